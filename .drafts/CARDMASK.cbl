*****************************************************************
* AUTHOR:   D. HARTLEY
* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
* DATE-WRITTEN: 11/02/90
* DATE-COMPILED:
* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
*****************************************************************
* CHANGE LOG
*   11/02/90  DH  CR-1301  ORIGINAL WRITE-UP.  NIGHTLY PASS OVER
*                          PAYMENT-CARDS-IN, CARD-NUMBER REPLACED
*                          BY ITS MASKED DISPLAY FORM BEFORE THE
*                          RECORD IS WRITTEN BACK OUT.
*   05/19/92  SC  HD-0561  MASKING WAS RE-RUNNING ON NUMBERS THAT
*                          WERE ALREADY MASKED, TURNING EMBEDDED
*                          ASTERISKS INTO GARBAGE - MASKING IS
*                          NOW IDEMPOTENT, CARD-NUMBER CONTAINING
*                          '*' IS PASSED THROUGH UNCHANGED.
*   09/08/94  SC  CR-1455  EMBEDDED SPACES IN THE CARD-NUMBER
*                          FIELD (SOME POS TERMINALS PAD WITH
*                          SPACES EVERY FOUR DIGITS) ARE NOW
*                          STRIPPED BEFORE THE LAST-4 EXTRACT.
*   10/02/97  LF  CR-1613  RENUMBERED TO MATCH NEW STANDARD.
*   12/18/98  LF  Y2K-020  YEAR 2000 READINESS REVIEW - NO DATE
*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
*   07/23/01  MO  CR-1728  NO FUNCTIONAL CHANGE - COMMENT
*                          CLEANUP / HOUSE STYLE PASS.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. CARDMASK.
 AUTHOR. D. HARTLEY.
 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
 DATE-WRITTEN. 11/02/90.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------*
* PURPOSE - MASKS CARD-NUMBER ON EVERY PAYMENT-CARDS-IN RECORD
* BEFORE IT IS STORED BACK OUT TO PAYMENT-CARDS-OUT.  A NUMBER
* ALREADY CONTAINING '*' IS LEFT ALONE (IDEMPOTENT), A BLANK OR
* SHORT NUMBER COMES BACK ALL STARS, OTHERWISE ONLY THE LAST 4
* DIGITS SURVIVE IN THE OPEN.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     SELECT ENT-TARJETAS
         ASSIGN TO 'PAYMENT-CARDS-IN'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-TARJETAS-IN.

     SELECT SAL-TARJETAS
         ASSIGN TO 'PAYMENT-CARDS-OUT'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-TARJETAS-OUT.

*----------------------------------------------------------------*
 DATA DIVISION.

 FILE SECTION.

 FD ENT-TARJETAS.
     COPY PAYCRDC.

 01 WS-ENT-TARJETA-ALT
         REDEFINES WS-ENT-TARJETA-PAGO PIC X(118).

 FD SAL-TARJETAS.
 01 WS-SAL-TARJETA-REG              PIC X(118).

 01 FS-STATUS.
*----------------------------------------------------------------*
*   ** FILE STATUS DE TARJETAS DE PAGO, ENTRADA Y SALIDA         *
*----------------------------------------------------------------*
     05 FS-TARJETAS-IN                  PIC X(02).
         88 FS-TARJETAS-IN-OK                VALUE '00'.
         88 FS-TARJETAS-IN-EOF               VALUE '10'.
     05 FS-TARJETAS-OUT                 PIC X(02).
         88 FS-TARJETAS-OUT-OK               VALUE '00'.

*----------------------------------------------------------------*
 WORKING-STORAGE SECTION.

 77  WS-FIN-TARJETAS-SW          PIC X(01) VALUE 'N'.
     88  FIN-TARJETAS                 VALUE 'S'.

 77  WS-TARJETAS-LEIDAS          PIC 9(07) COMP.
 77  WS-TARJETAS-GRABADAS        PIC 9(07) COMP.

 01  WS-AREA-TRABAJO.
     05  WS-CARD-NUMBER-TRABAJO      PIC X(19).
     05  WS-CARD-NUMBER-TABLA
             REDEFINES WS-CARD-NUMBER-TRABAJO.
         10  WS-CNT-CHAR             PIC X(01) OCCURS 19 TIMES.
     05  WS-DIGITOS                  PIC X(19) VALUE SPACES.
     05  WS-DIGITOS-TABLA REDEFINES WS-DIGITOS.
         10  WS-DIG-CHAR             PIC X(01) OCCURS 19 TIMES.
     05  WS-DIGITOS-LEN              PIC 9(02) COMP VALUE ZERO.
     05  WS-I                        PIC 9(02) COMP.
     05  WS-AST-COUNT                PIC 9(02) COMP.
     05  WS-INICIO-ULT4              PIC 9(02) COMP.

*----------------------------------------------------------------*
 PROCEDURE DIVISION.
*----------------------------------------------------------------*
     PERFORM 1000-INICIAR-PROGRAMA
        THRU 1000-INICIAR-PROGRAMA-FIN.

     PERFORM 2000-PROCESAR-TARJETAS
        THRU 2000-PROCESAR-TARJETAS-FIN
        UNTIL FIN-TARJETAS.

     PERFORM 3000-FINALIZAR-PROGRAMA
        THRU 3000-FINALIZAR-PROGRAMA-FIN.

     STOP RUN.
*----------------------------------------------------------------*
 1000-INICIAR-PROGRAMA.

     MOVE ZERO TO WS-TARJETAS-LEIDAS WS-TARJETAS-GRABADAS.

     OPEN INPUT  ENT-TARJETAS.
     OPEN OUTPUT SAL-TARJETAS.

     IF NOT FS-TARJETAS-IN-OK
         DISPLAY 'ERROR AL ABRIR PAYMENT-CARDS-IN'
         DISPLAY 'FILE STATUS: ' FS-TARJETAS-IN
         GO TO 1000-ABORTAR
     END-IF.

     IF NOT FS-TARJETAS-OUT-OK
         DISPLAY 'ERROR AL ABRIR PAYMENT-CARDS-OUT'
         DISPLAY 'FILE STATUS: ' FS-TARJETAS-OUT
         GO TO 1000-ABORTAR
     END-IF.

     PERFORM 2100-LEER-TARJETA
        THRU 2100-LEER-TARJETA-FIN.

     GO TO 1000-INICIAR-PROGRAMA-FIN.

 1000-ABORTAR.
     STOP RUN.

 1000-INICIAR-PROGRAMA-FIN.
     EXIT.
*----------------------------------------------------------------*
 2000-PROCESAR-TARJETAS.

     PERFORM 2200-ENMASCARAR-NUMERO
        THRU 2200-ENMASCARAR-NUMERO-FIN.

     PERFORM 2300-GRABAR-TARJETA
        THRU 2300-GRABAR-TARJETA-FIN.

     PERFORM 2100-LEER-TARJETA
        THRU 2100-LEER-TARJETA-FIN.

 2000-PROCESAR-TARJETAS-FIN.
     EXIT.
*----------------------------------------------------------------*
 2100-LEER-TARJETA.

     READ ENT-TARJETAS.

     EVALUATE TRUE
         WHEN FS-TARJETAS-IN-OK
             ADD 1 TO WS-TARJETAS-LEIDAS
         WHEN FS-TARJETAS-IN-EOF
             SET FIN-TARJETAS TO TRUE
         WHEN OTHER
             DISPLAY 'ERROR AL LEER PAYMENT-CARDS-IN'
             DISPLAY 'FILE STATUS: ' FS-TARJETAS-IN
             SET FIN-TARJETAS TO TRUE
     END-EVALUATE.

 2100-LEER-TARJETA-FIN.
     EXIT.
*----------------------------------------------------------------*
* RULE - '*' ALREADY PRESENT MEANS ALREADY MASKED, LEAVE ALONE.
* BLANK OR FEWER THAN 4 CHARACTERS LEFT AFTER STRIPPING EMBEDDED
* SPACES MEANS ALL STARS.  OTHERWISE KEEP ONLY THE LAST 4 DIGITS
* OF THE STRIPPED NUMBER IN THE OPEN.
*----------------------------------------------------------------*
 2200-ENMASCARAR-NUMERO.

     MOVE WS-PAG-CARD-NUMBER TO WS-CARD-NUMBER-TRABAJO.
     MOVE SPACES             TO WS-DIGITOS.
     MOVE ZERO               TO WS-DIGITOS-LEN.
     MOVE ZERO               TO WS-AST-COUNT.
     MOVE 1                  TO WS-I.

     PERFORM 2210-DEPURAR-CARACTER
        THRU 2210-DEPURAR-CARACTER-FIN
        UNTIL WS-I > 19.

     INSPECT WS-PAG-CARD-NUMBER
             TALLYING WS-AST-COUNT FOR ALL '*'.

     EVALUATE TRUE
         WHEN WS-PAG-CARD-NUMBER = SPACES
                 OR WS-DIGITOS-LEN < 4
             PERFORM 2230-ENMASCARAR-TODO
                THRU 2230-ENMASCARAR-TODO-FIN
         WHEN WS-AST-COUNT > 0
             MOVE WS-PAG-CARD-NUMBER TO WS-PAG-MASKED-NUMBER
         WHEN OTHER
             PERFORM 2240-ENMASCARAR-ULT4
                THRU 2240-ENMASCARAR-ULT4-FIN
     END-EVALUATE.

 2200-ENMASCARAR-NUMERO-FIN.
     EXIT.
*----------------------------------------------------------------*
 2210-DEPURAR-CARACTER.

     IF WS-CNT-CHAR (WS-I) NOT = SPACE
         ADD 1 TO WS-DIGITOS-LEN
         MOVE WS-CNT-CHAR (WS-I) TO WS-DIG-CHAR (WS-DIGITOS-LEN)
     END-IF.

     ADD 1 TO WS-I.

 2210-DEPURAR-CARACTER-FIN.
     EXIT.
*----------------------------------------------------------------*
 2230-ENMASCARAR-TODO.

     MOVE '**** **** **** ****' TO WS-PAG-MASKED-NUMBER.

 2230-ENMASCARAR-TODO-FIN.
     EXIT.
*----------------------------------------------------------------*
* A WS-DIGITOS-LEN BELOW 4 NEVER REACHES THIS PARAGRAPH (THAT
* CASE IS CAUGHT BY 2230 ABOVE) - THE SHORT-NUMBER FALLBACK THE
* SPEC CALLS FOR IS THEREFORE A NO-OP HERE BY CONSTRUCTION.
*----------------------------------------------------------------*
 2240-ENMASCARAR-ULT4.

     COMPUTE WS-INICIO-ULT4 = WS-DIGITOS-LEN - 3.

     MOVE '**** **** **** ' TO WS-PAG-MASKED-NUMBER.
     MOVE WS-DIGITOS (WS-INICIO-ULT4 : 4)
          TO WS-PAG-MASKED-NUMBER (16 : 4).

 2240-ENMASCARAR-ULT4-FIN.
     EXIT.
*----------------------------------------------------------------*
 2300-GRABAR-TARJETA.

     WRITE WS-SAL-TARJETA-REG FROM WS-ENT-TARJETA-PAGO.

     IF FS-TARJETAS-OUT-OK
         ADD 1 TO WS-TARJETAS-GRABADAS
     ELSE
         DISPLAY 'ERROR AL ESCRIBIR PAYMENT-CARDS-OUT'
         DISPLAY 'FILE STATUS: ' FS-TARJETAS-OUT
         DISPLAY 'CARD-ID: ' WS-PAG-CARD-ID
     END-IF.

 2300-GRABAR-TARJETA-FIN.
     EXIT.
*----------------------------------------------------------------*
 3000-FINALIZAR-PROGRAMA.

     CLOSE ENT-TARJETAS SAL-TARJETAS.

     DISPLAY 'TARJETAS LEIDAS   : ' WS-TARJETAS-LEIDAS.
     DISPLAY 'TARJETAS GRABADAS : ' WS-TARJETAS-GRABADAS.

 3000-FINALIZAR-PROGRAMA-FIN.
     EXIT.
