*****************************************************************
* AUTHOR:   D. HARTLEY
* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
* DATE-WRITTEN: 03/22/88
* DATE-COMPILED:
* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
*****************************************************************
* CHANGE LOG
*   03/22/88  DH  CR-1042  ORIGINAL WRITE-UP. FIRST-FAILURE-WINS
*                          VALIDATION CHAIN FOR NEW ACCOUNT REQS.
*   09/14/88  DH  CR-1098  ADDED USERNAME CHARACTER CLASS CHECK.
*   02/03/89  RP  CR-1205  ADDED EMAIL FORMAT CHECK PER AUDIT.
*   11/27/90  RP  HD-0447  PASSWORD RULE WAS SKIPPING BLANK PWD.
*   06/05/91  SC  CR-1388  ADDED PASSWORD COMPLEXITY RULES (4).
*   01/09/93  SC  HD-0602  USERNAME LENGTH BOUNDS WERE OFF BY ONE.
*   08/30/94  TB  CR-1511  EMAIL DOMAIN LABEL CHECK TIGHTENED.
*   04/17/96  TB  HD-0719  TRAILING SPACES ON EMAIL FIELD REJECTED
*                          GOOD ADDRESSES - NOW TRIMMED FIRST.
*   10/02/97  LF  CR-1605  REWORKED CHAR-CLASS SCAN TO USE TABLE.
*   12/18/98  LF  Y2K-014  YEAR 2000 READINESS REVIEW - NO DATE
*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
*   03/11/99  MO  HD-0801  SPECIAL-CHARACTER RULE ACCEPTED SPACE
*                          AS A SPECIAL CHARACTER IN ERROR.
*   07/23/01  MO  CR-1722  MESSAGE TEXT STANDARDIZED TO MATCH THE
*                          WEB REGISTRATION FRONT END WORDING.
*   05/14/04  RP  CR-1840  NO FUNCTIONAL CHANGE - RECOMPILE UNDER
*                          NEW COMPILER RELEASE.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. CLVALREG.
 AUTHOR. D. HARTLEY.
 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
 DATE-WRITTEN. 03/22/88.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*-----------------------------------------------------------------
* PURPOSE - FIRST-FAILURE-WINS FIELD/FORMAT VALIDATION OF A NEW
* ACCOUNT REGISTRATION REQUEST.  CALLED BY REGVALID ONCE PER
* REGISTRATION-REQUEST-IN RECORD.  DOES NOT TOUCH THE USER MASTER.
* THE DUPLICATE USERNAME/EMAIL CHECK IS MAESUSR'S JOB, CALLED BY
* REGVALID ONLY AFTER THIS PROGRAM RETURNS A CLEAN RESULT.
*-----------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*-----------------------------------------------------------------
 DATA DIVISION.
 WORKING-STORAGE SECTION.

 77  WS-VALIDACION-SW            PIC X(01) VALUE 'S'.
     88  VALIDACION-OK               VALUE 'S'.
     88  VALIDACION-MAL               VALUE 'N'.

 01  WS-USERNAME-WORK                PIC X(30).
 01  WS-USERNAME-TABLA REDEFINES WS-USERNAME-WORK.
     05  WS-USERNAME-CHR             PIC X(01) OCCURS 30 TIMES.

 01  WS-PASSWORD-WORK                PIC X(30).
 01  WS-PASSWORD-TABLA REDEFINES WS-PASSWORD-WORK.
     05  WS-PASSWORD-CHR             PIC X(01) OCCURS 30 TIMES.

 01  WS-EMAIL-WORK                   PIC X(50).
 01  WS-EMAIL-TABLA REDEFINES WS-EMAIL-WORK.
     05  WS-EMAIL-CHR                PIC X(01) OCCURS 50 TIMES.

 77  WS-I                        PIC 9(04) COMP.
 77  WS-USERNAME-LEN             PIC 9(04) COMP.
 77  WS-PASSWORD-LEN             PIC 9(04) COMP.
 77  WS-EMAIL-LEN                PIC 9(04) COMP.
 77  WS-AT-POS                   PIC 9(04) COMP.
 77  WS-AT-CUENTA                PIC 9(04) COMP.
 77  WS-DOT-POS                  PIC 9(04) COMP.

 77  WS-TIENE-MINUSCULA          PIC X(01) VALUE 'N'.
 77  WS-TIENE-MAYUSCULA          PIC X(01) VALUE 'N'.
 77  WS-TIENE-DIGITO             PIC X(01) VALUE 'N'.
 77  WS-TIENE-ESPECIAL           PIC X(01) VALUE 'N'.

*-----------------------------------------------------------------
 LINKAGE SECTION.
 01  LK-ENTRADA-SOLICITUD.
     05  LK-ENT-PRESENTE             PIC X(01).
         88  LK-ENT-HAY-SOLICITUD        VALUE 'S'.
     05  LK-ENT-USERNAME             PIC X(30).
     05  LK-ENT-EMAIL                PIC X(50).
     05  LK-ENT-PASSWORD             PIC X(30).
     05  FILLER                      PIC X(09) VALUE SPACES.

 01  LK-SALIDA-VALIDACION.
     05  LK-VALIDACION-O             PIC X(01).
         88  LK-VALIDACION-OK-O          VALUE 'S'.
         88  LK-VALIDACION-MAL-O          VALUE 'N'.
     05  LK-MOTIVO-ERROR-O.
         10  LK-COD-ERROR-O          PIC X(20).
         10  LK-DES-ERROR-O          PIC X(80).
     05  FILLER                      PIC X(09) VALUE SPACES.
*-----------------------------------------------------------------
 PROCEDURE DIVISION USING LK-ENTRADA-SOLICITUD
                          LK-SALIDA-VALIDACION.
*-----------------------------------------------------------------
     PERFORM 1000-VALIDAR-SOLICITUD
        THRU 1000-VALIDAR-SOLICITUD-FIN.

     EXIT PROGRAM.
*-----------------------------------------------------------------
 1000-VALIDAR-SOLICITUD.

     INITIALIZE LK-SALIDA-VALIDACION.
     SET LK-VALIDACION-OK-O TO TRUE.
     SET VALIDACION-OK TO TRUE.

     PERFORM 1100-VALIDAR-PRESENCIA
        THRU 1100-VALIDAR-PRESENCIA-FIN.

     IF VALIDACION-OK
         PERFORM 1200-VALIDAR-USERNAME
            THRU 1200-VALIDAR-USERNAME-FIN
     END-IF.

     IF VALIDACION-OK
         PERFORM 1300-VALIDAR-EMAIL
            THRU 1300-VALIDAR-EMAIL-FIN
     END-IF.

     IF VALIDACION-OK
         PERFORM 1400-VALIDAR-PASSWORD
            THRU 1400-VALIDAR-PASSWORD-FIN
     END-IF.

 1000-VALIDAR-SOLICITUD-FIN.
     EXIT.
*-----------------------------------------------------------------
* RULE 1 - THE REQUEST ITSELF, USERNAME, EMAIL AND PASSWORD MUST
* ALL BE PRESENT BEFORE ANY OTHER RULE RUNS.
*-----------------------------------------------------------------
 1100-VALIDAR-PRESENCIA.

     IF NOT LK-ENT-HAY-SOLICITUD
         MOVE 'INVALID-REQUEST' TO LK-COD-ERROR-O
         MOVE 'Invalid Registration request' TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1100-VALIDAR-PRESENCIA-FIN
     END-IF.

     MOVE LK-ENT-USERNAME TO WS-USERNAME-WORK.
     MOVE LK-ENT-EMAIL    TO WS-EMAIL-WORK.
     MOVE LK-ENT-PASSWORD TO WS-PASSWORD-WORK.

     IF WS-USERNAME-WORK = SPACES
         MOVE 'USERNAME-REQD' TO LK-COD-ERROR-O
         MOVE 'Username is required' TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1100-VALIDAR-PRESENCIA-FIN
     END-IF.

     IF WS-EMAIL-WORK = SPACES
         MOVE 'EMAIL-REQD' TO LK-COD-ERROR-O
         MOVE 'Email is required' TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1100-VALIDAR-PRESENCIA-FIN
     END-IF.

     IF WS-PASSWORD-WORK = SPACES
         MOVE 'PASSWORD-REQD' TO LK-COD-ERROR-O
         MOVE 'Password is required' TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
     END-IF.

 1100-VALIDAR-PRESENCIA-FIN.
     EXIT.
*-----------------------------------------------------------------
* RULE 2 - USERNAME LENGTH 3-30 AND CHARACTER CLASS
* [A-Z a-z 0-9 . _ -] ONLY.
*-----------------------------------------------------------------
 1200-VALIDAR-USERNAME.

     MOVE 30 TO WS-I.
     PERFORM 1205-RETROCEDER-USERNAME
        THRU 1205-RETROCEDER-USERNAME-FIN
        UNTIL WS-I = 0 OR WS-USERNAME-CHR(WS-I) NOT = SPACE.
     MOVE WS-I TO WS-USERNAME-LEN.

     IF WS-USERNAME-LEN < 3 OR WS-USERNAME-LEN > 30
         MOVE 'USERNAME-LEN' TO LK-COD-ERROR-O
         MOVE 'User name must be between 3 and 30 characters'
                                              TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1200-VALIDAR-USERNAME-FIN
     END-IF.

     MOVE 1 TO WS-I.
     PERFORM 1220-CLASE-USERNAME
        THRU 1220-CLASE-USERNAME-FIN
        UNTIL WS-I > WS-USERNAME-LEN OR VALIDACION-MAL.

 1200-VALIDAR-USERNAME-FIN.
     EXIT.
*-----------------------------------------------------------------
 1205-RETROCEDER-USERNAME.

     SUBTRACT 1 FROM WS-I.

 1205-RETROCEDER-USERNAME-FIN.
     EXIT.
*-----------------------------------------------------------------
 1220-CLASE-USERNAME.

     EVALUATE TRUE
         WHEN WS-USERNAME-CHR(WS-I) >= 'A' AND
              WS-USERNAME-CHR(WS-I) <= 'Z'
             CONTINUE
         WHEN WS-USERNAME-CHR(WS-I) >= 'a' AND
              WS-USERNAME-CHR(WS-I) <= 'z'
             CONTINUE
         WHEN WS-USERNAME-CHR(WS-I) >= '0' AND
              WS-USERNAME-CHR(WS-I) <= '9'
             CONTINUE
         WHEN WS-USERNAME-CHR(WS-I) = '.' OR
              WS-USERNAME-CHR(WS-I) = '_' OR
              WS-USERNAME-CHR(WS-I) = '-'
             CONTINUE
         WHEN OTHER
             MOVE 'USERNAME-CHARS' TO LK-COD-ERROR-O
             MOVE 'Username contains invalid characters '
-            '(allowed: letters, numbers, ., _, -)'
                                      TO LK-DES-ERROR-O
             SET VALIDACION-MAL TO TRUE
             SET LK-VALIDACION-MAL-O TO TRUE
     END-EVALUATE.

     ADD 1 TO WS-I.

 1220-CLASE-USERNAME-FIN.
     EXIT.
*-----------------------------------------------------------------
* RULE 3 - EMAIL MUST LOOK LIKE LOCAL-PART@DOMAIN.TLD.
*-----------------------------------------------------------------
 1300-VALIDAR-EMAIL.

     MOVE ZERO TO WS-AT-POS WS-AT-CUENTA WS-DOT-POS WS-EMAIL-LEN.

     MOVE 50 TO WS-I.
     PERFORM 1305-RETROCEDER-EMAIL
        THRU 1305-RETROCEDER-EMAIL-FIN
        UNTIL WS-I = 0 OR WS-EMAIL-CHR(WS-I) NOT = SPACE.
     MOVE WS-I TO WS-EMAIL-LEN.

     MOVE 1 TO WS-I.
     PERFORM 1310-ESCANEAR-EMAIL
        THRU 1310-ESCANEAR-EMAIL-FIN
        UNTIL WS-I > WS-EMAIL-LEN.

     IF WS-EMAIL-LEN = 0 OR WS-AT-CUENTA NOT = 1
                         OR WS-AT-POS = 1
                         OR WS-AT-POS = WS-EMAIL-LEN
                         OR WS-DOT-POS = 0
                         OR WS-DOT-POS = WS-AT-POS + 1
                         OR WS-DOT-POS = WS-EMAIL-LEN
         MOVE 'EMAIL-FORMAT' TO LK-COD-ERROR-O
         MOVE 'Email format is invalid' TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1300-VALIDAR-EMAIL-FIN
     END-IF.

     IF (WS-EMAIL-LEN - WS-DOT-POS) < 2
         MOVE 'EMAIL-FORMAT' TO LK-COD-ERROR-O
         MOVE 'Email format is invalid' TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1300-VALIDAR-EMAIL-FIN
     END-IF.

     MOVE 1 TO WS-I.
     PERFORM 1320-CLASE-EMAIL
        THRU 1320-CLASE-EMAIL-FIN
        UNTIL WS-I > WS-EMAIL-LEN OR VALIDACION-MAL.

 1300-VALIDAR-EMAIL-FIN.
     EXIT.
*-----------------------------------------------------------------
 1305-RETROCEDER-EMAIL.

     SUBTRACT 1 FROM WS-I.

 1305-RETROCEDER-EMAIL-FIN.
     EXIT.
*-----------------------------------------------------------------
 1310-ESCANEAR-EMAIL.

     IF WS-EMAIL-CHR(WS-I) = '@'
         ADD 1 TO WS-AT-CUENTA
         MOVE WS-I TO WS-AT-POS
     END-IF.

     IF WS-EMAIL-CHR(WS-I) = '.' AND WS-I > WS-AT-POS
         MOVE WS-I TO WS-DOT-POS
     END-IF.

     ADD 1 TO WS-I.

 1310-ESCANEAR-EMAIL-FIN.
     EXIT.
*-----------------------------------------------------------------
* RULE 3A - LOCAL-PART CHAR CLASS [A-Za-z0-9._%+-], DOMAIN-PART
* CHAR CLASS [A-Za-z0-9.-].  THE '@' ITSELF IS SKIPPED - IT IS
* NEITHER A LOCAL-PART NOR A DOMAIN-PART CHARACTER.
*-----------------------------------------------------------------
 1320-CLASE-EMAIL.

     IF WS-I NOT = WS-AT-POS
         IF WS-I < WS-AT-POS
             PERFORM 1325-CLASE-LOCAL
                THRU 1325-CLASE-LOCAL-FIN
         ELSE
             PERFORM 1330-CLASE-DOMINIO
                THRU 1330-CLASE-DOMINIO-FIN
         END-IF
     END-IF.

     ADD 1 TO WS-I.

 1320-CLASE-EMAIL-FIN.
     EXIT.
*-----------------------------------------------------------------
 1325-CLASE-LOCAL.

     EVALUATE TRUE
         WHEN WS-EMAIL-CHR(WS-I) >= 'A' AND
              WS-EMAIL-CHR(WS-I) <= 'Z'
             CONTINUE
         WHEN WS-EMAIL-CHR(WS-I) >= 'a' AND
              WS-EMAIL-CHR(WS-I) <= 'z'
             CONTINUE
         WHEN WS-EMAIL-CHR(WS-I) >= '0' AND
              WS-EMAIL-CHR(WS-I) <= '9'
             CONTINUE
         WHEN WS-EMAIL-CHR(WS-I) = '.' OR
              WS-EMAIL-CHR(WS-I) = '_' OR
              WS-EMAIL-CHR(WS-I) = '%' OR
              WS-EMAIL-CHR(WS-I) = '+' OR
              WS-EMAIL-CHR(WS-I) = '-'
             CONTINUE
         WHEN OTHER
             MOVE 'EMAIL-FORMAT' TO LK-COD-ERROR-O
             MOVE 'Email format is invalid' TO LK-DES-ERROR-O
             SET VALIDACION-MAL TO TRUE
             SET LK-VALIDACION-MAL-O TO TRUE
     END-EVALUATE.

 1325-CLASE-LOCAL-FIN.
     EXIT.
*-----------------------------------------------------------------
 1330-CLASE-DOMINIO.

     EVALUATE TRUE
         WHEN WS-EMAIL-CHR(WS-I) >= 'A' AND
              WS-EMAIL-CHR(WS-I) <= 'Z'
             CONTINUE
         WHEN WS-EMAIL-CHR(WS-I) >= 'a' AND
              WS-EMAIL-CHR(WS-I) <= 'z'
             CONTINUE
         WHEN WS-EMAIL-CHR(WS-I) >= '0' AND
              WS-EMAIL-CHR(WS-I) <= '9'
             CONTINUE
         WHEN WS-EMAIL-CHR(WS-I) = '.' OR
              WS-EMAIL-CHR(WS-I) = '-'
             CONTINUE
         WHEN OTHER
             MOVE 'EMAIL-FORMAT' TO LK-COD-ERROR-O
             MOVE 'Email format is invalid' TO LK-DES-ERROR-O
             SET VALIDACION-MAL TO TRUE
             SET LK-VALIDACION-MAL-O TO TRUE
     END-EVALUATE.

 1330-CLASE-DOMINIO-FIN.
     EXIT.
*-----------------------------------------------------------------
* RULE 4 - PASSWORD LENGTH 8+, ONE LOWER, ONE UPPER, ONE DIGIT,
* ONE CHARACTER THAT IS NEITHER A LETTER NOR A DIGIT.
*-----------------------------------------------------------------
 1400-VALIDAR-PASSWORD.

     MOVE 30 TO WS-I.
     PERFORM 1405-RETROCEDER-PASSWORD
        THRU 1405-RETROCEDER-PASSWORD-FIN
        UNTIL WS-I = 0 OR WS-PASSWORD-CHR(WS-I) NOT = SPACE.
     MOVE WS-I TO WS-PASSWORD-LEN.

     IF WS-PASSWORD-LEN < 8
         MOVE 'PASSWORD-LEN' TO LK-COD-ERROR-O
         MOVE 'Password must be at least 8 characters'
                                              TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1400-VALIDAR-PASSWORD-FIN
     END-IF.

     MOVE 'N' TO WS-TIENE-MINUSCULA WS-TIENE-MAYUSCULA
                 WS-TIENE-DIGITO WS-TIENE-ESPECIAL.

     MOVE 1 TO WS-I.
     PERFORM 1420-CLASE-PASSWORD
        THRU 1420-CLASE-PASSWORD-FIN
        UNTIL WS-I > WS-PASSWORD-LEN.

     IF WS-TIENE-MINUSCULA = 'N'
         MOVE 'PASSWORD-LOWER' TO LK-COD-ERROR-O
         MOVE 'Password must include a lowercase letter'
                                              TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1400-VALIDAR-PASSWORD-FIN
     END-IF.

     IF WS-TIENE-MAYUSCULA = 'N'
         MOVE 'PASSWORD-UPPER' TO LK-COD-ERROR-O
         MOVE 'Password must include an uppercase letter'
                                              TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1400-VALIDAR-PASSWORD-FIN
     END-IF.

     IF WS-TIENE-DIGITO = 'N'
         MOVE 'PASSWORD-DIGIT' TO LK-COD-ERROR-O
         MOVE 'Password must include a digit' TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
         GO TO 1400-VALIDAR-PASSWORD-FIN
     END-IF.

     IF WS-TIENE-ESPECIAL = 'N'
         MOVE 'PASSWORD-SPECIAL' TO LK-COD-ERROR-O
         MOVE 'Password must include a special character'
                                              TO LK-DES-ERROR-O
         SET VALIDACION-MAL TO TRUE
         SET LK-VALIDACION-MAL-O TO TRUE
     END-IF.

 1400-VALIDAR-PASSWORD-FIN.
     EXIT.
*-----------------------------------------------------------------
 1405-RETROCEDER-PASSWORD.

     SUBTRACT 1 FROM WS-I.

 1405-RETROCEDER-PASSWORD-FIN.
     EXIT.
*-----------------------------------------------------------------
 1420-CLASE-PASSWORD.

     EVALUATE TRUE
         WHEN WS-PASSWORD-CHR(WS-I) >= 'a' AND
              WS-PASSWORD-CHR(WS-I) <= 'z'
             MOVE 'S' TO WS-TIENE-MINUSCULA
         WHEN WS-PASSWORD-CHR(WS-I) >= 'A' AND
              WS-PASSWORD-CHR(WS-I) <= 'Z'
             MOVE 'S' TO WS-TIENE-MAYUSCULA
         WHEN WS-PASSWORD-CHR(WS-I) >= '0' AND
              WS-PASSWORD-CHR(WS-I) <= '9'
             MOVE 'S' TO WS-TIENE-DIGITO
         WHEN OTHER
             MOVE 'S' TO WS-TIENE-ESPECIAL
     END-EVALUATE.

     ADD 1 TO WS-I.

 1420-CLASE-PASSWORD-FIN.
     EXIT.
