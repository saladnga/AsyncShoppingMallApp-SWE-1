*****************************************************************
* AUTHOR:   R. PALACIOS
* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
* DATE-WRITTEN: 05/11/89
* DATE-COMPILED:
* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
*****************************************************************
* CHANGE LOG
*   05/11/89  RP  CR-1220  ORIGINAL WRITE-UP. NIGHTLY ORDER ITEM
*                          PRICING EXTEND - SUB-TOTAL PER LINE.
*   06/05/91  SC  HD-0450  QUANTITY OF ZERO WAS LEAVING SUB-TOTAL
*                          UNINITIALIZED ON SOME COMPILERS - NOW
*                          ALWAYS COMPUTED, ZERO OR NOT.
*   01/09/93  SC  CR-1391  ROUNDED ADDED TO THE COMPUTE AS A
*                          DEFENSIVE MEASURE PER AUDIT REQUEST.
*   10/02/97  LF  CR-1608  RENUMBERED TO MATCH NEW STANDARD.
*   12/18/98  LF  Y2K-017  YEAR 2000 READINESS REVIEW - NO DATE
*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
*   07/23/01  MO  CR-1725  NO FUNCTIONAL CHANGE - COMMENT CLEANUP.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. ITEMPRIC.
 AUTHOR. R. PALACIOS.
 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
 DATE-WRITTEN. 05/11/89.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------*
* PURPOSE - NIGHTLY EXTEND OF EACH ORDER ITEM LINE.  ONE PASS
* OVER ORDER-ITEMS-IN, SUB-TOTAL = QUANTITY TIMES UNIT-PRICE,
* SAME RECORD LAYOUT WRITTEN BACK OUT TO ORDER-ITEMS-OUT WITH
* SUB-TOTAL NOW FILLED IN.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     SELECT ENT-ITEMS-ORDEN
         ASSIGN TO 'ORDER-ITEMS-IN'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-ITEMS-ORDEN-IN.

     SELECT SAL-ITEMS-ORDEN
         ASSIGN TO 'ORDER-ITEMS-OUT'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-ITEMS-ORDEN-OUT.

*----------------------------------------------------------------*
 DATA DIVISION.

 FILE SECTION.

 FD ENT-ITEMS-ORDEN.
     COPY ORDITMC.

 01 WS-ENT-ITEM-ORDEN-ALT
         REDEFINES WS-ENT-ITEM-ORDEN PIC X(46).

 FD SAL-ITEMS-ORDEN.
 01 WS-SAL-ITEM-ORDEN-REG           PIC X(46).

 01 WS-SAL-ITEM-ORDEN-ESTRUCT REDEFINES WS-SAL-ITEM-ORDEN-REG.
     05  WS-SAL-ORDER-ID             PIC 9(09).
     05  WS-SAL-ITEM-ID              PIC 9(09).
     05  WS-SAL-QUANTITY             PIC 9(05).
     05  WS-SAL-UNIT-PRICE           PIC S9(07)V99 COMP-3.
     05  WS-SAL-SUB-TOTAL            PIC S9(09)V99 COMP-3.
     05  FILLER                      PIC X(12).

 01 FS-STATUS.
*----------------------------------------------------------------*
*   ** FILE STATUS DE ITEMS DE ORDEN, ENTRADA Y SALIDA           *
*----------------------------------------------------------------*
     05 FS-ITEMS-ORDEN-IN               PIC X(02).
         88 FS-ITEMS-ORDEN-IN-OK            VALUE '00'.
         88 FS-ITEMS-ORDEN-IN-EOF           VALUE '10'.
     05 FS-ITEMS-ORDEN-OUT              PIC X(02).
         88 FS-ITEMS-ORDEN-OUT-OK           VALUE '00'.

*----------------------------------------------------------------*
 WORKING-STORAGE SECTION.

 77  WS-FIN-ITEMS-SW             PIC X(01) VALUE 'N'.
     88  FIN-ITEMS                    VALUE 'S'.

 01  WS-CONTADORES.
     05  WS-ITEMS-LEIDOS             PIC 9(07) COMP.
     05  WS-ITEMS-GRABADOS           PIC 9(07) COMP.
     05  FILLER                      PIC X(06) VALUE SPACES.

 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.
     05  FILLER                      PIC X(20).

*----------------------------------------------------------------*
 PROCEDURE DIVISION.
*----------------------------------------------------------------*
     PERFORM 1000-INICIAR-PROGRAMA
        THRU 1000-INICIAR-PROGRAMA-FIN.

     PERFORM 2000-PROCESAR-ITEM
        THRU 2000-PROCESAR-ITEM-FIN
        UNTIL FIN-ITEMS.

     PERFORM 3000-FINALIZAR-PROGRAMA
        THRU 3000-FINALIZAR-PROGRAMA-FIN.

     STOP RUN.
*----------------------------------------------------------------*
 1000-INICIAR-PROGRAMA.

     MOVE ZERO TO WS-ITEMS-LEIDOS WS-ITEMS-GRABADOS.

     OPEN INPUT  ENT-ITEMS-ORDEN.
     OPEN OUTPUT SAL-ITEMS-ORDEN.

     IF NOT FS-ITEMS-ORDEN-IN-OK
         DISPLAY 'ERROR AL ABRIR ORDER-ITEMS-IN'
         DISPLAY 'FILE STATUS: ' FS-ITEMS-ORDEN-IN
         GO TO 1000-ABORTAR
     END-IF.

     IF NOT FS-ITEMS-ORDEN-OUT-OK
         DISPLAY 'ERROR AL ABRIR ORDER-ITEMS-OUT'
         DISPLAY 'FILE STATUS: ' FS-ITEMS-ORDEN-OUT
         GO TO 1000-ABORTAR
     END-IF.

     PERFORM 2100-LEER-ITEM
        THRU 2100-LEER-ITEM-FIN.

     GO TO 1000-INICIAR-PROGRAMA-FIN.

 1000-ABORTAR.
     STOP RUN.

 1000-INICIAR-PROGRAMA-FIN.
     EXIT.
*----------------------------------------------------------------*
 2000-PROCESAR-ITEM.

     ADD 1 TO WS-ITEMS-LEIDOS.

     PERFORM 2200-CALCULAR-SUBTOTAL
        THRU 2200-CALCULAR-SUBTOTAL-FIN.

     PERFORM 2300-GRABAR-ITEM
        THRU 2300-GRABAR-ITEM-FIN.

     PERFORM 2100-LEER-ITEM
        THRU 2100-LEER-ITEM-FIN.

 2000-PROCESAR-ITEM-FIN.
     EXIT.
*----------------------------------------------------------------*
 2100-LEER-ITEM.

     READ ENT-ITEMS-ORDEN.

     EVALUATE TRUE
         WHEN FS-ITEMS-ORDEN-IN-OK
             CONTINUE
         WHEN FS-ITEMS-ORDEN-IN-EOF
             SET FIN-ITEMS TO TRUE
         WHEN OTHER
             DISPLAY 'ERROR AL LEER ORDER-ITEMS-IN'
             DISPLAY 'FILE STATUS: ' FS-ITEMS-ORDEN-IN
             SET FIN-ITEMS TO TRUE
     END-EVALUATE.

 2100-LEER-ITEM-FIN.
     EXIT.
*----------------------------------------------------------------*
* RULE - SUB-TOTAL = QUANTITY (WHOLE UNITS) TIMES UNIT-PRICE (2
* DECIMAL PLACES).  ROUNDED KEPT ON THE COMPUTE AS A DEFENSIVE
* MEASURE EVEN THOUGH BOTH OPERANDS ARE EXACT DECIMAL QUANTITIES.
*----------------------------------------------------------------*
 2200-CALCULAR-SUBTOTAL.

     COMPUTE WS-ITM-SUB-TOTAL ROUNDED =
             WS-ITM-QUANTITY * WS-ITM-UNIT-PRICE.

 2200-CALCULAR-SUBTOTAL-FIN.
     EXIT.
*----------------------------------------------------------------*
 2300-GRABAR-ITEM.

     WRITE WS-SAL-ITEM-ORDEN-REG FROM WS-ENT-ITEM-ORDEN.

     IF FS-ITEMS-ORDEN-OUT-OK
         ADD 1 TO WS-ITEMS-GRABADOS
     ELSE
         DISPLAY 'ERROR AL ESCRIBIR ORDER-ITEMS-OUT'
         DISPLAY 'FILE STATUS: ' FS-ITEMS-ORDEN-OUT
         DISPLAY 'ORDER/ITEM: ' WS-SAL-ORDER-ID '/' WS-SAL-ITEM-ID
     END-IF.

 2300-GRABAR-ITEM-FIN.
     EXIT.
*----------------------------------------------------------------*
 3000-FINALIZAR-PROGRAMA.

     CLOSE ENT-ITEMS-ORDEN SAL-ITEMS-ORDEN.

     DISPLAY 'ITEMS LEIDOS   : ' WS-ITEMS-LEIDOS.
     DISPLAY 'ITEMS GRABADOS : ' WS-ITEMS-GRABADOS.

 3000-FINALIZAR-PROGRAMA-FIN.
     EXIT.
