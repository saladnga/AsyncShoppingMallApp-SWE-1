*****************************************************************
* AUTHOR:   D. HARTLEY
* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
* DATE-WRITTEN: 04/02/88
* DATE-COMPILED:
* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
*****************************************************************
* CHANGE LOG
*   04/02/88  DH  CR-1043  ORIGINAL WRITE-UP. DUPLICATE USERNAME/
*                          EMAIL LOOKUP AGAINST THE USER MASTER.
*   09/14/88  DH  CR-1099  USER MASTER GREW PAST THE OLD KEYED
*                          ACCESS LIMIT - SEE NOTE BELOW.
*   02/03/89  RP  HD-0210  FIRST CALL NOW LOADS THE WHOLE MASTER
*                          INTO A TABLE SO REPEAT CALLS SKIP THE
*                          RE-READ OF THE FILE.
*   11/27/90  RP  CR-1206  EMAIL COMPARE WAS CASE SENSITIVE - NOW
*                          FOLDED TO UPPER BEFORE THE SCAN.
*   06/05/91  SC  HD-0448  TABLE SIZE RAISED TO 5000 ENTRIES.
*   01/09/93  SC  CR-1389  RETURNS THE MATCHING FIELD NAME SO THE
*                          CALLER CAN WORD THE REJECT MESSAGE.
*   10/02/97  LF  CR-1606  RENUMBERED PARAGRAPHS TO MATCH SHOP
*                          STANDARD FOR NEW LOOKUP PROGRAMS.
*   12/18/98  LF  Y2K-015  YEAR 2000 READINESS REVIEW - NO DATE
*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
*   07/23/01  MO  CR-1723  NO FUNCTIONAL CHANGE - COMMENT CLEANUP.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. MAESUSR.
 AUTHOR. D. HARTLEY.
 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
 DATE-WRITTEN. 04/02/88.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------*
* PURPOSE - LOOK UP A CANDIDATE USERNAME/EMAIL PAIR AGAINST THE
* USER MASTER AND TELL THE CALLER WHETHER EITHER IS ALREADY ON
* FILE.  THE MASTER HAS NO SINGLE KEY THAT COVERS "USERNAME OR
* EMAIL MATCHES", SO THIS PROGRAM READS THE MASTER SEQUENTIALLY
* ONE TIME INTO A WORKING-STORAGE TABLE AND SCANS THE TABLE ON
* EVERY CALL THEREAFTER - THE TABLE SURVIVES FROM CALL TO CALL
* BECAUSE THIS PROGRAM IS NEVER CANCELLED BY REGVALID.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     SELECT ENT-MAESTRO-USUARIOS
         ASSIGN TO 'USER-MASTER'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-MAESTRO-USUARIOS.

*----------------------------------------------------------------*
 DATA DIVISION.

 FILE SECTION.

 FD ENT-MAESTRO-USUARIOS.
     COPY USRRECC.

 01 WS-ENT-MAESTRO-USUARIOS-ALT
         REDEFINES WS-ENT-USUARIO PIC X(189).

 01 FS-STATUS.
*----------------------------------------------------------------*
*   ** FILE STATUS DE MAESTRO-USUARIOS                           *
*----------------------------------------------------------------*
     05 FS-MAESTRO-USUARIOS             PIC X(02).
         88 FS-MAESTRO-USUARIOS-OK          VALUE '00'.
         88 FS-MAESTRO-USUARIOS-EOF         VALUE '10'.
         88 FS-MAESTRO-USUARIOS-NFD         VALUE '35'.

*----------------------------------------------------------------*
 WORKING-STORAGE SECTION.

 77  WS-TABLA-CARGADA-SW         PIC X(01) VALUE 'N'.
     88  TABLA-CARGADA               VALUE 'S'.
 77  WS-FIN-MAESTRO-SW           PIC X(01) VALUE 'N'.
     88  FIN-MAESTRO                  VALUE 'S'.

 01  WS-USERNAME-MAYUS               PIC X(30).
 01  WS-EMAIL-MAYUS                  PIC X(50).

 01  WS-TABLA-USUARIOS.
     05  WS-TAB-USUARIO              OCCURS 5000 TIMES
                                      INDEXED BY WS-TAB-IDX.
         10  WS-TAB-USERNAME         PIC X(30).
         10  WS-TAB-USERNAME-TABLA REDEFINES WS-TAB-USERNAME.
             15  WS-TU-CHR           PIC X(01) OCCURS 30 TIMES.
         10  WS-TAB-EMAIL            PIC X(50).
         10  WS-TAB-EMAIL-TABLA REDEFINES WS-TAB-EMAIL.
             15  WS-TE-CHR           PIC X(01) OCCURS 50 TIMES.

 77  WS-TAB-CUENTA                PIC 9(05) COMP.
 77  WS-I                         PIC 9(05) COMP.

*----------------------------------------------------------------*
 LINKAGE SECTION.
 01  LK-ENTRADA-CANDIDATO.
     05  LK-ENT-USERNAME              PIC X(30).
     05  LK-ENT-EMAIL                 PIC X(50).
     05  FILLER                       PIC X(10) VALUE SPACES.

 01  LK-SALIDA-DUPLICADO.
     05  LK-DUPLICADO-O               PIC X(01).
         88  LK-ES-DUPLICADO-O            VALUE 'S'.
         88  LK-NO-ES-DUPLICADO-O          VALUE 'N'.
     05  LK-CAMPO-DUP-O                PIC X(08).
         88  LK-DUP-USERNAME-O             VALUE 'USERNAME'.
         88  LK-DUP-EMAIL-O                VALUE 'EMAIL'.
     05  FILLER                       PIC X(11) VALUE SPACES.
*----------------------------------------------------------------*
 PROCEDURE DIVISION USING LK-ENTRADA-CANDIDATO
                          LK-SALIDA-DUPLICADO.
*----------------------------------------------------------------*
     IF NOT TABLA-CARGADA
         PERFORM 1000-CARGAR-MAESTRO
            THRU 1000-CARGAR-MAESTRO-FIN
     END-IF.

     PERFORM 2000-BUSCAR-DUPLICADO
        THRU 2000-BUSCAR-DUPLICADO-FIN.

     EXIT PROGRAM.
*----------------------------------------------------------------*
 1000-CARGAR-MAESTRO.

     MOVE ZERO TO WS-TAB-CUENTA.
     MOVE 'N' TO WS-FIN-MAESTRO-SW.

     OPEN INPUT ENT-MAESTRO-USUARIOS.

     EVALUATE TRUE
         WHEN FS-MAESTRO-USUARIOS-OK
             CONTINUE
         WHEN OTHER
             DISPLAY 'ERROR AL ABRIR EL MAESTRO DE USUARIOS'
             DISPLAY 'FILE STATUS: ' FS-MAESTRO-USUARIOS
             STOP RUN
     END-EVALUATE.

     PERFORM 1100-LEER-MAESTRO
        THRU 1100-LEER-MAESTRO-FIN.

     PERFORM 1200-CARGAR-TABLA
        THRU 1200-CARGAR-TABLA-FIN
        UNTIL FIN-MAESTRO OR WS-TAB-CUENTA > 5000.

     CLOSE ENT-MAESTRO-USUARIOS.

     SET TABLA-CARGADA TO TRUE.

 1000-CARGAR-MAESTRO-FIN.
     EXIT.
*----------------------------------------------------------------*
 1100-LEER-MAESTRO.

     READ ENT-MAESTRO-USUARIOS.

     EVALUATE TRUE
         WHEN FS-MAESTRO-USUARIOS-OK
             CONTINUE
         WHEN FS-MAESTRO-USUARIOS-EOF
             SET FIN-MAESTRO TO TRUE
         WHEN OTHER
             DISPLAY 'ERROR AL LEER EL MAESTRO DE USUARIOS'
             DISPLAY 'FILE STATUS: ' FS-MAESTRO-USUARIOS
             SET FIN-MAESTRO TO TRUE
     END-EVALUATE.

 1100-LEER-MAESTRO-FIN.
     EXIT.
*----------------------------------------------------------------*
 1200-CARGAR-TABLA.

     ADD 1 TO WS-TAB-CUENTA.
     SET WS-TAB-IDX TO WS-TAB-CUENTA.
     MOVE WS-USR-USERNAME TO WS-TAB-USERNAME(WS-TAB-IDX).
     MOVE WS-USR-EMAIL    TO WS-TAB-EMAIL(WS-TAB-IDX).

     INSPECT WS-TAB-USERNAME(WS-TAB-IDX) CONVERTING
             'abcdefghijklmnopqrstuvwxyz' TO
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

     INSPECT WS-TAB-EMAIL(WS-TAB-IDX) CONVERTING
             'abcdefghijklmnopqrstuvwxyz' TO
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

     PERFORM 1100-LEER-MAESTRO
        THRU 1100-LEER-MAESTRO-FIN.

 1200-CARGAR-TABLA-FIN.
     EXIT.
*----------------------------------------------------------------*
* THE MASTER IS KEPT CASE-FOLDED ON THE USERNAME AND EMAIL FIELDS
* AT LOAD TIME UNDER TICKET CR-1206 - SEE 1210 BELOW - SO THE SAME
* FOLD IS APPLIED TO THE CANDIDATE BEFORE COMPARE.
*----------------------------------------------------------------*
 2000-BUSCAR-DUPLICADO.

     INITIALIZE LK-SALIDA-DUPLICADO.
     SET LK-NO-ES-DUPLICADO-O TO TRUE.

     MOVE LK-ENT-USERNAME TO WS-USERNAME-MAYUS.
     MOVE LK-ENT-EMAIL    TO WS-EMAIL-MAYUS.

     INSPECT WS-USERNAME-MAYUS CONVERTING
             'abcdefghijklmnopqrstuvwxyz' TO
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

     INSPECT WS-EMAIL-MAYUS CONVERTING
             'abcdefghijklmnopqrstuvwxyz' TO
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

     SET WS-TAB-IDX TO 1.
     PERFORM 2100-COMPARAR-ENTRADA
        THRU 2100-COMPARAR-ENTRADA-FIN
        UNTIL WS-TAB-IDX > WS-TAB-CUENTA OR LK-ES-DUPLICADO-O.

 2000-BUSCAR-DUPLICADO-FIN.
     EXIT.
*----------------------------------------------------------------*
 2100-COMPARAR-ENTRADA.

     IF WS-USERNAME-MAYUS = WS-TAB-USERNAME(WS-TAB-IDX)
         SET LK-ES-DUPLICADO-O TO TRUE
         SET LK-DUP-USERNAME-O TO TRUE
         GO TO 2100-COMPARAR-ENTRADA-FIN
     END-IF.

     IF WS-EMAIL-MAYUS = WS-TAB-EMAIL(WS-TAB-IDX)
         SET LK-ES-DUPLICADO-O TO TRUE
         SET LK-DUP-EMAIL-O TO TRUE
         GO TO 2100-COMPARAR-ENTRADA-FIN
     END-IF.

     SET WS-TAB-IDX UP BY 1.

 2100-COMPARAR-ENTRADA-FIN.
     EXIT.
