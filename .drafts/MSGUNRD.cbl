*****************************************************************
* AUTHOR:   R. PALACIOS
* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
* DATE-WRITTEN: 04/15/91
* DATE-COMPILED:
* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
*****************************************************************
* CHANGE LOG
*   04/15/91  RP  CR-1360  ORIGINAL WRITE-UP.  COUNTS UNREAD
*                          MESSAGES FOR ONE RECIPIENT-ID AGAINST
*                          USER-MESSAGES-IN, CUSTOMER MODE ONLY.
*   07/30/95  SC  HD-0498  ADDED STAFF MODE - A STAFF MEMBER'S
*                          OWN BROADCASTS NEVER COUNT AS UNREAD
*                          FOR THAT SAME STAFF MEMBER.
*   10/02/97  LF  CR-1614  RENUMBERED TO MATCH NEW STANDARD.
*   12/18/98  LF  Y2K-021  YEAR 2000 READINESS REVIEW - NO DATE
*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
*   07/23/01  MO  CR-1729  NO FUNCTIONAL CHANGE - COMMENT
*                          CLEANUP / HOUSE STYLE PASS.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. MSGUNRD.
 AUTHOR. R. PALACIOS.
 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
 DATE-WRITTEN. 04/15/91.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------*
* PURPOSE - COUNTS UNREAD MESSAGES ON USER-MESSAGES-IN FOR THE
* RECIPIENT-ID NAMED ON THE RUN'S PARAMETER CARD.  IN STAFF MODE
* A MESSAGE SENT BY THE REQUESTING STAFF MEMBER NEVER COUNTS AS
* ONE OF THAT MEMBER'S OWN UNREAD MESSAGES.  ONE COUNT RECORD IS
* WRITTEN TO UNREAD-COUNT-OUT AT END OF FILE.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     SELECT ENT-MENSAJES
         ASSIGN TO 'USER-MESSAGES-IN'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-MENSAJES-IN.

     SELECT SAL-CONTADOR
         ASSIGN TO 'UNREAD-COUNT-OUT'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CONTADOR-OUT.

*----------------------------------------------------------------*
 DATA DIVISION.

 FILE SECTION.

 FD ENT-MENSAJES.
     COPY USRMSGC.

 01 WS-ENT-MENSAJE-ALT
         REDEFINES WS-ENT-MENSAJE PIC X(53).

 FD SAL-CONTADOR.
 01 WS-SAL-CONTADOR-REG             PIC X(20).

 01 WS-SAL-CONTADOR-ESTRUCT REDEFINES WS-SAL-CONTADOR-REG.
     05  WS-SAL-RECIPIENT-ID            PIC S9(09).
     05  WS-SAL-MODO                    PIC X(01).
     05  WS-SAL-UNREAD-COUNT            PIC 9(07).
     05  FILLER                         PIC X(03).

 01 FS-STATUS.
*----------------------------------------------------------------*
*   ** FILE STATUS DE MENSAJES Y DEL CONTADOR DE NO LEIDOS       *
*----------------------------------------------------------------*
     05 FS-MENSAJES-IN                  PIC X(02).
         88 FS-MENSAJES-IN-OK                VALUE '00'.
         88 FS-MENSAJES-IN-EOF               VALUE '10'.
     05 FS-CONTADOR-OUT                 PIC X(02).
         88 FS-CONTADOR-OUT-OK               VALUE '00'.

*----------------------------------------------------------------*
 WORKING-STORAGE SECTION.

 77  WS-FIN-MENSAJES-SW          PIC X(01) VALUE 'N'.
     88  FIN-MENSAJES                 VALUE 'S'.
 77  WS-MODO-STAFF-SW             PIC X(01) VALUE 'N'.
     88  MODO-STAFF                    VALUE 'S'.

 01  WS-CONTADORES.
     05  WS-MENSAJES-LEIDOS           PIC 9(07) COMP.
     05  WS-MENSAJES-NO-LEIDOS        PIC 9(07) COMP.
     05  FILLER                      PIC X(06) VALUE SPACES.

 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.
     05  FILLER                      PIC X(20).

 01  WS-PARAMETROS-EJECUCION.
*----------------------------------------------------------------*
*   REQUESTED RECIPIENT-ID PLUS A ONE-CHAR RUN MODE ('C' FOR A
*   CUSTOMER INBOX, 'S' FOR A STAFF INBOX) READ FROM SYSIN - THE
*   STAFF-ID EXCLUDED FROM ITS OWN UNREAD COUNT IS CARRIED IN THE
*   SAME RECIPIENT-ID FIELD FOR STAFF MODE RUNS.
*----------------------------------------------------------------*
     05  WS-PARM-RECIPIENT-ID         PIC S9(09).
     05  WS-PARM-MODO                 PIC X(01).
     05  WS-PARM-STAFF-ID             PIC 9(09).

*----------------------------------------------------------------*
 PROCEDURE DIVISION.
*----------------------------------------------------------------*
     PERFORM 1000-INICIAR-PROGRAMA
        THRU 1000-INICIAR-PROGRAMA-FIN.

     PERFORM 2000-PROCESAR-MENSAJES
        THRU 2000-PROCESAR-MENSAJES-FIN
        UNTIL FIN-MENSAJES.

     PERFORM 2300-GRABAR-CONTADOR
        THRU 2300-GRABAR-CONTADOR-FIN.

     PERFORM 3000-FINALIZAR-PROGRAMA
        THRU 3000-FINALIZAR-PROGRAMA-FIN.

     STOP RUN.
*----------------------------------------------------------------*
 1000-INICIAR-PROGRAMA.

     MOVE ZERO TO WS-MENSAJES-LEIDOS WS-MENSAJES-NO-LEIDOS.

     OPEN INPUT  ENT-MENSAJES.
     OPEN OUTPUT SAL-CONTADOR.

     IF NOT FS-MENSAJES-IN-OK
         DISPLAY 'ERROR AL ABRIR USER-MESSAGES-IN'
         DISPLAY 'FILE STATUS: ' FS-MENSAJES-IN
         GO TO 1000-ABORTAR
     END-IF.

     IF NOT FS-CONTADOR-OUT-OK
         DISPLAY 'ERROR AL ABRIR UNREAD-COUNT-OUT'
         DISPLAY 'FILE STATUS: ' FS-CONTADOR-OUT
         GO TO 1000-ABORTAR
     END-IF.

     ACCEPT WS-PARAMETROS-EJECUCION FROM SYSIN.

     IF WS-PARM-MODO = 'S'
         SET MODO-STAFF TO TRUE
     END-IF.

     PERFORM 2100-LEER-MENSAJE
        THRU 2100-LEER-MENSAJE-FIN.

     GO TO 1000-INICIAR-PROGRAMA-FIN.

 1000-ABORTAR.
     STOP RUN.

 1000-INICIAR-PROGRAMA-FIN.
     EXIT.
*----------------------------------------------------------------*
 2000-PROCESAR-MENSAJES.

     PERFORM 2200-EVALUAR-MENSAJE
        THRU 2200-EVALUAR-MENSAJE-FIN.

     PERFORM 2100-LEER-MENSAJE
        THRU 2100-LEER-MENSAJE-FIN.

 2000-PROCESAR-MENSAJES-FIN.
     EXIT.
*----------------------------------------------------------------*
 2100-LEER-MENSAJE.

     READ ENT-MENSAJES.

     EVALUATE TRUE
         WHEN FS-MENSAJES-IN-OK
             ADD 1 TO WS-MENSAJES-LEIDOS
         WHEN FS-MENSAJES-IN-EOF
             SET FIN-MENSAJES TO TRUE
         WHEN OTHER
             DISPLAY 'ERROR AL LEER USER-MESSAGES-IN'
             DISPLAY 'FILE STATUS: ' FS-MENSAJES-IN
             SET FIN-MENSAJES TO TRUE
     END-EVALUATE.

 2100-LEER-MENSAJE-FIN.
     EXIT.
*----------------------------------------------------------------*
* RULE - A MESSAGE COUNTS WHEN IT IS ADDRESSED TO THE REQUESTED
* RECIPIENT-ID AND STATUS IS UNREAD.  IN STAFF MODE A MESSAGE
* SENT BY THE REQUESTING STAFF MEMBER IS EXCLUDED EVEN IF IT IS
* ADDRESSED TO THAT SAME RECIPIENT-ID (A STAFF MEMBER'S OWN SENT
* MESSAGES NEVER COUNT AS THEIR OWN UNREAD).
*----------------------------------------------------------------*
 2200-EVALUAR-MENSAJE.

     IF WS-MSG-RECIPIENT-ID = WS-PARM-RECIPIENT-ID
             AND WS-MSG-ES-UNREAD
             AND NOT (MODO-STAFF AND
                      WS-MSG-SENDER-ID = WS-PARM-STAFF-ID)
         ADD 1 TO WS-MENSAJES-NO-LEIDOS
     END-IF.

 2200-EVALUAR-MENSAJE-FIN.
     EXIT.
*----------------------------------------------------------------*
 2300-GRABAR-CONTADOR.

     MOVE WS-PARM-RECIPIENT-ID  TO WS-SAL-RECIPIENT-ID.
     MOVE WS-PARM-MODO          TO WS-SAL-MODO.
     MOVE WS-MENSAJES-NO-LEIDOS TO WS-SAL-UNREAD-COUNT.

     WRITE WS-SAL-CONTADOR-REG.

     IF NOT FS-CONTADOR-OUT-OK
         DISPLAY 'ERROR AL ESCRIBIR UNREAD-COUNT-OUT'
         DISPLAY 'FILE STATUS: ' FS-CONTADOR-OUT
     END-IF.

 2300-GRABAR-CONTADOR-FIN.
     EXIT.
*----------------------------------------------------------------*
 3000-FINALIZAR-PROGRAMA.

     CLOSE ENT-MENSAJES SAL-CONTADOR.

     DISPLAY 'MENSAJES LEIDOS    : ' WS-MENSAJES-LEIDOS.
     DISPLAY 'MENSAJES NO LEIDOS : ' WS-MENSAJES-NO-LEIDOS.

 3000-FINALIZAR-PROGRAMA-FIN.
     EXIT.
