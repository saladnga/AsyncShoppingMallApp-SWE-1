*****************************************************************
* ORDITMC   - ORDER LINE-ITEM RECORD LAYOUT
* ONE RECORD PER LINE ITEM ON AN ORDER.  READ FROM ORDER-ITEMS-IN
* AND REWRITTEN TO ORDER-ITEMS-OUT BY ITEMPRIC ONCE SUB-TOTAL HAS
* BEEN COMPUTED.
*****************************************************************
 01  WS-ENT-ITEM-ORDEN.
     05  WS-ITM-ORDER-ID             PIC 9(09).
     05  WS-ITM-ITEM-ID              PIC 9(09).
     05  WS-ITM-QUANTITY             PIC 9(05).
     05  WS-ITM-UNIT-PRICE           PIC S9(07)V99 COMP-3.
     05  WS-ITM-SUB-TOTAL            PIC S9(09)V99 COMP-3.
     05  FILLER                      PIC X(12) VALUE SPACES.
