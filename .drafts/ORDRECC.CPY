*****************************************************************
* ORDRECC   - ORDER HEADER RECORD LAYOUT
* ONE RECORD PER ORDER, READ FROM ORDERS-IN IN ORDER-DATE
* SEQUENCE BY SALESAGG FOR THE SALES AGGREGATION CONTROL BREAK.
*****************************************************************
 01  WS-ENT-ORDEN.
     05  WS-ORD-ORDER-ID             PIC 9(09).
     05  WS-ORD-CUSTOMER-ID          PIC 9(09).
     05  WS-ORD-ORDER-DATE           PIC 9(08).
     05  WS-ORD-STATUS               PIC X(10).
         88  WS-ORD-ES-PLACED            VALUE 'PLACED'.
         88  WS-ORD-ES-CONFIRMED          VALUE 'CONFIRMED'.
         88  WS-ORD-ES-DELIVERED           VALUE 'DELIVERED'.
         88  WS-ORD-ES-CANCELED             VALUE 'CANCELED'.
     05  WS-ORD-TOTAL-AMOUNT         PIC S9(09)V99 COMP-3.
     05  WS-ORD-BILLING-ADDRESS      PIC X(60).
     05  FILLER                      PIC X(09) VALUE SPACES.
