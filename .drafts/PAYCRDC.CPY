*****************************************************************
* PAYCRDC   - PAYMENT CARD RECORD LAYOUT
* ONE RECORD PER CARD ON FILE.  READ FROM PAYMENT-CARDS-IN AND
* REWRITTEN TO PAYMENT-CARDS-OUT BY CARDMASK WITH CARD-NUMBER
* REPLACED BY ITS MASKED DISPLAY FORM.
*****************************************************************
 01  WS-ENT-TARJETA-PAGO.
     05  WS-PAG-CARD-ID              PIC 9(09).
     05  WS-PAG-USER-ID              PIC 9(09).
     05  WS-PAG-CARD-HOLDER-NAME     PIC X(40).
     05  WS-PAG-CARD-NUMBER          PIC X(19).
     05  WS-PAG-MASKED-NUMBER        PIC X(19).
     05  WS-PAG-EXPIRY-DATE          PIC X(05).
     05  WS-PAG-CARD-TYPE            PIC X(10).
         88  WS-PAG-ES-VISA              VALUE 'VISA'.
         88  WS-PAG-ES-MASTERCARD          VALUE 'MASTERCARD'.
     05  FILLER                      PIC X(07) VALUE SPACES.
