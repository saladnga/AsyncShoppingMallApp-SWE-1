*****************************************************************
* REGREQC   - NEW-ACCOUNT REGISTRATION REQUEST RECORD LAYOUT
* ONE RECORD PER REGISTRATION ATTEMPT READ FROM
* REGISTRATION-REQUEST-IN.  FIELDS ARE MOVED (NOT COPIED) INTO
* CLVALREG'S LINKAGE FOR RULE CHECKING.
*****************************************************************
 01  WS-ENT-SOLICITUD.
     05  WS-SOL-USERNAME             PIC X(30).
     05  WS-SOL-EMAIL                PIC X(50).
     05  WS-SOL-PASSWORD             PIC X(30).
     05  FILLER                      PIC X(10) VALUE SPACES.
