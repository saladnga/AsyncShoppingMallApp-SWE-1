*****************************************************************
* AUTHOR:   D. HARTLEY
* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
* DATE-WRITTEN: 04/04/88
* DATE-COMPILED:
* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
*****************************************************************
* CHANGE LOG
*   04/04/88  DH  CR-1044  ORIGINAL WRITE-UP. NIGHTLY DRIVER FOR
*                          NEW ACCOUNT REGISTRATION REQUESTS.
*   09/14/88  DH  CR-1100  SPLIT OFF CLVALREG FOR THE FIELD RULE
*                          CHAIN SO IT CAN BE SHARED WITH THE WEB
*                          FRONT END'S BATCH RECONCILE JOB.
*   02/03/89  RP  HD-0211  DUPLICATE CHECK NOW VIA MAESUSR RATHER
*                          THAN AN INLINE KEYED READ.
*   11/27/90  RP  CR-1207  USER-ID ASSIGNMENT MOVED HERE FROM THE
*                          OLD ONLINE SUBSYSTEM (BATCH-ONLY NOW).
*   06/05/91  SC  HD-0449  REJECT RECORD WAS MISSING THE ORIGINAL
*                          USERNAME FOR THE OPERATOR'S REVIEW.
*   01/09/93  SC  CR-1390  ROLE DEFAULTS TO CUSTOMER ON ACCEPT.
*   10/02/97  LF  CR-1607  RENUMBERED TO MATCH NEW STANDARD.
*   12/18/98  LF  Y2K-016  YEAR 2000 READINESS REVIEW - NO DATE
*                          ARITHMETIC IN THIS PROGRAM, NO CHANGE.
*   07/23/01  MO  CR-1724  MESSAGE WORDING MATCHED TO WEB FRONT
*                          END FOR THE REJECT REASON TEXT.
*   05/14/04  RP  CR-1841  NO FUNCTIONAL CHANGE - RECOMPILE UNDER
*                          NEW COMPILER RELEASE.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. REGVALID.
 AUTHOR. D. HARTLEY.
 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
 DATE-WRITTEN. 04/04/88.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------*
* PURPOSE - NIGHTLY DRIVER FOR NEW ACCOUNT REGISTRATION REQUESTS.
* READS REGISTRATION-REQUEST-IN, RUNS THE FIELD/FORMAT RULE CHAIN
* (CLVALREG) AND THE DUPLICATE USERNAME/EMAIL CHECK (MAESUSR) IN
* THAT ORDER, AND WRITES ONE RESULT RECORD PER REQUEST - EITHER A
* VALID RESULT CARRYING THE NEW USER RECORD OR A REJECT RESULT
* CARRYING THE FIRST FAILURE'S REASON TEXT.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     SELECT ENT-SOLICITUDES
         ASSIGN TO 'REGISTRATION-REQUEST-IN'
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-SOLICITUDES.

     SELECT SAL-USUARIOS
         ASSIGN TO 'USER-REGISTRATIONS-OUT'
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-USUARIOS-OUT.

*----------------------------------------------------------------*
 DATA DIVISION.

 FILE SECTION.

 FD ENT-SOLICITUDES.
     COPY REGREQC.

 01 WS-ENT-SOLICITUDES-ALT
         REDEFINES WS-ENT-SOLICITUD PIC X(120).

 FD SAL-USUARIOS.
 01 WS-SAL-USUARIOS-REG             PIC X(146).

 01 FS-STATUS.
*----------------------------------------------------------------*
*   ** FILE STATUS DE SOLICITUDES Y USUARIOS DE SALIDA           *
*----------------------------------------------------------------*
     05 FS-SOLICITUDES                  PIC X(02).
         88 FS-SOLICITUDES-OK               VALUE '00'.
         88 FS-SOLICITUDES-EOF              VALUE '10'.
     05 FS-USUARIOS-OUT                 PIC X(02).
         88 FS-USUARIOS-OUT-OK              VALUE '00'.

*----------------------------------------------------------------*
 WORKING-STORAGE SECTION.

 77  WS-FIN-SOLICITUDES-SW       PIC X(01) VALUE 'N'.
     88  FIN-SOLICITUDES             VALUE 'S'.

     COPY USRRECC.

 01  WS-USUARIO-NUEVO REDEFINES WS-ENT-USUARIO.
     05  FILLER                      PIC X(189).

 77  WS-SIG-USER-ID              PIC 9(09) COMP.
 77  WS-SOLIC-LEIDAS             PIC 9(07) COMP.
 77  WS-SOLIC-ACEPTADAS          PIC 9(07) COMP.
 77  WS-SOLIC-RECHAZADAS         PIC 9(07) COMP.

 01  WS-LINEA-RESULTADO.
     05  WS-RES-ESTADO               PIC X(07).
         88  WS-RES-ES-VALID             VALUE 'VALID'.
         88  WS-RES-ES-REJECT             VALUE 'REJECT'.
     05  WS-RES-USERNAME-O           PIC X(30).
     05  WS-RES-USER-ID-O            PIC 9(09).
     05  WS-RES-MOTIVO-O             PIC X(80).
     05  FILLER                      PIC X(20) VALUE SPACES.

 01  WS-LINEA-RESULTADO-ALT REDEFINES WS-LINEA-RESULTADO
                                 PIC X(146).

*----------------------------------------------------------------*
* CALL AREAS - LOCAL COPIES OF CLVALREG'S AND MAESUSR'S LINKAGE
* LAYOUTS.  KEPT HERE UNDER THE SAME NAMES SO THE CALL STATEMENTS
* BELOW READ THE SAME AS THE SUBPROGRAMS' OWN LINKAGE SECTIONS.
*----------------------------------------------------------------*
 01  LK-ENTRADA-SOLICITUD.
     05  LK-ENT-PRESENTE             PIC X(01).
         88  LK-ENT-HAY-SOLICITUD        VALUE 'S'.
     05  LK-ENT-USERNAME             PIC X(30).
     05  LK-ENT-EMAIL                PIC X(50).
     05  LK-ENT-PASSWORD             PIC X(30).
     05  FILLER                      PIC X(09) VALUE SPACES.

 01  LK-SALIDA-VALIDACION.
     05  LK-VALIDACION-O             PIC X(01).
         88  LK-VALIDACION-OK-O          VALUE 'S'.
         88  LK-VALIDACION-MAL-O          VALUE 'N'.
     05  LK-MOTIVO-ERROR-O.
         10  LK-COD-ERROR-O          PIC X(20).
         10  LK-DES-ERROR-O          PIC X(80).
     05  FILLER                      PIC X(09) VALUE SPACES.

 01  LK-ENTRADA-CANDIDATO.
     05  LK-ENT-USERNAME-C           PIC X(30).
     05  LK-ENT-EMAIL-C              PIC X(50).
     05  FILLER                      PIC X(10) VALUE SPACES.

 01  LK-SALIDA-DUPLICADO.
     05  LK-DUPLICADO-O              PIC X(01).
         88  LK-ES-DUPLICADO-O           VALUE 'S'.
         88  LK-NO-ES-DUPLICADO-O         VALUE 'N'.
     05  LK-CAMPO-DUP-O               PIC X(08).
         88  LK-DUP-USERNAME-O            VALUE 'USERNAME'.
         88  LK-DUP-EMAIL-O               VALUE 'EMAIL'.
     05  FILLER                      PIC X(11) VALUE SPACES.
*----------------------------------------------------------------*
 PROCEDURE DIVISION.
*----------------------------------------------------------------*
     PERFORM 1000-INICIAR-PROGRAMA
        THRU 1000-INICIAR-PROGRAMA-FIN.

     PERFORM 2000-PROCESAR-SOLICITUD
        THRU 2000-PROCESAR-SOLICITUD-FIN
        UNTIL FIN-SOLICITUDES.

     PERFORM 3000-FINALIZAR-PROGRAMA
        THRU 3000-FINALIZAR-PROGRAMA-FIN.

     STOP RUN.
*----------------------------------------------------------------*
 1000-INICIAR-PROGRAMA.

     MOVE ZERO TO WS-SOLIC-LEIDAS WS-SOLIC-ACEPTADAS
                  WS-SOLIC-RECHAZADAS.
     MOVE 1 TO WS-SIG-USER-ID.

     OPEN INPUT  ENT-SOLICITUDES.
     OPEN OUTPUT SAL-USUARIOS.

     EVALUATE TRUE
         WHEN FS-SOLICITUDES-OK
             CONTINUE
         WHEN OTHER
             DISPLAY 'ERROR AL ABRIR SOLICITUDES DE REGISTRO'
             DISPLAY 'FILE STATUS: ' FS-SOLICITUDES
             STOP RUN
     END-EVALUATE.

     PERFORM 2100-LEER-SOLICITUD
        THRU 2100-LEER-SOLICITUD-FIN.

 1000-INICIAR-PROGRAMA-FIN.
     EXIT.
*----------------------------------------------------------------*
 2000-PROCESAR-SOLICITUD.

     ADD 1 TO WS-SOLIC-LEIDAS.

     PERFORM 2200-VALIDAR-REGLAS
        THRU 2200-VALIDAR-REGLAS-FIN.

     IF LK-VALIDACION-OK-O
         PERFORM 2300-VALIDAR-DUPLICADO
            THRU 2300-VALIDAR-DUPLICADO-FIN
     END-IF.

     PERFORM 2400-GRABAR-RESULTADO
        THRU 2400-GRABAR-RESULTADO-FIN.

     PERFORM 2100-LEER-SOLICITUD
        THRU 2100-LEER-SOLICITUD-FIN.

 2000-PROCESAR-SOLICITUD-FIN.
     EXIT.
*----------------------------------------------------------------*
 2100-LEER-SOLICITUD.

     READ ENT-SOLICITUDES.

     EVALUATE TRUE
         WHEN FS-SOLICITUDES-OK
             CONTINUE
         WHEN FS-SOLICITUDES-EOF
             SET FIN-SOLICITUDES TO TRUE
         WHEN OTHER
             DISPLAY 'ERROR AL LEER SOLICITUDES DE REGISTRO'
             DISPLAY 'FILE STATUS: ' FS-SOLICITUDES
             SET FIN-SOLICITUDES TO TRUE
     END-EVALUATE.

 2100-LEER-SOLICITUD-FIN.
     EXIT.
*----------------------------------------------------------------*
 2200-VALIDAR-REGLAS.

     MOVE 'S'              TO LK-ENT-PRESENTE.
     MOVE WS-SOL-USERNAME   TO LK-ENT-USERNAME.
     MOVE WS-SOL-EMAIL      TO LK-ENT-EMAIL.
     MOVE WS-SOL-PASSWORD   TO LK-ENT-PASSWORD.

     CALL 'CLVALREG' USING LK-ENTRADA-SOLICITUD
                            LK-SALIDA-VALIDACION.

 2200-VALIDAR-REGLAS-FIN.
     EXIT.
*----------------------------------------------------------------*
 2300-VALIDAR-DUPLICADO.

     MOVE WS-SOL-USERNAME TO LK-ENT-USERNAME-C.
     MOVE WS-SOL-EMAIL    TO LK-ENT-EMAIL-C.

     CALL 'MAESUSR' USING LK-ENTRADA-CANDIDATO
                           LK-SALIDA-DUPLICADO.

     IF LK-ES-DUPLICADO-O
         SET LK-VALIDACION-MAL-O TO TRUE
         MOVE 'DUPLICATE' TO LK-COD-ERROR-O
         MOVE 'Username or email already in use'
                                      TO LK-DES-ERROR-O
     END-IF.

 2300-VALIDAR-DUPLICADO-FIN.
     EXIT.
*----------------------------------------------------------------*
 2400-GRABAR-RESULTADO.

     INITIALIZE WS-LINEA-RESULTADO.
     MOVE WS-SOL-USERNAME TO WS-RES-USERNAME-O.

     IF LK-VALIDACION-OK-O
         PERFORM 2410-CREAR-USUARIO
            THRU 2410-CREAR-USUARIO-FIN
         SET WS-RES-ES-VALID TO TRUE
         MOVE WS-USR-ID TO WS-RES-USER-ID-O
         ADD 1 TO WS-SOLIC-ACEPTADAS
     ELSE
         SET WS-RES-ES-REJECT TO TRUE
         MOVE LK-DES-ERROR-O TO WS-RES-MOTIVO-O
         ADD 1 TO WS-SOLIC-RECHAZADAS
     END-IF.

     WRITE WS-SAL-USUARIOS-REG FROM WS-LINEA-RESULTADO.

     IF NOT FS-USUARIOS-OUT-OK
         DISPLAY 'ERROR AL ESCRIBIR RESULTADO DE REGISTRO: '
                                                 FS-USUARIOS-OUT
     END-IF.

 2400-GRABAR-RESULTADO-FIN.
     EXIT.
*----------------------------------------------------------------*
 2410-CREAR-USUARIO.

     INITIALIZE WS-ENT-USUARIO.
     MOVE WS-SIG-USER-ID    TO WS-USR-ID.
     MOVE WS-SOL-USERNAME   TO WS-USR-USERNAME.
     MOVE WS-SOL-EMAIL      TO WS-USR-EMAIL.
     SET WS-USR-ES-CUSTOMER TO TRUE.
     ADD 1 TO WS-SIG-USER-ID.

 2410-CREAR-USUARIO-FIN.
     EXIT.
*----------------------------------------------------------------*
 3000-FINALIZAR-PROGRAMA.

     CLOSE ENT-SOLICITUDES SAL-USUARIOS.

     DISPLAY 'SOLICITUDES LEIDAS     : ' WS-SOLIC-LEIDAS.
     DISPLAY 'SOLICITUDES ACEPTADAS  : ' WS-SOLIC-ACEPTADAS.
     DISPLAY 'SOLICITUDES RECHAZADAS : ' WS-SOLIC-RECHAZADAS.

 3000-FINALIZAR-PROGRAMA-FIN.
     EXIT.
