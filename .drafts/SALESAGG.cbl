*****************************************************************
* AUTHOR:   T. MERCADO
* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
* DATE-WRITTEN: 09/14/89
* DATE-COMPILED:
* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
*****************************************************************
* CHANGE LOG
*   09/14/89  TM  CR-1244  ORIGINAL WRITE-UP.  NIGHTLY SALES
*                          AGGREGATION OVER A REQUESTED DATE
*                          RANGE, ONE SUMMARY RECORD PER RUN.
*   02/11/91  SC  HD-0512  CANCELED ORDERS WERE BEING INCLUDED
*                          IN THE TOTAL - ADDED STATUS TEST.
*   08/27/93  SC  CR-1402  ZERO-ORDER RUNS WERE LEAVING TOTAL-
*                          SALES UNINITIALIZED ON SOME COMPILERS.
*                          NOW ALWAYS INITIALIZED TO ZERO BEFORE
*                          THE READ LOOP STARTS.
*   10/02/97  LF  CR-1610  RENUMBERED TO MATCH NEW STANDARD.
*   12/18/98  LF  Y2K-018  YEAR 2000 READINESS REVIEW - DATE
*                          RANGE FIELDS ARE PIC 9(08) YYYYMMDD
*                          ALREADY - NO CHANGE REQUIRED.
*   07/23/01  MO  CR-1726  NO FUNCTIONAL CHANGE - COMMENT
*                          CLEANUP / HOUSE STYLE PASS.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. SALESAGG.
 AUTHOR. T. MERCADO.
 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
 DATE-WRITTEN. 09/14/89.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------*
* PURPOSE - NIGHTLY/MONTHLY SALES AGGREGATION.  ONE PASS OVER
* ORDERS-IN IN ORDER-DATE SEQUENCE, ACCUMULATING TOTAL-AMOUNT
* AND A COUNT FOR EVERY ORDER FALLING INSIDE THE REQUESTED
* PERIOD-START/PERIOD-END RANGE WHOSE STATUS IS NOT CANCELED.
* ONE SALES-SUMMARY-OUT RECORD IS WRITTEN AT END OF FILE.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     SELECT ENT-ORDENES
         ASSIGN TO 'ORDERS-IN'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-ORDENES-IN.

     SELECT SAL-RESUMEN-VENTAS
         ASSIGN TO 'SALES-SUMMARY-OUT'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-RESUMEN-OUT.

*----------------------------------------------------------------*
 DATA DIVISION.

 FILE SECTION.

 FD ENT-ORDENES.
     COPY ORDRECC.

 01 WS-ENT-ORDEN-ALT
         REDEFINES WS-ENT-ORDEN PIC X(111).

 FD SAL-RESUMEN-VENTAS.
 01 WS-SAL-RESUMEN-VENTAS-REG       PIC X(73).

 01 FS-STATUS.
*----------------------------------------------------------------*
*   ** FILE STATUS DE ORDENES Y DEL RESUMEN DE VENTAS            *
*----------------------------------------------------------------*
     05 FS-ORDENES-IN                   PIC X(02).
         88 FS-ORDENES-IN-OK                VALUE '00'.
         88 FS-ORDENES-IN-EOF               VALUE '10'.
     05 FS-RESUMEN-OUT                  PIC X(02).
         88 FS-RESUMEN-OUT-OK                VALUE '00'.

*----------------------------------------------------------------*
 WORKING-STORAGE SECTION.

     COPY SALSUMC.

 01  WS-SAL-RESUMEN-VENTAS-ALT
         REDEFINES WS-SAL-RESUMEN-VENTAS PIC X(73).

 01  WS-PARAMETROS-EJECUCION.
*----------------------------------------------------------------*
*   PERIOD-START/PERIOD-END FOR THE RUN, READ FROM SYSIN AS ONE
*   16-BYTE PARAMETER CARD (YYYYMMDDYYYYMMDD) - SAME PLACE THIS
*   SHOP'S OTHER SALES-SIDE BATCHES PICK UP THEIR RUN PARAMETERS.
*----------------------------------------------------------------*
     05  WS-PARM-PERIOD-START        PIC 9(08).
     05  WS-PARM-PERIOD-END          PIC 9(08).

 01  WS-PARAMETROS-ALT
         REDEFINES WS-PARAMETROS-EJECUCION PIC X(16).

 77  WS-ORDENES-LEIDAS           PIC 9(07) COMP.

*----------------------------------------------------------------*
 PROCEDURE DIVISION.
*----------------------------------------------------------------*
     PERFORM 1000-INICIAR-PROGRAMA
        THRU 1000-INICIAR-PROGRAMA-FIN.

     PERFORM 2000-PROCESAR-PROGRAMA
        THRU 2000-PROCESAR-PROGRAMA-FIN
        UNTIL FS-ORDENES-IN-EOF.

     PERFORM 2700-FINALIZAR-RESUMEN
        THRU 2700-FINALIZAR-RESUMEN-FIN.

     PERFORM 3000-FINALIZAR-PROGRAMA
        THRU 3000-FINALIZAR-PROGRAMA-FIN.

     DISPLAY '#ORDENES LEIDAS   : ' WS-ORDENES-LEIDAS.
     DISPLAY '#ORDENES EN RANGO : ' WS-RVT-ORDER-COUNT.

     STOP RUN.
*----------------------------------------------------------------*
 1000-INICIAR-PROGRAMA.

     PERFORM 1100-ABRIR-ARCHIVOS
        THRU 1100-ABRIR-ARCHIVOS-FIN.

     PERFORM 1200-INICIALIZAR-VARIABLES
        THRU 1200-INICIALIZAR-VARIABLES-FIN.

 1000-INICIAR-PROGRAMA-FIN.
     EXIT.
*----------------------------------------------------------------*
 1100-ABRIR-ARCHIVOS.

     PERFORM 1110-ABRIR-ENT-ORDENES
        THRU 1110-ABRIR-ENT-ORDENES-FIN.

     PERFORM 1120-ABRIR-SAL-RESUMEN
        THRU 1120-ABRIR-SAL-RESUMEN-FIN.

 1100-ABRIR-ARCHIVOS-FIN.
     EXIT.
*----------------------------------------------------------------*
 1110-ABRIR-ENT-ORDENES.

     OPEN INPUT ENT-ORDENES.

     IF NOT FS-ORDENES-IN-OK
         DISPLAY 'ERROR AL ABRIR ORDERS-IN'
         DISPLAY 'FILE STATUS: ' FS-ORDENES-IN
         STOP RUN
     END-IF.

 1110-ABRIR-ENT-ORDENES-FIN.
     EXIT.
*----------------------------------------------------------------*
 1120-ABRIR-SAL-RESUMEN.

     OPEN OUTPUT SAL-RESUMEN-VENTAS.

     IF NOT FS-RESUMEN-OUT-OK
         DISPLAY 'ERROR AL ABRIR SALES-SUMMARY-OUT'
         DISPLAY 'FILE STATUS: ' FS-RESUMEN-OUT
         STOP RUN
     END-IF.

 1120-ABRIR-SAL-RESUMEN-FIN.
     EXIT.
*----------------------------------------------------------------*
 1200-INICIALIZAR-VARIABLES.

     MOVE ZERO TO WS-ORDENES-LEIDAS.
     INITIALIZE WS-SAL-RESUMEN-VENTAS.

     ACCEPT WS-PARAMETROS-EJECUCION FROM SYSIN.

 1200-INICIALIZAR-VARIABLES-FIN.
     EXIT.
*----------------------------------------------------------------*
 2000-PROCESAR-PROGRAMA.

     PERFORM 2200-LEER-ORDEN
        THRU 2200-LEER-ORDEN-FIN.

     IF NOT FS-ORDENES-IN-EOF
         PERFORM 2300-EVALUAR-RANGO
            THRU 2300-EVALUAR-RANGO-FIN
     END-IF.

 2000-PROCESAR-PROGRAMA-FIN.
     EXIT.
*----------------------------------------------------------------*
 2200-LEER-ORDEN.

     READ ENT-ORDENES.

     EVALUATE TRUE
         WHEN FS-ORDENES-IN-OK
             ADD 1 TO WS-ORDENES-LEIDAS
         WHEN FS-ORDENES-IN-EOF
             CONTINUE
         WHEN OTHER
             DISPLAY 'ERROR AL LEER ORDERS-IN'
             DISPLAY 'FILE STATUS: ' FS-ORDENES-IN
             STOP RUN
     END-EVALUATE.

 2200-LEER-ORDEN-FIN.
     EXIT.
*----------------------------------------------------------------*
* RULE - ONLY ORDERS WHOSE ORDER-DATE FALLS INSIDE THE REQUESTED
* PERIOD-START/PERIOD-END RANGE (BOTH ENDS INCLUSIVE) AND WHOSE
* STATUS IS NOT CANCELED CONTRIBUTE TO THE SALES SUMMARY.
*----------------------------------------------------------------*
 2300-EVALUAR-RANGO.

     IF WS-ORD-ORDER-DATE >= WS-PARM-PERIOD-START
             AND WS-ORD-ORDER-DATE <= WS-PARM-PERIOD-END
             AND NOT WS-ORD-ES-CANCELED
         PERFORM 2400-ACUMULAR-TOTALES
            THRU 2400-ACUMULAR-TOTALES-FIN
     END-IF.

 2300-EVALUAR-RANGO-FIN.
     EXIT.
*----------------------------------------------------------------*
 2400-ACUMULAR-TOTALES.

     ADD WS-ORD-TOTAL-AMOUNT TO WS-RVT-TOTAL-SALES.
     ADD 1 TO WS-RVT-ORDER-COUNT.

 2400-ACUMULAR-TOTALES-FIN.
     EXIT.
*----------------------------------------------------------------*
* END-OF-FILE CONTROL BREAK - THE WHOLE REQUESTED RANGE IS ONE
* GROUP FOR THIS REPORT, SO THE BREAK FALLS AT END OF FILE, NOT
* AT EVERY CHANGE OF KEY.  PERIOD-START/PERIOD-END ARE STAMPED
* ONTO THE OUTPUT RECORD HERE; TOP-ITEM-NAME IS LEFT BLANK FOR
* SALESRPT TO FILL IN FROM ITS OWN RUN PARAMETER.
*----------------------------------------------------------------*
 2700-FINALIZAR-RESUMEN.

     MOVE WS-PARM-PERIOD-START TO WS-RVT-PERIOD-START.
     MOVE WS-PARM-PERIOD-END   TO WS-RVT-PERIOD-END.
     MOVE SPACES               TO WS-RVT-TOP-ITEM-NAME.

     WRITE WS-SAL-RESUMEN-VENTAS-REG FROM WS-SAL-RESUMEN-VENTAS.

     IF NOT FS-RESUMEN-OUT-OK
         DISPLAY 'ERROR AL ESCRIBIR SALES-SUMMARY-OUT'
         DISPLAY 'FILE STATUS: ' FS-RESUMEN-OUT
     END-IF.

 2700-FINALIZAR-RESUMEN-FIN.
     EXIT.
*----------------------------------------------------------------*
 3000-FINALIZAR-PROGRAMA.

     PERFORM 3200-CERRAR-ARCHIVOS
        THRU 3200-CERRAR-ARCHIVOS-FIN.

 3000-FINALIZAR-PROGRAMA-FIN.
     EXIT.
*----------------------------------------------------------------*
 3200-CERRAR-ARCHIVOS.

     CLOSE ENT-ORDENES
           SAL-RESUMEN-VENTAS.

     IF NOT FS-ORDENES-IN-OK
         DISPLAY 'ERROR AL CERRAR ORDERS-IN: ' FS-ORDENES-IN
     END-IF.

     IF NOT FS-RESUMEN-OUT-OK
         DISPLAY 'ERROR AL CERRAR SALES-SUMMARY-OUT'
         DISPLAY 'FILE STATUS: ' FS-RESUMEN-OUT
     END-IF.

 3200-CERRAR-ARCHIVOS-FIN.
     EXIT.
