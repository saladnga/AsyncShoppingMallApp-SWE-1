*****************************************************************
* AUTHOR:   T. MERCADO
* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
* DATE-WRITTEN: 09/21/89
* DATE-COMPILED:
* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
*****************************************************************
* CHANGE LOG
*   09/21/89  TM  CR-1245  ORIGINAL WRITE-UP.  PRINTS THE SALES
*                          SUMMARY REPORT FROM THE SALESAGG
*                          ACCUMULATOR RECORD.
*   03/04/92  SC  HD-0540  TOP-ITEM-NAME WAS PRINTING AS SPACES
*                          WHEN THE PARAMETER CARD WAS MISSING -
*                          NOW DEFAULTS TO 'N/A'.
*   10/02/97  LF  CR-1611  RENUMBERED TO MATCH NEW STANDARD.
*   12/18/98  LF  Y2K-019  YEAR 2000 READINESS REVIEW - PERIOD
*                          DATES PRINTED VIA 9(04)/99/99 EDIT,
*                          FOUR-DIGIT YEAR ALREADY - NO CHANGE.
*   07/23/01  MO  CR-1727  NO FUNCTIONAL CHANGE - COMMENT
*                          CLEANUP / HOUSE STYLE PASS.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. SALESRPT.
 AUTHOR. T. MERCADO.
 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
 DATE-WRITTEN. 09/21/89.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------*
* PURPOSE - FORMATS THE SALES SUMMARY REPORT FROM THE ONE
* SALES-SUMMARY-OUT RECORD WRITTEN BY SALESAGG.  TOP-ITEM-NAME
* IS NOT PART OF THE AGGREGATION STEP'S OUTPUT, SO IT IS PICKED
* UP HERE FROM THE RUN'S PARAMETER CARD AND MOVED INTO THE
* SUMMARY LINE BEFORE PRINTING.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     SELECT ENT-RESUMEN-VENTAS
         ASSIGN TO 'SALES-SUMMARY-OUT'
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-RESUMEN-IN.

     SELECT SAL-REPORTE-VENTAS
         ASSIGN TO 'SALES-REPORT-OUT'
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-REPORTE-OUT.

*----------------------------------------------------------------*
 DATA DIVISION.

 FILE SECTION.

 FD ENT-RESUMEN-VENTAS.
 01 WS-ENT-RESUMEN-VENTAS-REG       PIC X(73).

 01 WS-ENT-RESUMEN-VENTAS-ALT
        REDEFINES WS-ENT-RESUMEN-VENTAS-REG.
     05  WS-ENT-PERIOD-START         PIC 9(08).
     05  WS-ENT-PERIOD-END           PIC 9(08).
     05  WS-ENT-TOTAL-SALES          PIC S9(09)V99 COMP-3.
     05  WS-ENT-ORDER-COUNT          PIC 9(07).
     05  WS-ENT-TOP-ITEM-NAME        PIC X(30).
     05  FILLER                      PIC X(14).

 FD SAL-REPORTE-VENTAS.
 01 WS-SAL-REPORTE-VENTAS           PIC X(110).

 01 FS-STATUS.
*----------------------------------------------------------------*
*   ** FILE STATUS DEL RESUMEN DE VENTAS Y DEL REPORTE IMPRESO   *
*----------------------------------------------------------------*
     05 FS-RESUMEN-IN                   PIC X(02).
         88 FS-RESUMEN-IN-OK                VALUE '00'.
         88 FS-RESUMEN-IN-EOF               VALUE '10'.
     05 FS-REPORTE-OUT                  PIC X(02).
         88 FS-REPORTE-OUT-OK                VALUE '00'.

*----------------------------------------------------------------*
 WORKING-STORAGE SECTION.

     COPY SALSUMC.

 01  WS-SAL-IMPRESION-ALT
         REDEFINES WS-SAL-IMPRESION-VENTAS PIC X(599).

 01  WS-PARM-TOP-ITEM.
     05  WS-PARM-TOP-ITEM-NAME       PIC X(30) VALUE SPACES.
     05  FILLER                      PIC X(50) VALUE SPACES.

 01  WS-PARM-TOP-ITEM-ALT
         REDEFINES WS-PARM-TOP-ITEM PIC X(80).

 77  WS-LINEAS-IMPRESAS          PIC 9(02) COMP.

 01  WS-LINEA-RESUMEN.
     05  FILLER                      PIC X(18)
                 VALUE 'Sales Report - Tot'.
     05  FILLER                      PIC X(12)
                 VALUE 'al Sales: $'.
     05  WS-LIN-TOTAL-SALES          PIC ZZZZZZZZ9.99.
     05  FILLER                      PIC X(09) VALUE ', Orders: '.
     05  WS-LIN-ORDER-COUNT          PIC ZZZZZZ9.
     05  FILLER                      PIC X(12)
                 VALUE ', Top Item: '.
     05  WS-LIN-TOP-ITEM-NAME        PIC X(30).

*----------------------------------------------------------------*
 PROCEDURE DIVISION.
*----------------------------------------------------------------*
     PERFORM 1000-INICIAR-PROGRAMA
        THRU 1000-INICIAR-PROGRAMA-FIN.

     PERFORM 1300-LEER-RESUMEN
        THRU 1300-LEER-RESUMEN-FIN.

     IF FS-RESUMEN-IN-OK
         PERFORM 1400-OBTENER-ITEM-TOP
            THRU 1400-OBTENER-ITEM-TOP-FIN

         PERFORM 1500-ARMAR-LINEA
            THRU 1500-ARMAR-LINEA-FIN

         PERFORM 1800-IMPRIMIR-REPORTE
            THRU 1800-IMPRIMIR-REPORTE-FIN
     END-IF.

     PERFORM 3000-FINALIZAR-PROGRAMA
        THRU 3000-FINALIZAR-PROGRAMA-FIN.

     STOP RUN.
*----------------------------------------------------------------*
 1000-INICIAR-PROGRAMA.

     OPEN INPUT  ENT-RESUMEN-VENTAS.
     OPEN OUTPUT SAL-REPORTE-VENTAS.

     IF NOT FS-RESUMEN-IN-OK
         DISPLAY 'ERROR AL ABRIR SALES-SUMMARY-OUT'
         DISPLAY 'FILE STATUS: ' FS-RESUMEN-IN
         STOP RUN
     END-IF.

     IF NOT FS-REPORTE-OUT-OK
         DISPLAY 'ERROR AL ABRIR SALES-REPORT-OUT'
         DISPLAY 'FILE STATUS: ' FS-REPORTE-OUT
         STOP RUN
     END-IF.

     MOVE 'N/A' TO WS-PARM-TOP-ITEM-NAME.
     MOVE ZERO TO WS-LINEAS-IMPRESAS.

 1000-INICIAR-PROGRAMA-FIN.
     EXIT.
*----------------------------------------------------------------*
 1300-LEER-RESUMEN.

     READ ENT-RESUMEN-VENTAS.

     EVALUATE TRUE
         WHEN FS-RESUMEN-IN-OK
             CONTINUE
         WHEN FS-RESUMEN-IN-EOF
             DISPLAY 'SALES-SUMMARY-OUT TIENE CERO REGISTROS'
         WHEN OTHER
             DISPLAY 'ERROR AL LEER SALES-SUMMARY-OUT'
             DISPLAY 'FILE STATUS: ' FS-RESUMEN-IN
     END-EVALUATE.

 1300-LEER-RESUMEN-FIN.
     EXIT.
*----------------------------------------------------------------*
* TOP-ITEM-NAME IS NOT CARRIED ON THE SALES-SUMMARY-OUT RECORD -
* THIS SHOP SUPPLIES IT ON THE RUN'S PARAMETER CARD, SAME AS ANY
* OTHER ACCEPT-FROM-SYSIN RUN PARAMETER.
*----------------------------------------------------------------*
 1400-OBTENER-ITEM-TOP.

     ACCEPT WS-PARM-TOP-ITEM-NAME FROM SYSIN.

     IF WS-PARM-TOP-ITEM-NAME = SPACES
         MOVE 'N/A' TO WS-PARM-TOP-ITEM-NAME
     END-IF.

 1400-OBTENER-ITEM-TOP-FIN.
     EXIT.
*----------------------------------------------------------------*
* RULE - TOTAL-SALES PRINTS WITH A LEADING $ AND EXACTLY TWO
* DECIMAL PLACES, NO ROUNDING BEYOND THE STORED PACKED VALUE.
*----------------------------------------------------------------*
 1500-ARMAR-LINEA.

     MOVE WS-ENT-TOTAL-SALES     TO WS-LIN-TOTAL-SALES.
     MOVE WS-ENT-ORDER-COUNT     TO WS-LIN-ORDER-COUNT.
     MOVE WS-PARM-TOP-ITEM-NAME  TO WS-LIN-TOP-ITEM-NAME.

     MOVE WS-ENT-PERIOD-START    TO WS-RPT-PERIOD-START.
     MOVE WS-ENT-PERIOD-END      TO WS-RPT-PERIOD-END.
     MOVE WS-ENT-TOTAL-SALES     TO WS-RPT-TOTAL-SALES.
     MOVE WS-ENT-ORDER-COUNT     TO WS-RPT-ORDER-COUNT.
     MOVE WS-PARM-TOP-ITEM-NAME  TO WS-RPT-TOP-ITEM-NAME.

 1500-ARMAR-LINEA-FIN.
     EXIT.
*----------------------------------------------------------------*
 1800-IMPRIMIR-REPORTE.

     MOVE WS-RPT-SEPARADOR  TO WS-SAL-REPORTE-VENTAS.
     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.

     MOVE WS-RPT-TITULO     TO WS-SAL-REPORTE-VENTAS.
     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.

     MOVE WS-RPT-RANGO      TO WS-SAL-REPORTE-VENTAS.
     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.

     MOVE WS-RPT-COLUMNAS   TO WS-SAL-REPORTE-VENTAS.
     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.

     MOVE WS-RPT-DETALLE    TO WS-SAL-REPORTE-VENTAS.
     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.

     MOVE WS-LINEA-RESUMEN  TO WS-RPT-LINEA-FINAL.
     MOVE WS-RPT-LINEA-FINAL TO WS-SAL-REPORTE-VENTAS.
     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.

     MOVE WS-RPT-NUMERALES  TO WS-SAL-REPORTE-VENTAS.
     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.

 1800-IMPRIMIR-REPORTE-FIN.
     EXIT.
*----------------------------------------------------------------*
 1850-IMP-LINEA.

     WRITE WS-SAL-REPORTE-VENTAS.

     IF FS-REPORTE-OUT-OK
         ADD 1 TO WS-LINEAS-IMPRESAS
     ELSE
         DISPLAY 'ERROR AL ESCRIBIR SALES-REPORT-OUT'
         DISPLAY 'FILE STATUS: ' FS-REPORTE-OUT
     END-IF.

 1850-IMP-LINEA-FIN.
     EXIT.
*----------------------------------------------------------------*
 3000-FINALIZAR-PROGRAMA.

     CLOSE ENT-RESUMEN-VENTAS
           SAL-REPORTE-VENTAS.

     DISPLAY 'LINEAS IMPRESAS : ' WS-LINEAS-IMPRESAS.

 3000-FINALIZAR-PROGRAMA-FIN.
     EXIT.
