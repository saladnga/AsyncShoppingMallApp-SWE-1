*****************************************************************
* SALSUMC   - SALES SUMMARY ACCUMULATOR/REPORT RECORD LAYOUT
* PART 1 IS THE STRUCTURED SALES-SUMMARY-OUT RECORD BUILT BY
* SALESAGG (ONE RECORD PER RUN) AND READ BACK IN BY SALESRPT.
* PART 2 IS THE PRINTED SALES SUMMARY REPORT LAYOUT, BUILT BY
* SALESRPT ONLY, IN THE SAME SEPARATOR/HEADER/NUMERALES STYLE
* THIS SHOP USES FOR ITS OTHER PRINTED SUMMARIES.
*****************************************************************
 01  WS-SAL-RESUMEN-VENTAS.
     05  WS-RVT-PERIOD-START         PIC 9(08).
     05  WS-RVT-PERIOD-END           PIC 9(08).
     05  WS-RVT-TOTAL-SALES          PIC S9(09)V99 COMP-3.
     05  WS-RVT-ORDER-COUNT          PIC 9(07).
     05  WS-RVT-TOP-ITEM-NAME        PIC X(30).
     05  FILLER                      PIC X(14) VALUE SPACES.

*****************************************************************
* LAYOUT OF THE PRINTED REPORT LINES (MOVED INTO THE FLAT
* SALES-RPT-OUT RECORD ONE GROUP AT A TIME, SAME AS RESUMEN.CPY
* USED TO BE MOVED INTO WS-SAL-RESUMENES BEFORE EACH WRITE).
*****************************************************************
 01  WS-SAL-IMPRESION-VENTAS.
     05  WS-RPT-SEPARADOR            PIC X(80) VALUE ALL '-'.

     05  WS-RPT-TITULO.
         10  FILLER                  PIC X(20)
                     VALUE 'SALES SUMMARY REPORT'.
         10  FILLER                  PIC X(60) VALUE SPACES.

     05  WS-RPT-RANGO.
         10  FILLER               PIC X(13) VALUE 'Period Start'.
         10  WS-RPT-PERIOD-START  PIC 9(04)/99/99.
         10  FILLER               PIC X(06) VALUE SPACES.
         10  FILLER               PIC X(11) VALUE 'Period End'.
         10  WS-RPT-PERIOD-END    PIC 9(04)/99/99.
         10  FILLER               PIC X(36) VALUE SPACES.

     05  WS-RPT-COLUMNAS.
         10  FILLER               PIC X(13) VALUE 'Total Sales'.
         10  FILLER               PIC X(13) VALUE 'Order Count'.
         10  FILLER               PIC X(30) VALUE 'Top Item'.
         10  FILLER               PIC X(24) VALUE SPACES.

     05  WS-RPT-DETALLE.
         10  FILLER                  PIC X(01) VALUE '$'.
         10  WS-RPT-TOTAL-SALES      PIC ZZZ,ZZZ,ZZ9.99.
         10  FILLER                  PIC X(02) VALUE SPACES.
         10  WS-RPT-ORDER-COUNT      PIC ZZZ,ZZ9.
         10  FILLER                  PIC X(03) VALUE SPACES.
         10  WS-RPT-TOP-ITEM-NAME    PIC X(30).
         10  FILLER                  PIC X(26) VALUE SPACES.

     05  WS-RPT-LINEA-FINAL          PIC X(110) VALUE SPACES.

     05  WS-RPT-NUMERALES            PIC X(80) VALUE ALL '#'.
