*****************************************************************
* USRMSGC   - USER MESSAGE RECORD LAYOUT
* ONE RECORD PER MESSAGE READ FROM USER-MESSAGES-IN BY MSGUNRD
* WHEN COUNTING UNREAD MESSAGES FOR A CUSTOMER OR STAFF INBOX.
*****************************************************************
 01  WS-ENT-MENSAJE.
     05  WS-MSG-MESSAGE-ID           PIC 9(09).
     05  WS-MSG-SENDER-ID            PIC 9(09).
     05  WS-MSG-RECIPIENT-ID         PIC S9(09).
     05  WS-MSG-STATUS               PIC X(06).
         88  WS-MSG-ES-UNREAD            VALUE 'UNREAD'.
         88  WS-MSG-ES-READ                VALUE 'READ  '.
     05  FILLER                      PIC X(20) VALUE SPACES.
