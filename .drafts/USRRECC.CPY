*****************************************************************
* USRRECC   - USER MASTER RECORD LAYOUT
* ONE RECORD PER REGISTERED ACCOUNT.  WRITTEN BY REGVALID WHEN A
* SOLICITUD PASSES VALIDATION; READ INTO A TABLE BY MAESUSR FOR
* THE USERNAME/EMAIL DUPLICATE CHECK.
*****************************************************************
 01  WS-ENT-USUARIO.
     05  WS-USR-ID                   PIC 9(09).
     05  WS-USR-USERNAME             PIC X(30).
     05  WS-USR-EMAIL                PIC X(50).
     05  WS-USR-ROLE                 PIC X(08).
         88  WS-USR-ES-CUSTOMER          VALUE 'CUSTOMER'.
         88  WS-USR-ES-STAFF              VALUE 'STAFF   '.
         88  WS-USR-ES-CEO                 VALUE 'CEO     '.
     05  WS-USR-PHONE-NUMBER         PIC X(15).
     05  WS-USR-ADDRESS              PIC X(60).
     05  FILLER                      PIC X(17) VALUE SPACES.
