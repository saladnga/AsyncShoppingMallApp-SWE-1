000100*****************************************************************
000200* AUTHOR:   D. HARTLEY
000300* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
000400* DATE-WRITTEN: 11/02/90
000500* DATE-COMPILED:
000600* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700*****************************************************************
000800* CHANGE LOG
000900*   11/02/90  DH  CR-1301  ORIGINAL WRITE-UP.  NIGHTLY PASS OVER
001000*                          PAYMENT-CARDS-IN, CARD-NUMBER REPLACED
001100*                          BY ITS MASKED DISPLAY FORM BEFORE THE
001200*                          RECORD IS WRITTEN BACK OUT.
001300*   05/19/92  SC  HD-0561  MASKING WAS RE-RUNNING ON NUMBERS THAT
001400*                          WERE ALREADY MASKED, TURNING EMBEDDED
001500*                          ASTERISKS INTO GARBAGE - MASKING IS
001600*                          NOW IDEMPOTENT, CARD-NUMBER CONTAINING
001700*                          '*' IS PASSED THROUGH UNCHANGED.
001800*   09/08/94  SC  CR-1455  EMBEDDED SPACES IN THE CARD-NUMBER
001900*                          FIELD (SOME POS TERMINALS PAD WITH
002000*                          SPACES EVERY FOUR DIGITS) ARE NOW
002100*                          STRIPPED BEFORE THE LAST-4 EXTRACT.
002200*   10/02/97  LF  CR-1613  RENUMBERED TO MATCH NEW STANDARD.
002300*   12/18/98  LF  Y2K-020  YEAR 2000 READINESS REVIEW - NO DATE
002400*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
002500*   07/23/01  MO  CR-1728  NO FUNCTIONAL CHANGE - COMMENT
002600*                          CLEANUP / HOUSE STYLE PASS.
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. CARDMASK.
003000 AUTHOR. D. HARTLEY.
003100 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
003200 DATE-WRITTEN. 11/02/90.
003300 DATE-COMPILED.
003400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003500*----------------------------------------------------------------*
003600* PURPOSE - MASKS CARD-NUMBER ON EVERY PAYMENT-CARDS-IN RECORD
003700* BEFORE IT IS STORED BACK OUT TO PAYMENT-CARDS-OUT.  A NUMBER
003800* ALREADY CONTAINING '*' IS LEFT ALONE (IDEMPOTENT), A BLANK OR
003900* SHORT NUMBER COMES BACK ALL STARS, OTHERWISE ONLY THE LAST 4
004000* DIGITS SURVIVE IN THE OPEN.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT ENT-TARJETAS
005100         ASSIGN TO 'PAYMENT-CARDS-IN'
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-TARJETAS-IN.
005400
005500     SELECT SAL-TARJETAS
005600         ASSIGN TO 'PAYMENT-CARDS-OUT'
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS FS-TARJETAS-OUT.
005900
006000*----------------------------------------------------------------*
006100 DATA DIVISION.
006200
006300 FILE SECTION.
006400
006500 FD ENT-TARJETAS.
006600     COPY PAYCRDC.
006700
006800 01 WS-ENT-TARJETA-ALT
006900         REDEFINES WS-ENT-TARJETA-PAGO PIC X(118).
007000
007100 FD SAL-TARJETAS.
007200 01 WS-SAL-TARJETA-REG              PIC X(118).
007300
007400 01 FS-STATUS.
007500*----------------------------------------------------------------*
007600*   ** FILE STATUS DE TARJETAS DE PAGO, ENTRADA Y SALIDA         *
007700*----------------------------------------------------------------*
007800     05 FS-TARJETAS-IN                  PIC X(02).
007900         88 FS-TARJETAS-IN-OK                VALUE '00'.
008000         88 FS-TARJETAS-IN-EOF               VALUE '10'.
008100     05 FS-TARJETAS-OUT                 PIC X(02).
008200         88 FS-TARJETAS-OUT-OK               VALUE '00'.
008300
008400*----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600
008700 77  WS-FIN-TARJETAS-SW          PIC X(01) VALUE 'N'.
008800     88  FIN-TARJETAS                 VALUE 'S'.
008900
009000 77  WS-TARJETAS-LEIDAS          PIC 9(07) COMP.
009100 77  WS-TARJETAS-GRABADAS        PIC 9(07) COMP.
009200
009300 01  WS-AREA-TRABAJO.
009400     05  WS-CARD-NUMBER-TRABAJO      PIC X(19).
009500     05  WS-CARD-NUMBER-TABLA
009600             REDEFINES WS-CARD-NUMBER-TRABAJO.
009700         10  WS-CNT-CHAR             PIC X(01) OCCURS 19 TIMES.
009800     05  WS-DIGITOS                  PIC X(19) VALUE SPACES.
009900     05  WS-DIGITOS-TABLA REDEFINES WS-DIGITOS.
010000         10  WS-DIG-CHAR             PIC X(01) OCCURS 19 TIMES.
010100     05  WS-DIGITOS-LEN              PIC 9(02) COMP VALUE ZERO.
010200     05  WS-I                        PIC 9(02) COMP.
010300     05  WS-AST-COUNT                PIC 9(02) COMP.
010400     05  WS-INICIO-ULT4              PIC 9(02) COMP.
010500
010600*----------------------------------------------------------------*
010700 PROCEDURE DIVISION.
010800*----------------------------------------------------------------*
010900     PERFORM 1000-INICIAR-PROGRAMA
011000        THRU 1000-INICIAR-PROGRAMA-FIN.
011100
011200     PERFORM 2000-PROCESAR-TARJETAS
011300        THRU 2000-PROCESAR-TARJETAS-FIN
011400        UNTIL FIN-TARJETAS.
011500
011600     PERFORM 3000-FINALIZAR-PROGRAMA
011700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
011800
011900     STOP RUN.
012000*----------------------------------------------------------------*
012100 1000-INICIAR-PROGRAMA.
012200
012300     MOVE ZERO TO WS-TARJETAS-LEIDAS WS-TARJETAS-GRABADAS.
012400
012500     OPEN INPUT  ENT-TARJETAS.
012600     OPEN OUTPUT SAL-TARJETAS.
012700
012800     IF NOT FS-TARJETAS-IN-OK
012900         DISPLAY 'ERROR AL ABRIR PAYMENT-CARDS-IN'
013000         DISPLAY 'FILE STATUS: ' FS-TARJETAS-IN
013100         GO TO 1000-ABORTAR
013200     END-IF.
013300
013400     IF NOT FS-TARJETAS-OUT-OK
013500         DISPLAY 'ERROR AL ABRIR PAYMENT-CARDS-OUT'
013600         DISPLAY 'FILE STATUS: ' FS-TARJETAS-OUT
013700         GO TO 1000-ABORTAR
013800     END-IF.
013900
014000     PERFORM 2100-LEER-TARJETA
014100        THRU 2100-LEER-TARJETA-FIN.
014200
014300     GO TO 1000-INICIAR-PROGRAMA-FIN.
014400
014500 1000-ABORTAR.
014600     STOP RUN.
014700
014800 1000-INICIAR-PROGRAMA-FIN.
014900     EXIT.
015000*----------------------------------------------------------------*
015100 2000-PROCESAR-TARJETAS.
015200
015300     PERFORM 2200-ENMASCARAR-NUMERO
015400        THRU 2200-ENMASCARAR-NUMERO-FIN.
015500
015600     PERFORM 2300-GRABAR-TARJETA
015700        THRU 2300-GRABAR-TARJETA-FIN.
015800
015900     PERFORM 2100-LEER-TARJETA
016000        THRU 2100-LEER-TARJETA-FIN.
016100
016200 2000-PROCESAR-TARJETAS-FIN.
016300     EXIT.
016400*----------------------------------------------------------------*
016500 2100-LEER-TARJETA.
016600
016700     READ ENT-TARJETAS.
016800
016900     EVALUATE TRUE
017000         WHEN FS-TARJETAS-IN-OK
017100             ADD 1 TO WS-TARJETAS-LEIDAS
017200         WHEN FS-TARJETAS-IN-EOF
017300             SET FIN-TARJETAS TO TRUE
017400         WHEN OTHER
017500             DISPLAY 'ERROR AL LEER PAYMENT-CARDS-IN'
017600             DISPLAY 'FILE STATUS: ' FS-TARJETAS-IN
017700             SET FIN-TARJETAS TO TRUE
017800     END-EVALUATE.
017900
018000 2100-LEER-TARJETA-FIN.
018100     EXIT.
018200*----------------------------------------------------------------*
018300* RULE - '*' ALREADY PRESENT MEANS ALREADY MASKED, LEAVE ALONE.
018400* BLANK OR FEWER THAN 4 CHARACTERS LEFT AFTER STRIPPING EMBEDDED
018500* SPACES MEANS ALL STARS.  OTHERWISE KEEP ONLY THE LAST 4 DIGITS
018600* OF THE STRIPPED NUMBER IN THE OPEN.
018700*----------------------------------------------------------------*
018800 2200-ENMASCARAR-NUMERO.
018900
019000     MOVE WS-PAG-CARD-NUMBER TO WS-CARD-NUMBER-TRABAJO.
019100     MOVE SPACES             TO WS-DIGITOS.
019200     MOVE ZERO               TO WS-DIGITOS-LEN.
019300     MOVE ZERO               TO WS-AST-COUNT.
019400     MOVE 1                  TO WS-I.
019500
019600     PERFORM 2210-DEPURAR-CARACTER
019700        THRU 2210-DEPURAR-CARACTER-FIN
019800        UNTIL WS-I > 19.
019900
020000     INSPECT WS-PAG-CARD-NUMBER
020100             TALLYING WS-AST-COUNT FOR ALL '*'.
020200
020300     EVALUATE TRUE
020400         WHEN WS-PAG-CARD-NUMBER = SPACES
020500                 OR WS-DIGITOS-LEN < 4
020600             PERFORM 2230-ENMASCARAR-TODO
020700                THRU 2230-ENMASCARAR-TODO-FIN
020800         WHEN WS-AST-COUNT > 0
020900             MOVE WS-PAG-CARD-NUMBER TO WS-PAG-MASKED-NUMBER
021000         WHEN OTHER
021100             PERFORM 2240-ENMASCARAR-ULT4
021200                THRU 2240-ENMASCARAR-ULT4-FIN
021300     END-EVALUATE.
021400
021500 2200-ENMASCARAR-NUMERO-FIN.
021600     EXIT.
021700*----------------------------------------------------------------*
021800 2210-DEPURAR-CARACTER.
021900
022000     IF WS-CNT-CHAR (WS-I) NOT = SPACE
022100         ADD 1 TO WS-DIGITOS-LEN
022200         MOVE WS-CNT-CHAR (WS-I) TO WS-DIG-CHAR (WS-DIGITOS-LEN)
022300     END-IF.
022400
022500     ADD 1 TO WS-I.
022600
022700 2210-DEPURAR-CARACTER-FIN.
022800     EXIT.
022900*----------------------------------------------------------------*
023000 2230-ENMASCARAR-TODO.
023100
023200     MOVE '**** **** **** ****' TO WS-PAG-MASKED-NUMBER.
023300
023400 2230-ENMASCARAR-TODO-FIN.
023500     EXIT.
023600*----------------------------------------------------------------*
023700* A WS-DIGITOS-LEN BELOW 4 NEVER REACHES THIS PARAGRAPH (THAT
023800* CASE IS CAUGHT BY 2230 ABOVE) - THE SHORT-NUMBER FALLBACK THE
023900* SPEC CALLS FOR IS THEREFORE A NO-OP HERE BY CONSTRUCTION.
024000*----------------------------------------------------------------*
024100 2240-ENMASCARAR-ULT4.
024200
024300     COMPUTE WS-INICIO-ULT4 = WS-DIGITOS-LEN - 3.
024400
024500     MOVE '**** **** **** ' TO WS-PAG-MASKED-NUMBER.
024600     MOVE WS-DIGITOS (WS-INICIO-ULT4 : 4)
024700          TO WS-PAG-MASKED-NUMBER (16 : 4).
024800
024900 2240-ENMASCARAR-ULT4-FIN.
025000     EXIT.
025100*----------------------------------------------------------------*
025200 2300-GRABAR-TARJETA.
025300
025400     WRITE WS-SAL-TARJETA-REG FROM WS-ENT-TARJETA-PAGO.
025500
025600     IF FS-TARJETAS-OUT-OK
025700         ADD 1 TO WS-TARJETAS-GRABADAS
025800     ELSE
025900         DISPLAY 'ERROR AL ESCRIBIR PAYMENT-CARDS-OUT'
026000         DISPLAY 'FILE STATUS: ' FS-TARJETAS-OUT
026100         DISPLAY 'CARD-ID: ' WS-PAG-CARD-ID
026200     END-IF.
026300
026400 2300-GRABAR-TARJETA-FIN.
026500     EXIT.
026600*----------------------------------------------------------------*
026700 3000-FINALIZAR-PROGRAMA.
026800
026900     CLOSE ENT-TARJETAS SAL-TARJETAS.
027000
027100     DISPLAY 'TARJETAS LEIDAS   : ' WS-TARJETAS-LEIDAS.
027200     DISPLAY 'TARJETAS GRABADAS : ' WS-TARJETAS-GRABADAS.
027300
027400 3000-FINALIZAR-PROGRAMA-FIN.
027500     EXIT.
