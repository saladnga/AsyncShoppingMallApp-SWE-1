000100*****************************************************************
000200* AUTHOR:   D. HARTLEY
000300* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
000400* DATE-WRITTEN: 03/22/88
000500* DATE-COMPILED:
000600* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700*****************************************************************
000800* CHANGE LOG
000900*   03/22/88  DH  CR-1042  ORIGINAL WRITE-UP. FIRST-FAILURE-WINS
001000*                          VALIDATION CHAIN FOR NEW ACCOUNT REQS.
001100*   09/14/88  DH  CR-1098  ADDED USERNAME CHARACTER CLASS CHECK.
001200*   02/03/89  RP  CR-1205  ADDED EMAIL FORMAT CHECK PER AUDIT.
001300*   11/27/90  RP  HD-0447  PASSWORD RULE WAS SKIPPING BLANK PWD.
001400*   06/05/91  SC  CR-1388  ADDED PASSWORD COMPLEXITY RULES (4).
001500*   01/09/93  SC  HD-0602  USERNAME LENGTH BOUNDS WERE OFF BY ONE.
001600*   08/30/94  TB  CR-1511  EMAIL DOMAIN LABEL CHECK TIGHTENED.
001700*   04/17/96  TB  HD-0719  TRAILING SPACES ON EMAIL FIELD REJECTED
001800*                          GOOD ADDRESSES - NOW TRIMMED FIRST.
001900*   10/02/97  LF  CR-1605  REWORKED CHAR-CLASS SCAN TO USE TABLE.
002000*   12/18/98  LF  Y2K-014  YEAR 2000 READINESS REVIEW - NO DATE
002100*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
002200*   03/11/99  MO  HD-0801  SPECIAL-CHARACTER RULE ACCEPTED SPACE
002300*                          AS A SPECIAL CHARACTER IN ERROR.
002400*   07/23/01  MO  CR-1722  MESSAGE TEXT STANDARDIZED TO MATCH THE
002500*                          WEB REGISTRATION FRONT END WORDING.
002600*   05/14/04  RP  CR-1840  NO FUNCTIONAL CHANGE - RECOMPILE UNDER
002700*                          NEW COMPILER RELEASE.
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. CLVALREG.
003100 AUTHOR. D. HARTLEY.
003200 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
003300 DATE-WRITTEN. 03/22/88.
003400 DATE-COMPILED.
003500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003600*-----------------------------------------------------------------
003700* PURPOSE - FIRST-FAILURE-WINS FIELD/FORMAT VALIDATION OF A NEW
003800* ACCOUNT REGISTRATION REQUEST.  CALLED BY REGVALID ONCE PER
003900* REGISTRATION-REQUEST-IN RECORD.  DOES NOT TOUCH THE USER MASTER.
004000* THE DUPLICATE USERNAME/EMAIL CHECK IS MAESUSR'S JOB, CALLED BY
004100* REGVALID ONLY AFTER THIS PROGRAM RETURNS A CLEAN RESULT.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*-----------------------------------------------------------------
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100 77  WS-VALIDACION-SW            PIC X(01) VALUE 'S'.
005200     88  VALIDACION-OK               VALUE 'S'.
005300     88  VALIDACION-MAL               VALUE 'N'.
005400
005500 01  WS-USERNAME-WORK                PIC X(30).
005600 01  WS-USERNAME-TABLA REDEFINES WS-USERNAME-WORK.
005700     05  WS-USERNAME-CHR             PIC X(01) OCCURS 30 TIMES.
005800
005900 01  WS-PASSWORD-WORK                PIC X(30).
006000 01  WS-PASSWORD-TABLA REDEFINES WS-PASSWORD-WORK.
006100     05  WS-PASSWORD-CHR             PIC X(01) OCCURS 30 TIMES.
006200
006300 01  WS-EMAIL-WORK                   PIC X(50).
006400 01  WS-EMAIL-TABLA REDEFINES WS-EMAIL-WORK.
006500     05  WS-EMAIL-CHR                PIC X(01) OCCURS 50 TIMES.
006600
006700 77  WS-I                        PIC 9(04) COMP.
006800 77  WS-USERNAME-LEN             PIC 9(04) COMP.
006900 77  WS-PASSWORD-LEN             PIC 9(04) COMP.
007000 77  WS-EMAIL-LEN                PIC 9(04) COMP.
007100 77  WS-AT-POS                   PIC 9(04) COMP.
007200 77  WS-AT-CUENTA                PIC 9(04) COMP.
007300 77  WS-DOT-POS                  PIC 9(04) COMP.
007400
007500 77  WS-TIENE-MINUSCULA          PIC X(01) VALUE 'N'.
007600 77  WS-TIENE-MAYUSCULA          PIC X(01) VALUE 'N'.
007700 77  WS-TIENE-DIGITO             PIC X(01) VALUE 'N'.
007800 77  WS-TIENE-ESPECIAL           PIC X(01) VALUE 'N'.
007900
008000*-----------------------------------------------------------------
008100 LINKAGE SECTION.
008200 01  LK-ENTRADA-SOLICITUD.
008300     05  LK-ENT-PRESENTE             PIC X(01).
008400         88  LK-ENT-HAY-SOLICITUD        VALUE 'S'.
008500     05  LK-ENT-USERNAME             PIC X(30).
008600     05  LK-ENT-EMAIL                PIC X(50).
008700     05  LK-ENT-PASSWORD             PIC X(30).
008800     05  FILLER                      PIC X(09) VALUE SPACES.
008900
009000 01  LK-SALIDA-VALIDACION.
009100     05  LK-VALIDACION-O             PIC X(01).
009200         88  LK-VALIDACION-OK-O          VALUE 'S'.
009300         88  LK-VALIDACION-MAL-O          VALUE 'N'.
009400     05  LK-MOTIVO-ERROR-O.
009500         10  LK-COD-ERROR-O          PIC X(20).
009600         10  LK-DES-ERROR-O          PIC X(80).
009700     05  FILLER                      PIC X(09) VALUE SPACES.
009800*-----------------------------------------------------------------
009900 PROCEDURE DIVISION USING LK-ENTRADA-SOLICITUD
010000                          LK-SALIDA-VALIDACION.
010100*-----------------------------------------------------------------
010200     PERFORM 1000-VALIDAR-SOLICITUD
010300        THRU 1000-VALIDAR-SOLICITUD-FIN.
010400
010500     EXIT PROGRAM.
010600*-----------------------------------------------------------------
010700 1000-VALIDAR-SOLICITUD.
010800
010900     INITIALIZE LK-SALIDA-VALIDACION.
011000     SET LK-VALIDACION-OK-O TO TRUE.
011100     SET VALIDACION-OK TO TRUE.
011200
011300     PERFORM 1100-VALIDAR-PRESENCIA
011400        THRU 1100-VALIDAR-PRESENCIA-FIN.
011500
011600     IF VALIDACION-OK
011700         PERFORM 1200-VALIDAR-USERNAME
011800            THRU 1200-VALIDAR-USERNAME-FIN
011900     END-IF.
012000
012100     IF VALIDACION-OK
012200         PERFORM 1300-VALIDAR-EMAIL
012300            THRU 1300-VALIDAR-EMAIL-FIN
012400     END-IF.
012500
012600     IF VALIDACION-OK
012700         PERFORM 1400-VALIDAR-PASSWORD
012800            THRU 1400-VALIDAR-PASSWORD-FIN
012900     END-IF.
013000
013100 1000-VALIDAR-SOLICITUD-FIN.
013200     EXIT.
013300*-----------------------------------------------------------------
013400* RULE 1 - THE REQUEST ITSELF, USERNAME, EMAIL AND PASSWORD MUST
013500* ALL BE PRESENT BEFORE ANY OTHER RULE RUNS.
013600*-----------------------------------------------------------------
013700 1100-VALIDAR-PRESENCIA.
013800
013900     IF NOT LK-ENT-HAY-SOLICITUD
014000         MOVE 'INVALID-REQUEST' TO LK-COD-ERROR-O
014100         MOVE 'Invalid Registration request' TO LK-DES-ERROR-O
014200         SET VALIDACION-MAL TO TRUE
014300         SET LK-VALIDACION-MAL-O TO TRUE
014400         GO TO 1100-VALIDAR-PRESENCIA-FIN
014500     END-IF.
014600
014700     MOVE LK-ENT-USERNAME TO WS-USERNAME-WORK.
014800     MOVE LK-ENT-EMAIL    TO WS-EMAIL-WORK.
014900     MOVE LK-ENT-PASSWORD TO WS-PASSWORD-WORK.
015000
015100     IF WS-USERNAME-WORK = SPACES
015200         MOVE 'USERNAME-REQD' TO LK-COD-ERROR-O
015300         MOVE 'Username is required' TO LK-DES-ERROR-O
015400         SET VALIDACION-MAL TO TRUE
015500         SET LK-VALIDACION-MAL-O TO TRUE
015600         GO TO 1100-VALIDAR-PRESENCIA-FIN
015700     END-IF.
015800
015900     IF WS-EMAIL-WORK = SPACES
016000         MOVE 'EMAIL-REQD' TO LK-COD-ERROR-O
016100         MOVE 'Email is required' TO LK-DES-ERROR-O
016200         SET VALIDACION-MAL TO TRUE
016300         SET LK-VALIDACION-MAL-O TO TRUE
016400         GO TO 1100-VALIDAR-PRESENCIA-FIN
016500     END-IF.
016600
016700     IF WS-PASSWORD-WORK = SPACES
016800         MOVE 'PASSWORD-REQD' TO LK-COD-ERROR-O
016900         MOVE 'Password is required' TO LK-DES-ERROR-O
017000         SET VALIDACION-MAL TO TRUE
017100         SET LK-VALIDACION-MAL-O TO TRUE
017200     END-IF.
017300
017400 1100-VALIDAR-PRESENCIA-FIN.
017500     EXIT.
017600*-----------------------------------------------------------------
017700* RULE 2 - USERNAME LENGTH 3-30 AND CHARACTER CLASS
017800* [A-Z a-z 0-9 . _ -] ONLY.
017900*-----------------------------------------------------------------
018000 1200-VALIDAR-USERNAME.
018100
018200     MOVE 30 TO WS-I.
018300     PERFORM 1205-RETROCEDER-USERNAME
018400        THRU 1205-RETROCEDER-USERNAME-FIN
018500        UNTIL WS-I = 0 OR WS-USERNAME-CHR(WS-I) NOT = SPACE.
018600     MOVE WS-I TO WS-USERNAME-LEN.
018700
018800     IF WS-USERNAME-LEN < 3 OR WS-USERNAME-LEN > 30
018900         MOVE 'USERNAME-LEN' TO LK-COD-ERROR-O
019000         MOVE 'User name must be between 3 and 30 characters'
019100                                              TO LK-DES-ERROR-O
019200         SET VALIDACION-MAL TO TRUE
019300         SET LK-VALIDACION-MAL-O TO TRUE
019400         GO TO 1200-VALIDAR-USERNAME-FIN
019500     END-IF.
019600
019700     MOVE 1 TO WS-I.
019800     PERFORM 1220-CLASE-USERNAME
019900        THRU 1220-CLASE-USERNAME-FIN
020000        UNTIL WS-I > WS-USERNAME-LEN OR VALIDACION-MAL.
020100
020200 1200-VALIDAR-USERNAME-FIN.
020300     EXIT.
020400*-----------------------------------------------------------------
020500 1205-RETROCEDER-USERNAME.
020600
020700     SUBTRACT 1 FROM WS-I.
020800
020900 1205-RETROCEDER-USERNAME-FIN.
021000     EXIT.
021100*-----------------------------------------------------------------
021200 1220-CLASE-USERNAME.
021300
021400     EVALUATE TRUE
021500         WHEN WS-USERNAME-CHR(WS-I) >= 'A' AND
021600              WS-USERNAME-CHR(WS-I) <= 'Z'
021700             CONTINUE
021800         WHEN WS-USERNAME-CHR(WS-I) >= 'a' AND
021900              WS-USERNAME-CHR(WS-I) <= 'z'
022000             CONTINUE
022100         WHEN WS-USERNAME-CHR(WS-I) >= '0' AND
022200              WS-USERNAME-CHR(WS-I) <= '9'
022300             CONTINUE
022400         WHEN WS-USERNAME-CHR(WS-I) = '.' OR
022500              WS-USERNAME-CHR(WS-I) = '_' OR
022600              WS-USERNAME-CHR(WS-I) = '-'
022700             CONTINUE
022800         WHEN OTHER
022900             MOVE 'USERNAME-CHARS' TO LK-COD-ERROR-O
023000             MOVE 'Username contains invalid characters '
023100-            '(allowed: letters, numbers, ., _, -)'
023200                                      TO LK-DES-ERROR-O
023300             SET VALIDACION-MAL TO TRUE
023400             SET LK-VALIDACION-MAL-O TO TRUE
023500     END-EVALUATE.
023600
023700     ADD 1 TO WS-I.
023800
023900 1220-CLASE-USERNAME-FIN.
024000     EXIT.
024100*-----------------------------------------------------------------
024200* RULE 3 - EMAIL MUST LOOK LIKE LOCAL-PART@DOMAIN.TLD.
024300*-----------------------------------------------------------------
024400 1300-VALIDAR-EMAIL.
024500
024600     MOVE ZERO TO WS-AT-POS WS-AT-CUENTA WS-DOT-POS WS-EMAIL-LEN.
024700
024800     MOVE 50 TO WS-I.
024900     PERFORM 1305-RETROCEDER-EMAIL
025000        THRU 1305-RETROCEDER-EMAIL-FIN
025100        UNTIL WS-I = 0 OR WS-EMAIL-CHR(WS-I) NOT = SPACE.
025200     MOVE WS-I TO WS-EMAIL-LEN.
025300
025400     MOVE 1 TO WS-I.
025500     PERFORM 1310-ESCANEAR-EMAIL
025600        THRU 1310-ESCANEAR-EMAIL-FIN
025700        UNTIL WS-I > WS-EMAIL-LEN.
025800
025900     IF WS-EMAIL-LEN = 0 OR WS-AT-CUENTA NOT = 1
026000                         OR WS-AT-POS = 1
026100                         OR WS-AT-POS = WS-EMAIL-LEN
026200                         OR WS-DOT-POS = 0
026300                         OR WS-DOT-POS = WS-AT-POS + 1
026400                         OR WS-DOT-POS = WS-EMAIL-LEN
026500         MOVE 'EMAIL-FORMAT' TO LK-COD-ERROR-O
026600         MOVE 'Email format is invalid' TO LK-DES-ERROR-O
026700         SET VALIDACION-MAL TO TRUE
026800         SET LK-VALIDACION-MAL-O TO TRUE
026900         GO TO 1300-VALIDAR-EMAIL-FIN
027000     END-IF.
027100
027200     IF (WS-EMAIL-LEN - WS-DOT-POS) < 2
027300         MOVE 'EMAIL-FORMAT' TO LK-COD-ERROR-O
027400         MOVE 'Email format is invalid' TO LK-DES-ERROR-O
027500         SET VALIDACION-MAL TO TRUE
027600         SET LK-VALIDACION-MAL-O TO TRUE
027700         GO TO 1300-VALIDAR-EMAIL-FIN
027800     END-IF.
027900
028000     MOVE 1 TO WS-I.
028100     PERFORM 1320-CLASE-EMAIL
028200        THRU 1320-CLASE-EMAIL-FIN
028300        UNTIL WS-I > WS-EMAIL-LEN OR VALIDACION-MAL.
028400
028500 1300-VALIDAR-EMAIL-FIN.
028600     EXIT.
028700*-----------------------------------------------------------------
028800 1305-RETROCEDER-EMAIL.
028900
029000     SUBTRACT 1 FROM WS-I.
029100
029200 1305-RETROCEDER-EMAIL-FIN.
029300     EXIT.
029400*-----------------------------------------------------------------
029500 1310-ESCANEAR-EMAIL.
029600
029700     IF WS-EMAIL-CHR(WS-I) = '@'
029800         ADD 1 TO WS-AT-CUENTA
029900         MOVE WS-I TO WS-AT-POS
030000     END-IF.
030100
030200     IF WS-EMAIL-CHR(WS-I) = '.' AND WS-I > WS-AT-POS
030300         MOVE WS-I TO WS-DOT-POS
030400     END-IF.
030500
030600     ADD 1 TO WS-I.
030700
030800 1310-ESCANEAR-EMAIL-FIN.
030900     EXIT.
031000*-----------------------------------------------------------------
031100* RULE 3A - LOCAL-PART CHAR CLASS [A-Za-z0-9._%+-], DOMAIN-PART
031200* CHAR CLASS [A-Za-z0-9.-].  THE '@' ITSELF IS SKIPPED - IT IS
031300* NEITHER A LOCAL-PART NOR A DOMAIN-PART CHARACTER.
031400*-----------------------------------------------------------------
031500 1320-CLASE-EMAIL.
031600
031700     IF WS-I NOT = WS-AT-POS
031800         IF WS-I < WS-AT-POS
031900             PERFORM 1325-CLASE-LOCAL
032000                THRU 1325-CLASE-LOCAL-FIN
032100         ELSE
032200             PERFORM 1330-CLASE-DOMINIO
032300                THRU 1330-CLASE-DOMINIO-FIN
032400         END-IF
032500     END-IF.
032600
032700     ADD 1 TO WS-I.
032800
032900 1320-CLASE-EMAIL-FIN.
033000     EXIT.
033100*-----------------------------------------------------------------
033200 1325-CLASE-LOCAL.
033300
033400     EVALUATE TRUE
033500         WHEN WS-EMAIL-CHR(WS-I) >= 'A' AND
033600              WS-EMAIL-CHR(WS-I) <= 'Z'
033700             CONTINUE
033800         WHEN WS-EMAIL-CHR(WS-I) >= 'a' AND
033900              WS-EMAIL-CHR(WS-I) <= 'z'
034000             CONTINUE
034100         WHEN WS-EMAIL-CHR(WS-I) >= '0' AND
034200              WS-EMAIL-CHR(WS-I) <= '9'
034300             CONTINUE
034400         WHEN WS-EMAIL-CHR(WS-I) = '.' OR
034500              WS-EMAIL-CHR(WS-I) = '_' OR
034600              WS-EMAIL-CHR(WS-I) = '%' OR
034700              WS-EMAIL-CHR(WS-I) = '+' OR
034800              WS-EMAIL-CHR(WS-I) = '-'
034900             CONTINUE
035000         WHEN OTHER
035100             MOVE 'EMAIL-FORMAT' TO LK-COD-ERROR-O
035200             MOVE 'Email format is invalid' TO LK-DES-ERROR-O
035300             SET VALIDACION-MAL TO TRUE
035400             SET LK-VALIDACION-MAL-O TO TRUE
035500     END-EVALUATE.
035600
035700 1325-CLASE-LOCAL-FIN.
035800     EXIT.
035900*-----------------------------------------------------------------
036000 1330-CLASE-DOMINIO.
036100
036200     EVALUATE TRUE
036300         WHEN WS-EMAIL-CHR(WS-I) >= 'A' AND
036400              WS-EMAIL-CHR(WS-I) <= 'Z'
036500             CONTINUE
036600         WHEN WS-EMAIL-CHR(WS-I) >= 'a' AND
036700              WS-EMAIL-CHR(WS-I) <= 'z'
036800             CONTINUE
036900         WHEN WS-EMAIL-CHR(WS-I) >= '0' AND
037000              WS-EMAIL-CHR(WS-I) <= '9'
037100             CONTINUE
037200         WHEN WS-EMAIL-CHR(WS-I) = '.' OR
037300              WS-EMAIL-CHR(WS-I) = '-'
037400             CONTINUE
037500         WHEN OTHER
037600             MOVE 'EMAIL-FORMAT' TO LK-COD-ERROR-O
037700             MOVE 'Email format is invalid' TO LK-DES-ERROR-O
037800             SET VALIDACION-MAL TO TRUE
037900             SET LK-VALIDACION-MAL-O TO TRUE
038000     END-EVALUATE.
038100
038200 1330-CLASE-DOMINIO-FIN.
038300     EXIT.
038400*-----------------------------------------------------------------
038500* RULE 4 - PASSWORD LENGTH 8+, ONE LOWER, ONE UPPER, ONE DIGIT,
038600* ONE CHARACTER THAT IS NEITHER A LETTER NOR A DIGIT.
038700*-----------------------------------------------------------------
038800 1400-VALIDAR-PASSWORD.
038900
039000     MOVE 30 TO WS-I.
039100     PERFORM 1405-RETROCEDER-PASSWORD
039200        THRU 1405-RETROCEDER-PASSWORD-FIN
039300        UNTIL WS-I = 0 OR WS-PASSWORD-CHR(WS-I) NOT = SPACE.
039400     MOVE WS-I TO WS-PASSWORD-LEN.
039500
039600     IF WS-PASSWORD-LEN < 8
039700         MOVE 'PASSWORD-LEN' TO LK-COD-ERROR-O
039800         MOVE 'Password must be at least 8 characters'
039900                                              TO LK-DES-ERROR-O
040000         SET VALIDACION-MAL TO TRUE
040100         SET LK-VALIDACION-MAL-O TO TRUE
040200         GO TO 1400-VALIDAR-PASSWORD-FIN
040300     END-IF.
040400
040500     MOVE 'N' TO WS-TIENE-MINUSCULA WS-TIENE-MAYUSCULA
040600                 WS-TIENE-DIGITO WS-TIENE-ESPECIAL.
040700
040800     MOVE 1 TO WS-I.
040900     PERFORM 1420-CLASE-PASSWORD
041000        THRU 1420-CLASE-PASSWORD-FIN
041100        UNTIL WS-I > WS-PASSWORD-LEN.
041200
041300     IF WS-TIENE-MINUSCULA = 'N'
041400         MOVE 'PASSWORD-LOWER' TO LK-COD-ERROR-O
041500         MOVE 'Password must include a lowercase letter'
041600                                              TO LK-DES-ERROR-O
041700         SET VALIDACION-MAL TO TRUE
041800         SET LK-VALIDACION-MAL-O TO TRUE
041900         GO TO 1400-VALIDAR-PASSWORD-FIN
042000     END-IF.
042100
042200     IF WS-TIENE-MAYUSCULA = 'N'
042300         MOVE 'PASSWORD-UPPER' TO LK-COD-ERROR-O
042400         MOVE 'Password must include an uppercase letter'
042500                                              TO LK-DES-ERROR-O
042600         SET VALIDACION-MAL TO TRUE
042700         SET LK-VALIDACION-MAL-O TO TRUE
042800         GO TO 1400-VALIDAR-PASSWORD-FIN
042900     END-IF.
043000
043100     IF WS-TIENE-DIGITO = 'N'
043200         MOVE 'PASSWORD-DIGIT' TO LK-COD-ERROR-O
043300         MOVE 'Password must include a digit' TO LK-DES-ERROR-O
043400         SET VALIDACION-MAL TO TRUE
043500         SET LK-VALIDACION-MAL-O TO TRUE
043600         GO TO 1400-VALIDAR-PASSWORD-FIN
043700     END-IF.
043800
043900     IF WS-TIENE-ESPECIAL = 'N'
044000         MOVE 'PASSWORD-SPECIAL' TO LK-COD-ERROR-O
044100         MOVE 'Password must include a special character'
044200                                              TO LK-DES-ERROR-O
044300         SET VALIDACION-MAL TO TRUE
044400         SET LK-VALIDACION-MAL-O TO TRUE
044500     END-IF.
044600
044700 1400-VALIDAR-PASSWORD-FIN.
044800     EXIT.
044900*-----------------------------------------------------------------
045000 1405-RETROCEDER-PASSWORD.
045100
045200     SUBTRACT 1 FROM WS-I.
045300
045400 1405-RETROCEDER-PASSWORD-FIN.
045500     EXIT.
045600*-----------------------------------------------------------------
045700 1420-CLASE-PASSWORD.
045800
045900     EVALUATE TRUE
046000         WHEN WS-PASSWORD-CHR(WS-I) >= 'a' AND
046100              WS-PASSWORD-CHR(WS-I) <= 'z'
046200             MOVE 'S' TO WS-TIENE-MINUSCULA
046300         WHEN WS-PASSWORD-CHR(WS-I) >= 'A' AND
046400              WS-PASSWORD-CHR(WS-I) <= 'Z'
046500             MOVE 'S' TO WS-TIENE-MAYUSCULA
046600         WHEN WS-PASSWORD-CHR(WS-I) >= '0' AND
046700              WS-PASSWORD-CHR(WS-I) <= '9'
046800             MOVE 'S' TO WS-TIENE-DIGITO
046900         WHEN OTHER
047000             MOVE 'S' TO WS-TIENE-ESPECIAL
047100     END-EVALUATE.
047200
047300     ADD 1 TO WS-I.
047400
047500 1420-CLASE-PASSWORD-FIN.
047600     EXIT.
