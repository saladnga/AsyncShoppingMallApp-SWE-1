000100*****************************************************************
000200* AUTHOR:   R. PALACIOS
000300* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
000400* DATE-WRITTEN: 05/11/89
000500* DATE-COMPILED:
000600* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700*****************************************************************
000800* CHANGE LOG
000900*   05/11/89  RP  CR-1220  ORIGINAL WRITE-UP. NIGHTLY ORDER ITEM
001000*                          PRICING EXTEND - SUB-TOTAL PER LINE.
001100*   06/05/91  SC  HD-0450  QUANTITY OF ZERO WAS LEAVING SUB-TOTAL
001200*                          UNINITIALIZED ON SOME COMPILERS - NOW
001300*                          ALWAYS COMPUTED, ZERO OR NOT.
001400*   01/09/93  SC  CR-1391  ROUNDED ADDED TO THE COMPUTE AS A
001500*                          DEFENSIVE MEASURE PER AUDIT REQUEST.
001600*   10/02/97  LF  CR-1608  RENUMBERED TO MATCH NEW STANDARD.
001700*   12/18/98  LF  Y2K-017  YEAR 2000 READINESS REVIEW - NO DATE
001800*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
001900*   07/23/01  MO  CR-1725  NO FUNCTIONAL CHANGE - COMMENT CLEANUP.
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. ITEMPRIC.
002300 AUTHOR. R. PALACIOS.
002400 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
002500 DATE-WRITTEN. 05/11/89.
002600 DATE-COMPILED.
002700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002800*----------------------------------------------------------------*
002900* PURPOSE - NIGHTLY EXTEND OF EACH ORDER ITEM LINE.  ONE PASS
003000* OVER ORDER-ITEMS-IN, SUB-TOTAL = QUANTITY TIMES UNIT-PRICE,
003100* SAME RECORD LAYOUT WRITTEN BACK OUT TO ORDER-ITEMS-OUT WITH
003200* SUB-TOTAL NOW FILLED IN.
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT ENT-ITEMS-ORDEN
004300         ASSIGN TO 'ORDER-ITEMS-IN'
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS FS-ITEMS-ORDEN-IN.
004600
004700     SELECT SAL-ITEMS-ORDEN
004800         ASSIGN TO 'ORDER-ITEMS-OUT'
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-ITEMS-ORDEN-OUT.
005100
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400
005500 FILE SECTION.
005600
005700 FD ENT-ITEMS-ORDEN.
005800     COPY ORDITMC.
005900
006000 01 WS-ENT-ITEM-ORDEN-ALT
006100         REDEFINES WS-ENT-ITEM-ORDEN PIC X(46).
006200
006300 FD SAL-ITEMS-ORDEN.
006400 01 WS-SAL-ITEM-ORDEN-REG           PIC X(46).
006500
006600 01 WS-SAL-ITEM-ORDEN-ESTRUCT REDEFINES WS-SAL-ITEM-ORDEN-REG.
006700     05  WS-SAL-ORDER-ID             PIC 9(09).
006800     05  WS-SAL-ITEM-ID              PIC 9(09).
006900     05  WS-SAL-QUANTITY             PIC 9(05).
007000     05  WS-SAL-UNIT-PRICE           PIC S9(07)V99 COMP-3.
007100     05  WS-SAL-SUB-TOTAL            PIC S9(09)V99 COMP-3.
007200     05  FILLER                      PIC X(12).
007300
007400 01 FS-STATUS.
007500*----------------------------------------------------------------*
007600*   ** FILE STATUS DE ITEMS DE ORDEN, ENTRADA Y SALIDA           *
007700*----------------------------------------------------------------*
007800     05 FS-ITEMS-ORDEN-IN               PIC X(02).
007900         88 FS-ITEMS-ORDEN-IN-OK            VALUE '00'.
008000         88 FS-ITEMS-ORDEN-IN-EOF           VALUE '10'.
008100     05 FS-ITEMS-ORDEN-OUT              PIC X(02).
008200         88 FS-ITEMS-ORDEN-OUT-OK           VALUE '00'.
008300
008400*----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600
008700 77  WS-FIN-ITEMS-SW             PIC X(01) VALUE 'N'.
008800     88  FIN-ITEMS                    VALUE 'S'.
008900
009000 01  WS-CONTADORES.
009100     05  WS-ITEMS-LEIDOS             PIC 9(07) COMP.
009200     05  WS-ITEMS-GRABADOS           PIC 9(07) COMP.
009300     05  FILLER                      PIC X(06) VALUE SPACES.
009400
009500 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.
009600     05  FILLER                      PIC X(20).
009700
009800*----------------------------------------------------------------*
009900 PROCEDURE DIVISION.
010000*----------------------------------------------------------------*
010100     PERFORM 1000-INICIAR-PROGRAMA
010200        THRU 1000-INICIAR-PROGRAMA-FIN.
010300
010400     PERFORM 2000-PROCESAR-ITEM
010500        THRU 2000-PROCESAR-ITEM-FIN
010600        UNTIL FIN-ITEMS.
010700
010800     PERFORM 3000-FINALIZAR-PROGRAMA
010900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
011000
011100     STOP RUN.
011200*----------------------------------------------------------------*
011300 1000-INICIAR-PROGRAMA.
011400
011500     MOVE ZERO TO WS-ITEMS-LEIDOS WS-ITEMS-GRABADOS.
011600
011700     OPEN INPUT  ENT-ITEMS-ORDEN.
011800     OPEN OUTPUT SAL-ITEMS-ORDEN.
011900
012000     IF NOT FS-ITEMS-ORDEN-IN-OK
012100         DISPLAY 'ERROR AL ABRIR ORDER-ITEMS-IN'
012200         DISPLAY 'FILE STATUS: ' FS-ITEMS-ORDEN-IN
012300         GO TO 1000-ABORTAR
012400     END-IF.
012500
012600     IF NOT FS-ITEMS-ORDEN-OUT-OK
012700         DISPLAY 'ERROR AL ABRIR ORDER-ITEMS-OUT'
012800         DISPLAY 'FILE STATUS: ' FS-ITEMS-ORDEN-OUT
012900         GO TO 1000-ABORTAR
013000     END-IF.
013100
013200     PERFORM 2100-LEER-ITEM
013300        THRU 2100-LEER-ITEM-FIN.
013400
013500     GO TO 1000-INICIAR-PROGRAMA-FIN.
013600
013700 1000-ABORTAR.
013800     STOP RUN.
013900
014000 1000-INICIAR-PROGRAMA-FIN.
014100     EXIT.
014200*----------------------------------------------------------------*
014300 2000-PROCESAR-ITEM.
014400
014500     ADD 1 TO WS-ITEMS-LEIDOS.
014600
014700     PERFORM 2200-CALCULAR-SUBTOTAL
014800        THRU 2200-CALCULAR-SUBTOTAL-FIN.
014900
015000     PERFORM 2300-GRABAR-ITEM
015100        THRU 2300-GRABAR-ITEM-FIN.
015200
015300     PERFORM 2100-LEER-ITEM
015400        THRU 2100-LEER-ITEM-FIN.
015500
015600 2000-PROCESAR-ITEM-FIN.
015700     EXIT.
015800*----------------------------------------------------------------*
015900 2100-LEER-ITEM.
016000
016100     READ ENT-ITEMS-ORDEN.
016200
016300     EVALUATE TRUE
016400         WHEN FS-ITEMS-ORDEN-IN-OK
016500             CONTINUE
016600         WHEN FS-ITEMS-ORDEN-IN-EOF
016700             SET FIN-ITEMS TO TRUE
016800         WHEN OTHER
016900             DISPLAY 'ERROR AL LEER ORDER-ITEMS-IN'
017000             DISPLAY 'FILE STATUS: ' FS-ITEMS-ORDEN-IN
017100             SET FIN-ITEMS TO TRUE
017200     END-EVALUATE.
017300
017400 2100-LEER-ITEM-FIN.
017500     EXIT.
017600*----------------------------------------------------------------*
017700* RULE - SUB-TOTAL = QUANTITY (WHOLE UNITS) TIMES UNIT-PRICE (2
017800* DECIMAL PLACES).  ROUNDED KEPT ON THE COMPUTE AS A DEFENSIVE
017900* MEASURE EVEN THOUGH BOTH OPERANDS ARE EXACT DECIMAL QUANTITIES.
018000*----------------------------------------------------------------*
018100 2200-CALCULAR-SUBTOTAL.
018200
018300     COMPUTE WS-ITM-SUB-TOTAL ROUNDED =
018400             WS-ITM-QUANTITY * WS-ITM-UNIT-PRICE.
018500
018600 2200-CALCULAR-SUBTOTAL-FIN.
018700     EXIT.
018800*----------------------------------------------------------------*
018900 2300-GRABAR-ITEM.
019000
019100     WRITE WS-SAL-ITEM-ORDEN-REG FROM WS-ENT-ITEM-ORDEN.
019200
019300     IF FS-ITEMS-ORDEN-OUT-OK
019400         ADD 1 TO WS-ITEMS-GRABADOS
019500     ELSE
019600         DISPLAY 'ERROR AL ESCRIBIR ORDER-ITEMS-OUT'
019700         DISPLAY 'FILE STATUS: ' FS-ITEMS-ORDEN-OUT
019800         DISPLAY 'ORDER/ITEM: ' WS-SAL-ORDER-ID '/' WS-SAL-ITEM-ID
019900     END-IF.
020000
020100 2300-GRABAR-ITEM-FIN.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 3000-FINALIZAR-PROGRAMA.
020500
020600     CLOSE ENT-ITEMS-ORDEN SAL-ITEMS-ORDEN.
020700
020800     DISPLAY 'ITEMS LEIDOS   : ' WS-ITEMS-LEIDOS.
020900     DISPLAY 'ITEMS GRABADOS : ' WS-ITEMS-GRABADOS.
021000
021100 3000-FINALIZAR-PROGRAMA-FIN.
021200     EXIT.
