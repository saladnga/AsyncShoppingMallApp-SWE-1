000100*****************************************************************
000200* AUTHOR:   D. HARTLEY
000300* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
000400* DATE-WRITTEN: 04/02/88
000500* DATE-COMPILED:
000600* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700*****************************************************************
000800* CHANGE LOG
000900*   04/02/88  DH  CR-1043  ORIGINAL WRITE-UP. DUPLICATE USERNAME/
001000*                          EMAIL LOOKUP AGAINST THE USER MASTER.
001100*   09/14/88  DH  CR-1099  USER MASTER GREW PAST THE OLD KEYED
001200*                          ACCESS LIMIT - SEE NOTE BELOW.
001300*   02/03/89  RP  HD-0210  FIRST CALL NOW LOADS THE WHOLE MASTER
001400*                          INTO A TABLE SO REPEAT CALLS SKIP THE
001500*                          RE-READ OF THE FILE.
001600*   11/27/90  RP  CR-1206  EMAIL COMPARE WAS CASE SENSITIVE - NOW
001700*                          FOLDED TO UPPER BEFORE THE SCAN.
001800*   06/05/91  SC  HD-0448  TABLE SIZE RAISED TO 5000 ENTRIES.
001900*   01/09/93  SC  CR-1389  RETURNS THE MATCHING FIELD NAME SO THE
002000*                          CALLER CAN WORD THE REJECT MESSAGE.
002100*   10/02/97  LF  CR-1606  RENUMBERED PARAGRAPHS TO MATCH SHOP
002200*                          STANDARD FOR NEW LOOKUP PROGRAMS.
002300*   12/18/98  LF  Y2K-015  YEAR 2000 READINESS REVIEW - NO DATE
002400*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
002500*   07/23/01  MO  CR-1723  NO FUNCTIONAL CHANGE - COMMENT CLEANUP.
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. MAESUSR.
002900 AUTHOR. D. HARTLEY.
003000 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
003100 DATE-WRITTEN. 04/02/88.
003200 DATE-COMPILED.
003300 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003400*----------------------------------------------------------------*
003500* PURPOSE - LOOK UP A CANDIDATE USERNAME/EMAIL PAIR AGAINST THE
003600* USER MASTER AND TELL THE CALLER WHETHER EITHER IS ALREADY ON
003700* FILE.  THE MASTER HAS NO SINGLE KEY THAT COVERS "USERNAME OR
003800* EMAIL MATCHES", SO THIS PROGRAM READS THE MASTER SEQUENTIALLY
003900* ONE TIME INTO A WORKING-STORAGE TABLE AND SCANS THE TABLE ON
004000* EVERY CALL THEREAFTER - THE TABLE SURVIVES FROM CALL TO CALL
004100* BECAUSE THIS PROGRAM IS NEVER CANCELLED BY REGVALID.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT ENT-MAESTRO-USUARIOS
005200         ASSIGN TO 'USER-MASTER'
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-MAESTRO-USUARIOS.
005500
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800
005900 FILE SECTION.
006000
006100 FD ENT-MAESTRO-USUARIOS.
006200     COPY USRRECC.
006300
006400 01 WS-ENT-MAESTRO-USUARIOS-ALT
006500         REDEFINES WS-ENT-USUARIO PIC X(189).
006600
006700 01 FS-STATUS.
006800*----------------------------------------------------------------*
006900*   ** FILE STATUS DE MAESTRO-USUARIOS                           *
007000*----------------------------------------------------------------*
007100     05 FS-MAESTRO-USUARIOS             PIC X(02).
007200         88 FS-MAESTRO-USUARIOS-OK          VALUE '00'.
007300         88 FS-MAESTRO-USUARIOS-EOF         VALUE '10'.
007400         88 FS-MAESTRO-USUARIOS-NFD         VALUE '35'.
007500
007600*----------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800
007900 77  WS-TABLA-CARGADA-SW         PIC X(01) VALUE 'N'.
008000     88  TABLA-CARGADA               VALUE 'S'.
008100 77  WS-FIN-MAESTRO-SW           PIC X(01) VALUE 'N'.
008200     88  FIN-MAESTRO                  VALUE 'S'.
008300
008400 01  WS-USERNAME-MAYUS               PIC X(30).
008500 01  WS-EMAIL-MAYUS                  PIC X(50).
008600
008700 01  WS-TABLA-USUARIOS.
008800     05  WS-TAB-USUARIO              OCCURS 5000 TIMES
008900                                      INDEXED BY WS-TAB-IDX.
009000         10  WS-TAB-USERNAME         PIC X(30).
009100         10  WS-TAB-USERNAME-TABLA REDEFINES WS-TAB-USERNAME.
009200             15  WS-TU-CHR           PIC X(01) OCCURS 30 TIMES.
009300         10  WS-TAB-EMAIL            PIC X(50).
009400         10  WS-TAB-EMAIL-TABLA REDEFINES WS-TAB-EMAIL.
009500             15  WS-TE-CHR           PIC X(01) OCCURS 50 TIMES.
009600
009700 77  WS-TAB-CUENTA                PIC 9(05) COMP.
009800 77  WS-I                         PIC 9(05) COMP.
009900
010000*----------------------------------------------------------------*
010100 LINKAGE SECTION.
010200 01  LK-ENTRADA-CANDIDATO.
010300     05  LK-ENT-USERNAME              PIC X(30).
010400     05  LK-ENT-EMAIL                 PIC X(50).
010500     05  FILLER                       PIC X(10) VALUE SPACES.
010600
010700 01  LK-SALIDA-DUPLICADO.
010800     05  LK-DUPLICADO-O               PIC X(01).
010900         88  LK-ES-DUPLICADO-O            VALUE 'S'.
011000         88  LK-NO-ES-DUPLICADO-O          VALUE 'N'.
011100     05  LK-CAMPO-DUP-O                PIC X(08).
011200         88  LK-DUP-USERNAME-O             VALUE 'USERNAME'.
011300         88  LK-DUP-EMAIL-O                VALUE 'EMAIL'.
011400     05  FILLER                       PIC X(11) VALUE SPACES.
011500*----------------------------------------------------------------*
011600 PROCEDURE DIVISION USING LK-ENTRADA-CANDIDATO
011700                          LK-SALIDA-DUPLICADO.
011800*----------------------------------------------------------------*
011900     IF NOT TABLA-CARGADA
012000         PERFORM 1000-CARGAR-MAESTRO
012100            THRU 1000-CARGAR-MAESTRO-FIN
012200     END-IF.
012300
012400     PERFORM 2000-BUSCAR-DUPLICADO
012500        THRU 2000-BUSCAR-DUPLICADO-FIN.
012600
012700     EXIT PROGRAM.
012800*----------------------------------------------------------------*
012900 1000-CARGAR-MAESTRO.
013000
013100     MOVE ZERO TO WS-TAB-CUENTA.
013200     MOVE 'N' TO WS-FIN-MAESTRO-SW.
013300
013400     OPEN INPUT ENT-MAESTRO-USUARIOS.
013500
013600     EVALUATE TRUE
013700         WHEN FS-MAESTRO-USUARIOS-OK
013800             CONTINUE
013900         WHEN OTHER
014000             DISPLAY 'ERROR AL ABRIR EL MAESTRO DE USUARIOS'
014100             DISPLAY 'FILE STATUS: ' FS-MAESTRO-USUARIOS
014200             STOP RUN
014300     END-EVALUATE.
014400
014500     PERFORM 1100-LEER-MAESTRO
014600        THRU 1100-LEER-MAESTRO-FIN.
014700
014800     PERFORM 1200-CARGAR-TABLA
014900        THRU 1200-CARGAR-TABLA-FIN
015000        UNTIL FIN-MAESTRO OR WS-TAB-CUENTA > 5000.
015100
015200     CLOSE ENT-MAESTRO-USUARIOS.
015300
015400     SET TABLA-CARGADA TO TRUE.
015500
015600 1000-CARGAR-MAESTRO-FIN.
015700     EXIT.
015800*----------------------------------------------------------------*
015900 1100-LEER-MAESTRO.
016000
016100     READ ENT-MAESTRO-USUARIOS.
016200
016300     EVALUATE TRUE
016400         WHEN FS-MAESTRO-USUARIOS-OK
016500             CONTINUE
016600         WHEN FS-MAESTRO-USUARIOS-EOF
016700             SET FIN-MAESTRO TO TRUE
016800         WHEN OTHER
016900             DISPLAY 'ERROR AL LEER EL MAESTRO DE USUARIOS'
017000             DISPLAY 'FILE STATUS: ' FS-MAESTRO-USUARIOS
017100             SET FIN-MAESTRO TO TRUE
017200     END-EVALUATE.
017300
017400 1100-LEER-MAESTRO-FIN.
017500     EXIT.
017600*----------------------------------------------------------------*
017700 1200-CARGAR-TABLA.
017800
017900     ADD 1 TO WS-TAB-CUENTA.
018000     SET WS-TAB-IDX TO WS-TAB-CUENTA.
018100     MOVE WS-USR-USERNAME TO WS-TAB-USERNAME(WS-TAB-IDX).
018200     MOVE WS-USR-EMAIL    TO WS-TAB-EMAIL(WS-TAB-IDX).
018300
018400     INSPECT WS-TAB-USERNAME(WS-TAB-IDX) CONVERTING
018500             'abcdefghijklmnopqrstuvwxyz' TO
018600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018700
018800     INSPECT WS-TAB-EMAIL(WS-TAB-IDX) CONVERTING
018900             'abcdefghijklmnopqrstuvwxyz' TO
019000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019100
019200     PERFORM 1100-LEER-MAESTRO
019300        THRU 1100-LEER-MAESTRO-FIN.
019400
019500 1200-CARGAR-TABLA-FIN.
019600     EXIT.
019700*----------------------------------------------------------------*
019800* THE MASTER IS KEPT CASE-FOLDED ON THE USERNAME AND EMAIL FIELDS
019900* AT LOAD TIME UNDER TICKET CR-1206 - SEE 1210 BELOW - SO THE SAME
020000* FOLD IS APPLIED TO THE CANDIDATE BEFORE COMPARE.
020100*----------------------------------------------------------------*
020200 2000-BUSCAR-DUPLICADO.
020300
020400     INITIALIZE LK-SALIDA-DUPLICADO.
020500     SET LK-NO-ES-DUPLICADO-O TO TRUE.
020600
020700     MOVE LK-ENT-USERNAME TO WS-USERNAME-MAYUS.
020800     MOVE LK-ENT-EMAIL    TO WS-EMAIL-MAYUS.
020900
021000     INSPECT WS-USERNAME-MAYUS CONVERTING
021100             'abcdefghijklmnopqrstuvwxyz' TO
021200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021300
021400     INSPECT WS-EMAIL-MAYUS CONVERTING
021500             'abcdefghijklmnopqrstuvwxyz' TO
021600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021700
021800     SET WS-TAB-IDX TO 1.
021900     PERFORM 2100-COMPARAR-ENTRADA
022000        THRU 2100-COMPARAR-ENTRADA-FIN
022100        UNTIL WS-TAB-IDX > WS-TAB-CUENTA OR LK-ES-DUPLICADO-O.
022200
022300 2000-BUSCAR-DUPLICADO-FIN.
022400     EXIT.
022500*----------------------------------------------------------------*
022600 2100-COMPARAR-ENTRADA.
022700
022800     IF WS-USERNAME-MAYUS = WS-TAB-USERNAME(WS-TAB-IDX)
022900         SET LK-ES-DUPLICADO-O TO TRUE
023000         SET LK-DUP-USERNAME-O TO TRUE
023100         GO TO 2100-COMPARAR-ENTRADA-FIN
023200     END-IF.
023300
023400     IF WS-EMAIL-MAYUS = WS-TAB-EMAIL(WS-TAB-IDX)
023500         SET LK-ES-DUPLICADO-O TO TRUE
023600         SET LK-DUP-EMAIL-O TO TRUE
023700         GO TO 2100-COMPARAR-ENTRADA-FIN
023800     END-IF.
023900
024000     SET WS-TAB-IDX UP BY 1.
024100
024200 2100-COMPARAR-ENTRADA-FIN.
024300     EXIT.
