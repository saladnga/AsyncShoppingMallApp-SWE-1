000100*****************************************************************
000200* AUTHOR:   R. PALACIOS
000300* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
000400* DATE-WRITTEN: 04/15/91
000500* DATE-COMPILED:
000600* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700*****************************************************************
000800* CHANGE LOG
000900*   04/15/91  RP  CR-1360  ORIGINAL WRITE-UP.  COUNTS UNREAD
001000*                          MESSAGES FOR ONE RECIPIENT-ID AGAINST
001100*                          USER-MESSAGES-IN, CUSTOMER MODE ONLY.
001200*   07/30/95  SC  HD-0498  ADDED STAFF MODE - A STAFF MEMBER'S
001300*                          OWN BROADCASTS NEVER COUNT AS UNREAD
001400*                          FOR THAT SAME STAFF MEMBER.
001500*   10/02/97  LF  CR-1614  RENUMBERED TO MATCH NEW STANDARD.
001600*   12/18/98  LF  Y2K-021  YEAR 2000 READINESS REVIEW - NO DATE
001700*                          FIELDS IN THIS PROGRAM, NO CHANGE REQD.
001800*   07/23/01  MO  CR-1729  NO FUNCTIONAL CHANGE - COMMENT
001900*                          CLEANUP / HOUSE STYLE PASS.
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. MSGUNRD.
002300 AUTHOR. R. PALACIOS.
002400 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
002500 DATE-WRITTEN. 04/15/91.
002600 DATE-COMPILED.
002700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002800*----------------------------------------------------------------*
002900* PURPOSE - COUNTS UNREAD MESSAGES ON USER-MESSAGES-IN FOR THE
003000* RECIPIENT-ID NAMED ON THE RUN'S PARAMETER CARD.  IN STAFF MODE
003100* A MESSAGE SENT BY THE REQUESTING STAFF MEMBER NEVER COUNTS AS
003200* ONE OF THAT MEMBER'S OWN UNREAD MESSAGES.  ONE COUNT RECORD IS
003300* WRITTEN TO UNREAD-COUNT-OUT AT END OF FILE.
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT ENT-MENSAJES
004400         ASSIGN TO 'USER-MESSAGES-IN'
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS FS-MENSAJES-IN.
004700
004800     SELECT SAL-CONTADOR
004900         ASSIGN TO 'UNREAD-COUNT-OUT'
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FS-CONTADOR-OUT.
005200
005300*----------------------------------------------------------------*
005400 DATA DIVISION.
005500
005600 FILE SECTION.
005700
005800 FD ENT-MENSAJES.
005900     COPY USRMSGC.
006000
006100 01 WS-ENT-MENSAJE-ALT
006200         REDEFINES WS-ENT-MENSAJE PIC X(53).
006300
006400 FD SAL-CONTADOR.
006500 01 WS-SAL-CONTADOR-REG             PIC X(20).
006600
006700 01 WS-SAL-CONTADOR-ESTRUCT REDEFINES WS-SAL-CONTADOR-REG.
006800     05  WS-SAL-RECIPIENT-ID            PIC S9(09).
006900     05  WS-SAL-MODO                    PIC X(01).
007000     05  WS-SAL-UNREAD-COUNT            PIC 9(07).
007100     05  FILLER                         PIC X(03).
007200
007300 01 FS-STATUS.
007400*----------------------------------------------------------------*
007500*   ** FILE STATUS DE MENSAJES Y DEL CONTADOR DE NO LEIDOS       *
007600*----------------------------------------------------------------*
007700     05 FS-MENSAJES-IN                  PIC X(02).
007800         88 FS-MENSAJES-IN-OK                VALUE '00'.
007900         88 FS-MENSAJES-IN-EOF               VALUE '10'.
008000     05 FS-CONTADOR-OUT                 PIC X(02).
008100         88 FS-CONTADOR-OUT-OK               VALUE '00'.
008200
008300*----------------------------------------------------------------*
008400 WORKING-STORAGE SECTION.
008500
008600 77  WS-FIN-MENSAJES-SW          PIC X(01) VALUE 'N'.
008700     88  FIN-MENSAJES                 VALUE 'S'.
008800 77  WS-MODO-STAFF-SW             PIC X(01) VALUE 'N'.
008900     88  MODO-STAFF                    VALUE 'S'.
009000
009100 01  WS-CONTADORES.
009200     05  WS-MENSAJES-LEIDOS           PIC 9(07) COMP.
009300     05  WS-MENSAJES-NO-LEIDOS        PIC 9(07) COMP.
009400     05  FILLER                      PIC X(06) VALUE SPACES.
009500
009600 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.
009700     05  FILLER                      PIC X(20).
009800
009900 01  WS-PARAMETROS-EJECUCION.
010000*----------------------------------------------------------------*
010100*   REQUESTED RECIPIENT-ID PLUS A ONE-CHAR RUN MODE ('C' FOR A
010200*   CUSTOMER INBOX, 'S' FOR A STAFF INBOX) READ FROM SYSIN - THE
010300*   STAFF-ID EXCLUDED FROM ITS OWN UNREAD COUNT IS CARRIED IN THE
010400*   SAME RECIPIENT-ID FIELD FOR STAFF MODE RUNS.
010500*----------------------------------------------------------------*
010600     05  WS-PARM-RECIPIENT-ID         PIC S9(09).
010700     05  WS-PARM-MODO                 PIC X(01).
010800     05  WS-PARM-STAFF-ID             PIC 9(09).
010900
011000*----------------------------------------------------------------*
011100 PROCEDURE DIVISION.
011200*----------------------------------------------------------------*
011300     PERFORM 1000-INICIAR-PROGRAMA
011400        THRU 1000-INICIAR-PROGRAMA-FIN.
011500
011600     PERFORM 2000-PROCESAR-MENSAJES
011700        THRU 2000-PROCESAR-MENSAJES-FIN
011800        UNTIL FIN-MENSAJES.
011900
012000     PERFORM 2300-GRABAR-CONTADOR
012100        THRU 2300-GRABAR-CONTADOR-FIN.
012200
012300     PERFORM 3000-FINALIZAR-PROGRAMA
012400        THRU 3000-FINALIZAR-PROGRAMA-FIN.
012500
012600     STOP RUN.
012700*----------------------------------------------------------------*
012800 1000-INICIAR-PROGRAMA.
012900
013000     MOVE ZERO TO WS-MENSAJES-LEIDOS WS-MENSAJES-NO-LEIDOS.
013100
013200     OPEN INPUT  ENT-MENSAJES.
013300     OPEN OUTPUT SAL-CONTADOR.
013400
013500     IF NOT FS-MENSAJES-IN-OK
013600         DISPLAY 'ERROR AL ABRIR USER-MESSAGES-IN'
013700         DISPLAY 'FILE STATUS: ' FS-MENSAJES-IN
013800         GO TO 1000-ABORTAR
013900     END-IF.
014000
014100     IF NOT FS-CONTADOR-OUT-OK
014200         DISPLAY 'ERROR AL ABRIR UNREAD-COUNT-OUT'
014300         DISPLAY 'FILE STATUS: ' FS-CONTADOR-OUT
014400         GO TO 1000-ABORTAR
014500     END-IF.
014600
014700     ACCEPT WS-PARAMETROS-EJECUCION FROM SYSIN.
014800
014900     IF WS-PARM-MODO = 'S'
015000         SET MODO-STAFF TO TRUE
015100     END-IF.
015200
015300     PERFORM 2100-LEER-MENSAJE
015400        THRU 2100-LEER-MENSAJE-FIN.
015500
015600     GO TO 1000-INICIAR-PROGRAMA-FIN.
015700
015800 1000-ABORTAR.
015900     STOP RUN.
016000
016100 1000-INICIAR-PROGRAMA-FIN.
016200     EXIT.
016300*----------------------------------------------------------------*
016400 2000-PROCESAR-MENSAJES.
016500
016600     PERFORM 2200-EVALUAR-MENSAJE
016700        THRU 2200-EVALUAR-MENSAJE-FIN.
016800
016900     PERFORM 2100-LEER-MENSAJE
017000        THRU 2100-LEER-MENSAJE-FIN.
017100
017200 2000-PROCESAR-MENSAJES-FIN.
017300     EXIT.
017400*----------------------------------------------------------------*
017500 2100-LEER-MENSAJE.
017600
017700     READ ENT-MENSAJES.
017800
017900     EVALUATE TRUE
018000         WHEN FS-MENSAJES-IN-OK
018100             ADD 1 TO WS-MENSAJES-LEIDOS
018200         WHEN FS-MENSAJES-IN-EOF
018300             SET FIN-MENSAJES TO TRUE
018400         WHEN OTHER
018500             DISPLAY 'ERROR AL LEER USER-MESSAGES-IN'
018600             DISPLAY 'FILE STATUS: ' FS-MENSAJES-IN
018700             SET FIN-MENSAJES TO TRUE
018800     END-EVALUATE.
018900
019000 2100-LEER-MENSAJE-FIN.
019100     EXIT.
019200*----------------------------------------------------------------*
019300* RULE - A MESSAGE COUNTS WHEN IT IS ADDRESSED TO THE REQUESTED
019400* RECIPIENT-ID AND STATUS IS UNREAD.  IN STAFF MODE A MESSAGE
019500* SENT BY THE REQUESTING STAFF MEMBER IS EXCLUDED EVEN IF IT IS
019600* ADDRESSED TO THAT SAME RECIPIENT-ID (A STAFF MEMBER'S OWN SENT
019700* MESSAGES NEVER COUNT AS THEIR OWN UNREAD).
019800*----------------------------------------------------------------*
019900 2200-EVALUAR-MENSAJE.
020000
020100     IF WS-MSG-RECIPIENT-ID = WS-PARM-RECIPIENT-ID
020200             AND WS-MSG-ES-UNREAD
020300             AND NOT (MODO-STAFF AND
020400                      WS-MSG-SENDER-ID = WS-PARM-STAFF-ID)
020500         ADD 1 TO WS-MENSAJES-NO-LEIDOS
020600     END-IF.
020700
020800 2200-EVALUAR-MENSAJE-FIN.
020900     EXIT.
021000*----------------------------------------------------------------*
021100 2300-GRABAR-CONTADOR.
021200
021300     MOVE WS-PARM-RECIPIENT-ID  TO WS-SAL-RECIPIENT-ID.
021400     MOVE WS-PARM-MODO          TO WS-SAL-MODO.
021500     MOVE WS-MENSAJES-NO-LEIDOS TO WS-SAL-UNREAD-COUNT.
021600
021700     WRITE WS-SAL-CONTADOR-REG.
021800
021900     IF NOT FS-CONTADOR-OUT-OK
022000         DISPLAY 'ERROR AL ESCRIBIR UNREAD-COUNT-OUT'
022100         DISPLAY 'FILE STATUS: ' FS-CONTADOR-OUT
022200     END-IF.
022300
022400 2300-GRABAR-CONTADOR-FIN.
022500     EXIT.
022600*----------------------------------------------------------------*
022700 3000-FINALIZAR-PROGRAMA.
022800
022900     CLOSE ENT-MENSAJES SAL-CONTADOR.
023000
023100     DISPLAY 'MENSAJES LEIDOS    : ' WS-MENSAJES-LEIDOS.
023200     DISPLAY 'MENSAJES NO LEIDOS : ' WS-MENSAJES-NO-LEIDOS.
023300
023400 3000-FINALIZAR-PROGRAMA-FIN.
023500     EXIT.
