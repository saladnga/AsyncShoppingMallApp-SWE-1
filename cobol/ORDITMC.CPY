000100*****************************************************************
000200* ORDITMC   - ORDER LINE-ITEM RECORD LAYOUT
000300* ONE RECORD PER LINE ITEM ON AN ORDER.  READ FROM ORDER-ITEMS-IN
000400* AND REWRITTEN TO ORDER-ITEMS-OUT BY ITEMPRIC ONCE SUB-TOTAL HAS
000500* BEEN COMPUTED.
000600*****************************************************************
000700 01  WS-ENT-ITEM-ORDEN.
000800     05  WS-ITM-ORDER-ID             PIC 9(09).
000900     05  WS-ITM-ITEM-ID              PIC 9(09).
001000     05  WS-ITM-QUANTITY             PIC 9(05).
001100     05  WS-ITM-UNIT-PRICE           PIC S9(07)V99 COMP-3.
001200     05  WS-ITM-SUB-TOTAL            PIC S9(09)V99 COMP-3.
001300     05  FILLER                      PIC X(12) VALUE SPACES.
