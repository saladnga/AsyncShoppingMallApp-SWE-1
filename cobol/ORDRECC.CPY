000100*****************************************************************
000200* ORDRECC   - ORDER HEADER RECORD LAYOUT
000300* ONE RECORD PER ORDER, READ FROM ORDERS-IN IN ORDER-DATE
000400* SEQUENCE BY SALESAGG FOR THE SALES AGGREGATION CONTROL BREAK.
000500*****************************************************************
000600 01  WS-ENT-ORDEN.
000700     05  WS-ORD-ORDER-ID             PIC 9(09).
000800     05  WS-ORD-CUSTOMER-ID          PIC 9(09).
000900     05  WS-ORD-ORDER-DATE           PIC 9(08).
001000     05  WS-ORD-STATUS               PIC X(10).
001100         88  WS-ORD-ES-PLACED            VALUE 'PLACED'.
001200         88  WS-ORD-ES-CONFIRMED          VALUE 'CONFIRMED'.
001300         88  WS-ORD-ES-DELIVERED           VALUE 'DELIVERED'.
001400         88  WS-ORD-ES-CANCELED             VALUE 'CANCELED'.
001500     05  WS-ORD-TOTAL-AMOUNT         PIC S9(09)V99 COMP-3.
001600     05  WS-ORD-BILLING-ADDRESS      PIC X(60).
001700     05  FILLER                      PIC X(09) VALUE SPACES.
