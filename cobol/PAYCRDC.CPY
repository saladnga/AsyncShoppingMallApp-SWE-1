000100*****************************************************************
000200* PAYCRDC   - PAYMENT CARD RECORD LAYOUT
000300* ONE RECORD PER CARD ON FILE.  READ FROM PAYMENT-CARDS-IN AND
000400* REWRITTEN TO PAYMENT-CARDS-OUT BY CARDMASK WITH CARD-NUMBER
000500* REPLACED BY ITS MASKED DISPLAY FORM.
000600*****************************************************************
000700 01  WS-ENT-TARJETA-PAGO.
000800     05  WS-PAG-CARD-ID              PIC 9(09).
000900     05  WS-PAG-USER-ID              PIC 9(09).
001000     05  WS-PAG-CARD-HOLDER-NAME     PIC X(40).
001100     05  WS-PAG-CARD-NUMBER          PIC X(19).
001200     05  WS-PAG-MASKED-NUMBER        PIC X(19).
001300     05  WS-PAG-EXPIRY-DATE          PIC X(05).
001400     05  WS-PAG-CARD-TYPE            PIC X(10).
001500         88  WS-PAG-ES-VISA              VALUE 'VISA'.
001600         88  WS-PAG-ES-MASTERCARD          VALUE 'MASTERCARD'.
001700     05  FILLER                      PIC X(07) VALUE SPACES.
