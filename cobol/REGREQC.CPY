000100*****************************************************************
000200* REGREQC   - NEW-ACCOUNT REGISTRATION REQUEST RECORD LAYOUT
000300* ONE RECORD PER REGISTRATION ATTEMPT READ FROM
000400* REGISTRATION-REQUEST-IN.  FIELDS ARE MOVED (NOT COPIED) INTO
000500* CLVALREG'S LINKAGE FOR RULE CHECKING.
000600*****************************************************************
000700 01  WS-ENT-SOLICITUD.
000800     05  WS-SOL-USERNAME             PIC X(30).
000900     05  WS-SOL-EMAIL                PIC X(50).
001000     05  WS-SOL-PASSWORD             PIC X(30).
001100     05  FILLER                      PIC X(10) VALUE SPACES.
