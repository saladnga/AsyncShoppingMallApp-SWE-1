000100*****************************************************************
000200* AUTHOR:   D. HARTLEY
000300* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
000400* DATE-WRITTEN: 04/04/88
000500* DATE-COMPILED:
000600* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700*****************************************************************
000800* CHANGE LOG
000900*   04/04/88  DH  CR-1044  ORIGINAL WRITE-UP. NIGHTLY DRIVER FOR
001000*                          NEW ACCOUNT REGISTRATION REQUESTS.
001100*   09/14/88  DH  CR-1100  SPLIT OFF CLVALREG FOR THE FIELD RULE
001200*                          CHAIN SO IT CAN BE SHARED WITH THE WEB
001300*                          FRONT END'S BATCH RECONCILE JOB.
001400*   02/03/89  RP  HD-0211  DUPLICATE CHECK NOW VIA MAESUSR RATHER
001500*                          THAN AN INLINE KEYED READ.
001600*   11/27/90  RP  CR-1207  USER-ID ASSIGNMENT MOVED HERE FROM THE
001700*                          OLD ONLINE SUBSYSTEM (BATCH-ONLY NOW).
001800*   06/05/91  SC  HD-0449  REJECT RECORD WAS MISSING THE ORIGINAL
001900*                          USERNAME FOR THE OPERATOR'S REVIEW.
002000*   01/09/93  SC  CR-1390  ROLE DEFAULTS TO CUSTOMER ON ACCEPT.
002100*   10/02/97  LF  CR-1607  RENUMBERED TO MATCH NEW STANDARD.
002200*   12/18/98  LF  Y2K-016  YEAR 2000 READINESS REVIEW - NO DATE
002300*                          ARITHMETIC IN THIS PROGRAM, NO CHANGE.
002400*   07/23/01  MO  CR-1724  MESSAGE WORDING MATCHED TO WEB FRONT
002500*                          END FOR THE REJECT REASON TEXT.
002600*   05/14/04  RP  CR-1841  NO FUNCTIONAL CHANGE - RECOMPILE UNDER
002700*                          NEW COMPILER RELEASE.
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. REGVALID.
003100 AUTHOR. D. HARTLEY.
003200 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
003300 DATE-WRITTEN. 04/04/88.
003400 DATE-COMPILED.
003500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003600*----------------------------------------------------------------*
003700* PURPOSE - NIGHTLY DRIVER FOR NEW ACCOUNT REGISTRATION REQUESTS.
003800* READS REGISTRATION-REQUEST-IN, RUNS THE FIELD/FORMAT RULE CHAIN
003900* (CLVALREG) AND THE DUPLICATE USERNAME/EMAIL CHECK (MAESUSR) IN
004000* THAT ORDER, AND WRITES ONE RESULT RECORD PER REQUEST - EITHER A
004100* VALID RESULT CARRYING THE NEW USER RECORD OR A REJECT RESULT
004200* CARRYING THE FIRST FAILURE'S REASON TEXT.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT ENT-SOLICITUDES
005300         ASSIGN TO 'REGISTRATION-REQUEST-IN'
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-SOLICITUDES.
005600
005700     SELECT SAL-USUARIOS
005800         ASSIGN TO 'USER-REGISTRATIONS-OUT'
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-USUARIOS-OUT.
006100
006200*----------------------------------------------------------------*
006300 DATA DIVISION.
006400
006500 FILE SECTION.
006600
006700 FD ENT-SOLICITUDES.
006800     COPY REGREQC.
006900
007000 01 WS-ENT-SOLICITUDES-ALT
007100         REDEFINES WS-ENT-SOLICITUD PIC X(120).
007200
007300 FD SAL-USUARIOS.
007400 01 WS-SAL-USUARIOS-REG             PIC X(146).
007500
007600 01 FS-STATUS.
007700*----------------------------------------------------------------*
007800*   ** FILE STATUS DE SOLICITUDES Y USUARIOS DE SALIDA           *
007900*----------------------------------------------------------------*
008000     05 FS-SOLICITUDES                  PIC X(02).
008100         88 FS-SOLICITUDES-OK               VALUE '00'.
008200         88 FS-SOLICITUDES-EOF              VALUE '10'.
008300     05 FS-USUARIOS-OUT                 PIC X(02).
008400         88 FS-USUARIOS-OUT-OK              VALUE '00'.
008500
008600*----------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800
008900 77  WS-FIN-SOLICITUDES-SW       PIC X(01) VALUE 'N'.
009000     88  FIN-SOLICITUDES             VALUE 'S'.
009100
009200     COPY USRRECC.
009300
009400 01  WS-USUARIO-NUEVO REDEFINES WS-ENT-USUARIO.
009500     05  FILLER                      PIC X(189).
009600
009700 77  WS-SIG-USER-ID              PIC 9(09) COMP.
009800 77  WS-SOLIC-LEIDAS             PIC 9(07) COMP.
009900 77  WS-SOLIC-ACEPTADAS          PIC 9(07) COMP.
010000 77  WS-SOLIC-RECHAZADAS         PIC 9(07) COMP.
010100
010200 01  WS-LINEA-RESULTADO.
010300     05  WS-RES-ESTADO               PIC X(07).
010400         88  WS-RES-ES-VALID             VALUE 'VALID'.
010500         88  WS-RES-ES-REJECT             VALUE 'REJECT'.
010600     05  WS-RES-USERNAME-O           PIC X(30).
010700     05  WS-RES-USER-ID-O            PIC 9(09).
010800     05  WS-RES-MOTIVO-O             PIC X(80).
010900     05  FILLER                      PIC X(20) VALUE SPACES.
011000
011100 01  WS-LINEA-RESULTADO-ALT REDEFINES WS-LINEA-RESULTADO
011200                                 PIC X(146).
011300
011400*----------------------------------------------------------------*
011500* CALL AREAS - LOCAL COPIES OF CLVALREG'S AND MAESUSR'S LINKAGE
011600* LAYOUTS.  KEPT HERE UNDER THE SAME NAMES SO THE CALL STATEMENTS
011700* BELOW READ THE SAME AS THE SUBPROGRAMS' OWN LINKAGE SECTIONS.
011800*----------------------------------------------------------------*
011900 01  LK-ENTRADA-SOLICITUD.
012000     05  LK-ENT-PRESENTE             PIC X(01).
012100         88  LK-ENT-HAY-SOLICITUD        VALUE 'S'.
012200     05  LK-ENT-USERNAME             PIC X(30).
012300     05  LK-ENT-EMAIL                PIC X(50).
012400     05  LK-ENT-PASSWORD             PIC X(30).
012500     05  FILLER                      PIC X(09) VALUE SPACES.
012600
012700 01  LK-SALIDA-VALIDACION.
012800     05  LK-VALIDACION-O             PIC X(01).
012900         88  LK-VALIDACION-OK-O          VALUE 'S'.
013000         88  LK-VALIDACION-MAL-O          VALUE 'N'.
013100     05  LK-MOTIVO-ERROR-O.
013200         10  LK-COD-ERROR-O          PIC X(20).
013300         10  LK-DES-ERROR-O          PIC X(80).
013400     05  FILLER                      PIC X(09) VALUE SPACES.
013500
013600 01  LK-ENTRADA-CANDIDATO.
013700     05  LK-ENT-USERNAME-C           PIC X(30).
013800     05  LK-ENT-EMAIL-C              PIC X(50).
013900     05  FILLER                      PIC X(10) VALUE SPACES.
014000
014100 01  LK-SALIDA-DUPLICADO.
014200     05  LK-DUPLICADO-O              PIC X(01).
014300         88  LK-ES-DUPLICADO-O           VALUE 'S'.
014400         88  LK-NO-ES-DUPLICADO-O         VALUE 'N'.
014500     05  LK-CAMPO-DUP-O               PIC X(08).
014600         88  LK-DUP-USERNAME-O            VALUE 'USERNAME'.
014700         88  LK-DUP-EMAIL-O               VALUE 'EMAIL'.
014800     05  FILLER                      PIC X(11) VALUE SPACES.
014900*----------------------------------------------------------------*
015000 PROCEDURE DIVISION.
015100*----------------------------------------------------------------*
015200     PERFORM 1000-INICIAR-PROGRAMA
015300        THRU 1000-INICIAR-PROGRAMA-FIN.
015400
015500     PERFORM 2000-PROCESAR-SOLICITUD
015600        THRU 2000-PROCESAR-SOLICITUD-FIN
015700        UNTIL FIN-SOLICITUDES.
015800
015900     PERFORM 3000-FINALIZAR-PROGRAMA
016000        THRU 3000-FINALIZAR-PROGRAMA-FIN.
016100
016200     STOP RUN.
016300*----------------------------------------------------------------*
016400 1000-INICIAR-PROGRAMA.
016500
016600     MOVE ZERO TO WS-SOLIC-LEIDAS WS-SOLIC-ACEPTADAS
016700                  WS-SOLIC-RECHAZADAS.
016800     MOVE 1 TO WS-SIG-USER-ID.
016900
017000     OPEN INPUT  ENT-SOLICITUDES.
017100     OPEN OUTPUT SAL-USUARIOS.
017200
017300     EVALUATE TRUE
017400         WHEN FS-SOLICITUDES-OK
017500             CONTINUE
017600         WHEN OTHER
017700             DISPLAY 'ERROR AL ABRIR SOLICITUDES DE REGISTRO'
017800             DISPLAY 'FILE STATUS: ' FS-SOLICITUDES
017900             STOP RUN
018000     END-EVALUATE.
018100
018200     PERFORM 2100-LEER-SOLICITUD
018300        THRU 2100-LEER-SOLICITUD-FIN.
018400
018500 1000-INICIAR-PROGRAMA-FIN.
018600     EXIT.
018700*----------------------------------------------------------------*
018800 2000-PROCESAR-SOLICITUD.
018900
019000     ADD 1 TO WS-SOLIC-LEIDAS.
019100
019200     PERFORM 2200-VALIDAR-REGLAS
019300        THRU 2200-VALIDAR-REGLAS-FIN.
019400
019500     IF LK-VALIDACION-OK-O
019600         PERFORM 2300-VALIDAR-DUPLICADO
019700            THRU 2300-VALIDAR-DUPLICADO-FIN
019800     END-IF.
019900
020000     PERFORM 2400-GRABAR-RESULTADO
020100        THRU 2400-GRABAR-RESULTADO-FIN.
020200
020300     PERFORM 2100-LEER-SOLICITUD
020400        THRU 2100-LEER-SOLICITUD-FIN.
020500
020600 2000-PROCESAR-SOLICITUD-FIN.
020700     EXIT.
020800*----------------------------------------------------------------*
020900 2100-LEER-SOLICITUD.
021000
021100     READ ENT-SOLICITUDES.
021200
021300     EVALUATE TRUE
021400         WHEN FS-SOLICITUDES-OK
021500             CONTINUE
021600         WHEN FS-SOLICITUDES-EOF
021700             SET FIN-SOLICITUDES TO TRUE
021800         WHEN OTHER
021900             DISPLAY 'ERROR AL LEER SOLICITUDES DE REGISTRO'
022000             DISPLAY 'FILE STATUS: ' FS-SOLICITUDES
022100             SET FIN-SOLICITUDES TO TRUE
022200     END-EVALUATE.
022300
022400 2100-LEER-SOLICITUD-FIN.
022500     EXIT.
022600*----------------------------------------------------------------*
022700 2200-VALIDAR-REGLAS.
022800
022900     MOVE 'S'              TO LK-ENT-PRESENTE.
023000     MOVE WS-SOL-USERNAME   TO LK-ENT-USERNAME.
023100     MOVE WS-SOL-EMAIL      TO LK-ENT-EMAIL.
023200     MOVE WS-SOL-PASSWORD   TO LK-ENT-PASSWORD.
023300
023400     CALL 'CLVALREG' USING LK-ENTRADA-SOLICITUD
023500                            LK-SALIDA-VALIDACION.
023600
023700 2200-VALIDAR-REGLAS-FIN.
023800     EXIT.
023900*----------------------------------------------------------------*
024000 2300-VALIDAR-DUPLICADO.
024100
024200     MOVE WS-SOL-USERNAME TO LK-ENT-USERNAME-C.
024300     MOVE WS-SOL-EMAIL    TO LK-ENT-EMAIL-C.
024400
024500     CALL 'MAESUSR' USING LK-ENTRADA-CANDIDATO
024600                           LK-SALIDA-DUPLICADO.
024700
024800     IF LK-ES-DUPLICADO-O
024900         SET LK-VALIDACION-MAL-O TO TRUE
025000         MOVE 'DUPLICATE' TO LK-COD-ERROR-O
025100         MOVE 'Username or email already in use'
025200                                      TO LK-DES-ERROR-O
025300     END-IF.
025400
025500 2300-VALIDAR-DUPLICADO-FIN.
025600     EXIT.
025700*----------------------------------------------------------------*
025800 2400-GRABAR-RESULTADO.
025900
026000     INITIALIZE WS-LINEA-RESULTADO.
026100     MOVE WS-SOL-USERNAME TO WS-RES-USERNAME-O.
026200
026300     IF LK-VALIDACION-OK-O
026400         PERFORM 2410-CREAR-USUARIO
026500            THRU 2410-CREAR-USUARIO-FIN
026600         SET WS-RES-ES-VALID TO TRUE
026700         MOVE WS-USR-ID TO WS-RES-USER-ID-O
026800         ADD 1 TO WS-SOLIC-ACEPTADAS
026900     ELSE
027000         SET WS-RES-ES-REJECT TO TRUE
027100         MOVE LK-DES-ERROR-O TO WS-RES-MOTIVO-O
027200         ADD 1 TO WS-SOLIC-RECHAZADAS
027300     END-IF.
027400
027500     WRITE WS-SAL-USUARIOS-REG FROM WS-LINEA-RESULTADO.
027600
027700     IF NOT FS-USUARIOS-OUT-OK
027800         DISPLAY 'ERROR AL ESCRIBIR RESULTADO DE REGISTRO: '
027900                                                 FS-USUARIOS-OUT
028000     END-IF.
028100
028200 2400-GRABAR-RESULTADO-FIN.
028300     EXIT.
028400*----------------------------------------------------------------*
028500 2410-CREAR-USUARIO.
028600
028700     INITIALIZE WS-ENT-USUARIO.
028800     MOVE WS-SIG-USER-ID    TO WS-USR-ID.
028900     MOVE WS-SOL-USERNAME   TO WS-USR-USERNAME.
029000     MOVE WS-SOL-EMAIL      TO WS-USR-EMAIL.
029100     SET WS-USR-ES-CUSTOMER TO TRUE.
029200     ADD 1 TO WS-SIG-USER-ID.
029300
029400 2410-CREAR-USUARIO-FIN.
029500     EXIT.
029600*----------------------------------------------------------------*
029700 3000-FINALIZAR-PROGRAMA.
029800
029900     CLOSE ENT-SOLICITUDES SAL-USUARIOS.
030000
030100     DISPLAY 'SOLICITUDES LEIDAS     : ' WS-SOLIC-LEIDAS.
030200     DISPLAY 'SOLICITUDES ACEPTADAS  : ' WS-SOLIC-ACEPTADAS.
030300     DISPLAY 'SOLICITUDES RECHAZADAS : ' WS-SOLIC-RECHAZADAS.
030400
030500 3000-FINALIZAR-PROGRAMA-FIN.
030600     EXIT.
