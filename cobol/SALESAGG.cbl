000100*****************************************************************
000200* AUTHOR:   T. MERCADO
000300* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
000400* DATE-WRITTEN: 09/14/89
000500* DATE-COMPILED:
000600* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700*****************************************************************
000800* CHANGE LOG
000900*   09/14/89  TM  CR-1244  ORIGINAL WRITE-UP.  NIGHTLY SALES
001000*                          AGGREGATION OVER A REQUESTED DATE
001100*                          RANGE, ONE SUMMARY RECORD PER RUN.
001200*   02/11/91  SC  HD-0512  CANCELED ORDERS WERE BEING INCLUDED
001300*                          IN THE TOTAL - ADDED STATUS TEST.
001400*   08/27/93  SC  CR-1402  ZERO-ORDER RUNS WERE LEAVING TOTAL-
001500*                          SALES UNINITIALIZED ON SOME COMPILERS.
001600*                          NOW ALWAYS INITIALIZED TO ZERO BEFORE
001700*                          THE READ LOOP STARTS.
001800*   10/02/97  LF  CR-1610  RENUMBERED TO MATCH NEW STANDARD.
001900*   12/18/98  LF  Y2K-018  YEAR 2000 READINESS REVIEW - DATE
002000*                          RANGE FIELDS ARE PIC 9(08) YYYYMMDD
002100*                          ALREADY - NO CHANGE REQUIRED.
002200*   07/23/01  MO  CR-1726  NO FUNCTIONAL CHANGE - COMMENT
002300*                          CLEANUP / HOUSE STYLE PASS.
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. SALESAGG.
002700 AUTHOR. T. MERCADO.
002800 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
002900 DATE-WRITTEN. 09/14/89.
003000 DATE-COMPILED.
003100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003200*----------------------------------------------------------------*
003300* PURPOSE - NIGHTLY/MONTHLY SALES AGGREGATION.  ONE PASS OVER
003400* ORDERS-IN IN ORDER-DATE SEQUENCE, ACCUMULATING TOTAL-AMOUNT
003500* AND A COUNT FOR EVERY ORDER FALLING INSIDE THE REQUESTED
003600* PERIOD-START/PERIOD-END RANGE WHOSE STATUS IS NOT CANCELED.
003700* ONE SALES-SUMMARY-OUT RECORD IS WRITTEN AT END OF FILE.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT ENT-ORDENES
004800         ASSIGN TO 'ORDERS-IN'
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-ORDENES-IN.
005100
005200     SELECT SAL-RESUMEN-VENTAS
005300         ASSIGN TO 'SALES-SUMMARY-OUT'
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FS-RESUMEN-OUT.
005600
005700*----------------------------------------------------------------*
005800 DATA DIVISION.
005900
006000 FILE SECTION.
006100
006200 FD ENT-ORDENES.
006300     COPY ORDRECC.
006400
006500 01 WS-ENT-ORDEN-ALT
006600         REDEFINES WS-ENT-ORDEN PIC X(111).
006700
006800 FD SAL-RESUMEN-VENTAS.
006900 01 WS-SAL-RESUMEN-VENTAS-REG       PIC X(73).
007000
007100 01 FS-STATUS.
007200*----------------------------------------------------------------*
007300*   ** FILE STATUS DE ORDENES Y DEL RESUMEN DE VENTAS            *
007400*----------------------------------------------------------------*
007500     05 FS-ORDENES-IN                   PIC X(02).
007600         88 FS-ORDENES-IN-OK                VALUE '00'.
007700         88 FS-ORDENES-IN-EOF               VALUE '10'.
007800     05 FS-RESUMEN-OUT                  PIC X(02).
007900         88 FS-RESUMEN-OUT-OK                VALUE '00'.
008000
008100*----------------------------------------------------------------*
008200 WORKING-STORAGE SECTION.
008300
008400     COPY SALSUMC.
008500
008600 01  WS-SAL-RESUMEN-VENTAS-ALT
008700         REDEFINES WS-SAL-RESUMEN-VENTAS PIC X(73).
008800
008900 01  WS-PARAMETROS-EJECUCION.
009000*----------------------------------------------------------------*
009100*   PERIOD-START/PERIOD-END FOR THE RUN, READ FROM SYSIN AS ONE
009200*   16-BYTE PARAMETER CARD (YYYYMMDDYYYYMMDD) - SAME PLACE THIS
009300*   SHOP'S OTHER SALES-SIDE BATCHES PICK UP THEIR RUN PARAMETERS.
009400*----------------------------------------------------------------*
009500     05  WS-PARM-PERIOD-START        PIC 9(08).
009600     05  WS-PARM-PERIOD-END          PIC 9(08).
009700
009800 01  WS-PARAMETROS-ALT
009900         REDEFINES WS-PARAMETROS-EJECUCION PIC X(16).
010000
010100 77  WS-ORDENES-LEIDAS           PIC 9(07) COMP.
010200
010300*----------------------------------------------------------------*
010400 PROCEDURE DIVISION.
010500*----------------------------------------------------------------*
010600     PERFORM 1000-INICIAR-PROGRAMA
010700        THRU 1000-INICIAR-PROGRAMA-FIN.
010800
010900     PERFORM 2000-PROCESAR-PROGRAMA
011000        THRU 2000-PROCESAR-PROGRAMA-FIN
011100        UNTIL FS-ORDENES-IN-EOF.
011200
011300     PERFORM 2700-FINALIZAR-RESUMEN
011400        THRU 2700-FINALIZAR-RESUMEN-FIN.
011500
011600     PERFORM 3000-FINALIZAR-PROGRAMA
011700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
011800
011900     DISPLAY '#ORDENES LEIDAS   : ' WS-ORDENES-LEIDAS.
012000     DISPLAY '#ORDENES EN RANGO : ' WS-RVT-ORDER-COUNT.
012100
012200     STOP RUN.
012300*----------------------------------------------------------------*
012400 1000-INICIAR-PROGRAMA.
012500
012600     PERFORM 1100-ABRIR-ARCHIVOS
012700        THRU 1100-ABRIR-ARCHIVOS-FIN.
012800
012900     PERFORM 1200-INICIALIZAR-VARIABLES
013000        THRU 1200-INICIALIZAR-VARIABLES-FIN.
013100
013200 1000-INICIAR-PROGRAMA-FIN.
013300     EXIT.
013400*----------------------------------------------------------------*
013500 1100-ABRIR-ARCHIVOS.
013600
013700     PERFORM 1110-ABRIR-ENT-ORDENES
013800        THRU 1110-ABRIR-ENT-ORDENES-FIN.
013900
014000     PERFORM 1120-ABRIR-SAL-RESUMEN
014100        THRU 1120-ABRIR-SAL-RESUMEN-FIN.
014200
014300 1100-ABRIR-ARCHIVOS-FIN.
014400     EXIT.
014500*----------------------------------------------------------------*
014600 1110-ABRIR-ENT-ORDENES.
014700
014800     OPEN INPUT ENT-ORDENES.
014900
015000     IF NOT FS-ORDENES-IN-OK
015100         DISPLAY 'ERROR AL ABRIR ORDERS-IN'
015200         DISPLAY 'FILE STATUS: ' FS-ORDENES-IN
015300         STOP RUN
015400     END-IF.
015500
015600 1110-ABRIR-ENT-ORDENES-FIN.
015700     EXIT.
015800*----------------------------------------------------------------*
015900 1120-ABRIR-SAL-RESUMEN.
016000
016100     OPEN OUTPUT SAL-RESUMEN-VENTAS.
016200
016300     IF NOT FS-RESUMEN-OUT-OK
016400         DISPLAY 'ERROR AL ABRIR SALES-SUMMARY-OUT'
016500         DISPLAY 'FILE STATUS: ' FS-RESUMEN-OUT
016600         STOP RUN
016700     END-IF.
016800
016900 1120-ABRIR-SAL-RESUMEN-FIN.
017000     EXIT.
017100*----------------------------------------------------------------*
017200 1200-INICIALIZAR-VARIABLES.
017300
017400     MOVE ZERO TO WS-ORDENES-LEIDAS.
017500     INITIALIZE WS-SAL-RESUMEN-VENTAS.
017600
017700     ACCEPT WS-PARAMETROS-EJECUCION FROM SYSIN.
017800
017900 1200-INICIALIZAR-VARIABLES-FIN.
018000     EXIT.
018100*----------------------------------------------------------------*
018200 2000-PROCESAR-PROGRAMA.
018300
018400     PERFORM 2200-LEER-ORDEN
018500        THRU 2200-LEER-ORDEN-FIN.
018600
018700     IF NOT FS-ORDENES-IN-EOF
018800         PERFORM 2300-EVALUAR-RANGO
018900            THRU 2300-EVALUAR-RANGO-FIN
019000     END-IF.
019100
019200 2000-PROCESAR-PROGRAMA-FIN.
019300     EXIT.
019400*----------------------------------------------------------------*
019500 2200-LEER-ORDEN.
019600
019700     READ ENT-ORDENES.
019800
019900     EVALUATE TRUE
020000         WHEN FS-ORDENES-IN-OK
020100             ADD 1 TO WS-ORDENES-LEIDAS
020200         WHEN FS-ORDENES-IN-EOF
020300             CONTINUE
020400         WHEN OTHER
020500             DISPLAY 'ERROR AL LEER ORDERS-IN'
020600             DISPLAY 'FILE STATUS: ' FS-ORDENES-IN
020700             STOP RUN
020800     END-EVALUATE.
020900
021000 2200-LEER-ORDEN-FIN.
021100     EXIT.
021200*----------------------------------------------------------------*
021300* RULE - ONLY ORDERS WHOSE ORDER-DATE FALLS INSIDE THE REQUESTED
021400* PERIOD-START/PERIOD-END RANGE (BOTH ENDS INCLUSIVE) AND WHOSE
021500* STATUS IS NOT CANCELED CONTRIBUTE TO THE SALES SUMMARY.
021600*----------------------------------------------------------------*
021700 2300-EVALUAR-RANGO.
021800
021900     IF WS-ORD-ORDER-DATE >= WS-PARM-PERIOD-START
022000             AND WS-ORD-ORDER-DATE <= WS-PARM-PERIOD-END
022100             AND NOT WS-ORD-ES-CANCELED
022200         PERFORM 2400-ACUMULAR-TOTALES
022300            THRU 2400-ACUMULAR-TOTALES-FIN
022400     END-IF.
022500
022600 2300-EVALUAR-RANGO-FIN.
022700     EXIT.
022800*----------------------------------------------------------------*
022900 2400-ACUMULAR-TOTALES.
023000
023100     ADD WS-ORD-TOTAL-AMOUNT TO WS-RVT-TOTAL-SALES.
023200     ADD 1 TO WS-RVT-ORDER-COUNT.
023300
023400 2400-ACUMULAR-TOTALES-FIN.
023500     EXIT.
023600*----------------------------------------------------------------*
023700* END-OF-FILE CONTROL BREAK - THE WHOLE REQUESTED RANGE IS ONE
023800* GROUP FOR THIS REPORT, SO THE BREAK FALLS AT END OF FILE, NOT
023900* AT EVERY CHANGE OF KEY.  PERIOD-START/PERIOD-END ARE STAMPED
024000* ONTO THE OUTPUT RECORD HERE; TOP-ITEM-NAME IS LEFT BLANK FOR
024100* SALESRPT TO FILL IN FROM ITS OWN RUN PARAMETER.
024200*----------------------------------------------------------------*
024300 2700-FINALIZAR-RESUMEN.
024400
024500     MOVE WS-PARM-PERIOD-START TO WS-RVT-PERIOD-START.
024600     MOVE WS-PARM-PERIOD-END   TO WS-RVT-PERIOD-END.
024700     MOVE SPACES               TO WS-RVT-TOP-ITEM-NAME.
024800
024900     WRITE WS-SAL-RESUMEN-VENTAS-REG FROM WS-SAL-RESUMEN-VENTAS.
025000
025100     IF NOT FS-RESUMEN-OUT-OK
025200         DISPLAY 'ERROR AL ESCRIBIR SALES-SUMMARY-OUT'
025300         DISPLAY 'FILE STATUS: ' FS-RESUMEN-OUT
025400     END-IF.
025500
025600 2700-FINALIZAR-RESUMEN-FIN.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 3000-FINALIZAR-PROGRAMA.
026000
026100     PERFORM 3200-CERRAR-ARCHIVOS
026200        THRU 3200-CERRAR-ARCHIVOS-FIN.
026300
026400 3000-FINALIZAR-PROGRAMA-FIN.
026500     EXIT.
026600*----------------------------------------------------------------*
026700 3200-CERRAR-ARCHIVOS.
026800
026900     CLOSE ENT-ORDENES
027000           SAL-RESUMEN-VENTAS.
027100
027200     IF NOT FS-ORDENES-IN-OK
027300         DISPLAY 'ERROR AL CERRAR ORDERS-IN: ' FS-ORDENES-IN
027400     END-IF.
027500
027600     IF NOT FS-RESUMEN-OUT-OK
027700         DISPLAY 'ERROR AL CERRAR SALES-SUMMARY-OUT'
027800         DISPLAY 'FILE STATUS: ' FS-RESUMEN-OUT
027900     END-IF.
028000
028100 3200-CERRAR-ARCHIVOS-FIN.
028200     EXIT.
