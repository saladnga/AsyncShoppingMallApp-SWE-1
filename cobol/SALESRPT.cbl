000100*****************************************************************
000200* AUTHOR:   T. MERCADO
000300* INSTALLATION: MERIDIAN MALL - DATA PROCESSING
000400* DATE-WRITTEN: 09/21/89
000500* DATE-COMPILED:
000600* SECURITY: COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700*****************************************************************
000800* CHANGE LOG
000900*   09/21/89  TM  CR-1245  ORIGINAL WRITE-UP.  PRINTS THE SALES
001000*                          SUMMARY REPORT FROM THE SALESAGG
001100*                          ACCUMULATOR RECORD.
001200*   03/04/92  SC  HD-0540  TOP-ITEM-NAME WAS PRINTING AS SPACES
001300*                          WHEN THE PARAMETER CARD WAS MISSING -
001400*                          NOW DEFAULTS TO 'N/A'.
001500*   10/02/97  LF  CR-1611  RENUMBERED TO MATCH NEW STANDARD.
001600*   12/18/98  LF  Y2K-019  YEAR 2000 READINESS REVIEW - PERIOD
001700*                          DATES PRINTED VIA 9(04)/99/99 EDIT,
001800*                          FOUR-DIGIT YEAR ALREADY - NO CHANGE.
001900*   07/23/01  MO  CR-1727  NO FUNCTIONAL CHANGE - COMMENT
002000*                          CLEANUP / HOUSE STYLE PASS.
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. SALESRPT.
002400 AUTHOR. T. MERCADO.
002500 INSTALLATION. MERIDIAN MALL - DATA PROCESSING.
002600 DATE-WRITTEN. 09/21/89.
002700 DATE-COMPILED.
002800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002900*----------------------------------------------------------------*
003000* PURPOSE - FORMATS THE SALES SUMMARY REPORT FROM THE ONE
003100* SALES-SUMMARY-OUT RECORD WRITTEN BY SALESAGG.  TOP-ITEM-NAME
003200* IS NOT PART OF THE AGGREGATION STEP'S OUTPUT, SO IT IS PICKED
003300* UP HERE FROM THE RUN'S PARAMETER CARD AND MOVED INTO THE
003400* SUMMARY LINE BEFORE PRINTING.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT ENT-RESUMEN-VENTAS
004500         ASSIGN TO 'SALES-SUMMARY-OUT'
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS FS-RESUMEN-IN.
004800
004900     SELECT SAL-REPORTE-VENTAS
005000         ASSIGN TO 'SALES-REPORT-OUT'
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-REPORTE-OUT.
005300
005400*----------------------------------------------------------------*
005500 DATA DIVISION.
005600
005700 FILE SECTION.
005800
005900 FD ENT-RESUMEN-VENTAS.
006000 01 WS-ENT-RESUMEN-VENTAS-REG       PIC X(73).
006100
006200 01 WS-ENT-RESUMEN-VENTAS-ALT
006300        REDEFINES WS-ENT-RESUMEN-VENTAS-REG.
006400     05  WS-ENT-PERIOD-START         PIC 9(08).
006500     05  WS-ENT-PERIOD-END           PIC 9(08).
006600     05  WS-ENT-TOTAL-SALES          PIC S9(09)V99 COMP-3.
006700     05  WS-ENT-ORDER-COUNT          PIC 9(07).
006800     05  WS-ENT-TOP-ITEM-NAME        PIC X(30).
006900     05  FILLER                      PIC X(14).
007000
007100 FD SAL-REPORTE-VENTAS.
007200 01 WS-SAL-REPORTE-VENTAS           PIC X(110).
007300
007400 01 FS-STATUS.
007500*----------------------------------------------------------------*
007600*   ** FILE STATUS DEL RESUMEN DE VENTAS Y DEL REPORTE IMPRESO   *
007700*----------------------------------------------------------------*
007800     05 FS-RESUMEN-IN                   PIC X(02).
007900         88 FS-RESUMEN-IN-OK                VALUE '00'.
008000         88 FS-RESUMEN-IN-EOF               VALUE '10'.
008100     05 FS-REPORTE-OUT                  PIC X(02).
008200         88 FS-REPORTE-OUT-OK                VALUE '00'.
008300
008400*----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600
008700     COPY SALSUMC.
008800
008900 01  WS-SAL-IMPRESION-ALT
009000         REDEFINES WS-SAL-IMPRESION-VENTAS PIC X(599).
009100
009200 01  WS-PARM-TOP-ITEM.
009300     05  WS-PARM-TOP-ITEM-NAME       PIC X(30) VALUE SPACES.
009400     05  FILLER                      PIC X(50) VALUE SPACES.
009500
009600 01  WS-PARM-TOP-ITEM-ALT
009700         REDEFINES WS-PARM-TOP-ITEM PIC X(80).
009800
009900 77  WS-LINEAS-IMPRESAS          PIC 9(02) COMP.
010000
010100 01  WS-LINEA-RESUMEN.
010200     05  FILLER                      PIC X(18)
010300                 VALUE 'Sales Report - Tot'.
010400     05  FILLER                      PIC X(12)
010500                 VALUE 'al Sales: $'.
010600     05  WS-LIN-TOTAL-SALES          PIC ZZZZZZZZ9.99.
010700     05  FILLER                      PIC X(09) VALUE ', Orders: '.
010800     05  WS-LIN-ORDER-COUNT          PIC ZZZZZZ9.
010900     05  FILLER                      PIC X(12)
011000                 VALUE ', Top Item: '.
011100     05  WS-LIN-TOP-ITEM-NAME        PIC X(30).
011200
011300*----------------------------------------------------------------*
011400 PROCEDURE DIVISION.
011500*----------------------------------------------------------------*
011600     PERFORM 1000-INICIAR-PROGRAMA
011700        THRU 1000-INICIAR-PROGRAMA-FIN.
011800
011900     PERFORM 1300-LEER-RESUMEN
012000        THRU 1300-LEER-RESUMEN-FIN.
012100
012200     IF FS-RESUMEN-IN-OK
012300         PERFORM 1400-OBTENER-ITEM-TOP
012400            THRU 1400-OBTENER-ITEM-TOP-FIN
012500
012600         PERFORM 1500-ARMAR-LINEA
012700            THRU 1500-ARMAR-LINEA-FIN
012800
012900         PERFORM 1800-IMPRIMIR-REPORTE
013000            THRU 1800-IMPRIMIR-REPORTE-FIN
013100     END-IF.
013200
013300     PERFORM 3000-FINALIZAR-PROGRAMA
013400        THRU 3000-FINALIZAR-PROGRAMA-FIN.
013500
013600     STOP RUN.
013700*----------------------------------------------------------------*
013800 1000-INICIAR-PROGRAMA.
013900
014000     OPEN INPUT  ENT-RESUMEN-VENTAS.
014100     OPEN OUTPUT SAL-REPORTE-VENTAS.
014200
014300     IF NOT FS-RESUMEN-IN-OK
014400         DISPLAY 'ERROR AL ABRIR SALES-SUMMARY-OUT'
014500         DISPLAY 'FILE STATUS: ' FS-RESUMEN-IN
014600         STOP RUN
014700     END-IF.
014800
014900     IF NOT FS-REPORTE-OUT-OK
015000         DISPLAY 'ERROR AL ABRIR SALES-REPORT-OUT'
015100         DISPLAY 'FILE STATUS: ' FS-REPORTE-OUT
015200         STOP RUN
015300     END-IF.
015400
015500     MOVE 'N/A' TO WS-PARM-TOP-ITEM-NAME.
015600     MOVE ZERO TO WS-LINEAS-IMPRESAS.
015700
015800 1000-INICIAR-PROGRAMA-FIN.
015900     EXIT.
016000*----------------------------------------------------------------*
016100 1300-LEER-RESUMEN.
016200
016300     READ ENT-RESUMEN-VENTAS.
016400
016500     EVALUATE TRUE
016600         WHEN FS-RESUMEN-IN-OK
016700             CONTINUE
016800         WHEN FS-RESUMEN-IN-EOF
016900             DISPLAY 'SALES-SUMMARY-OUT TIENE CERO REGISTROS'
017000         WHEN OTHER
017100             DISPLAY 'ERROR AL LEER SALES-SUMMARY-OUT'
017200             DISPLAY 'FILE STATUS: ' FS-RESUMEN-IN
017300     END-EVALUATE.
017400
017500 1300-LEER-RESUMEN-FIN.
017600     EXIT.
017700*----------------------------------------------------------------*
017800* TOP-ITEM-NAME IS NOT CARRIED ON THE SALES-SUMMARY-OUT RECORD -
017900* THIS SHOP SUPPLIES IT ON THE RUN'S PARAMETER CARD, SAME AS ANY
018000* OTHER ACCEPT-FROM-SYSIN RUN PARAMETER.
018100*----------------------------------------------------------------*
018200 1400-OBTENER-ITEM-TOP.
018300
018400     ACCEPT WS-PARM-TOP-ITEM-NAME FROM SYSIN.
018500
018600     IF WS-PARM-TOP-ITEM-NAME = SPACES
018700         MOVE 'N/A' TO WS-PARM-TOP-ITEM-NAME
018800     END-IF.
018900
019000 1400-OBTENER-ITEM-TOP-FIN.
019100     EXIT.
019200*----------------------------------------------------------------*
019300* RULE - TOTAL-SALES PRINTS WITH A LEADING $ AND EXACTLY TWO
019400* DECIMAL PLACES, NO ROUNDING BEYOND THE STORED PACKED VALUE.
019500*----------------------------------------------------------------*
019600 1500-ARMAR-LINEA.
019700
019800     MOVE WS-ENT-TOTAL-SALES     TO WS-LIN-TOTAL-SALES.
019900     MOVE WS-ENT-ORDER-COUNT     TO WS-LIN-ORDER-COUNT.
020000     MOVE WS-PARM-TOP-ITEM-NAME  TO WS-LIN-TOP-ITEM-NAME.
020100
020200     MOVE WS-ENT-PERIOD-START    TO WS-RPT-PERIOD-START.
020300     MOVE WS-ENT-PERIOD-END      TO WS-RPT-PERIOD-END.
020400     MOVE WS-ENT-TOTAL-SALES     TO WS-RPT-TOTAL-SALES.
020500     MOVE WS-ENT-ORDER-COUNT     TO WS-RPT-ORDER-COUNT.
020600     MOVE WS-PARM-TOP-ITEM-NAME  TO WS-RPT-TOP-ITEM-NAME.
020700
020800 1500-ARMAR-LINEA-FIN.
020900     EXIT.
021000*----------------------------------------------------------------*
021100 1800-IMPRIMIR-REPORTE.
021200
021300     MOVE WS-RPT-SEPARADOR  TO WS-SAL-REPORTE-VENTAS.
021400     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.
021500
021600     MOVE WS-RPT-TITULO     TO WS-SAL-REPORTE-VENTAS.
021700     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.
021800
021900     MOVE WS-RPT-RANGO      TO WS-SAL-REPORTE-VENTAS.
022000     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.
022100
022200     MOVE WS-RPT-COLUMNAS   TO WS-SAL-REPORTE-VENTAS.
022300     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.
022400
022500     MOVE WS-RPT-DETALLE    TO WS-SAL-REPORTE-VENTAS.
022600     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.
022700
022800     MOVE WS-LINEA-RESUMEN  TO WS-RPT-LINEA-FINAL.
022900     MOVE WS-RPT-LINEA-FINAL TO WS-SAL-REPORTE-VENTAS.
023000     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.
023100
023200     MOVE WS-RPT-NUMERALES  TO WS-SAL-REPORTE-VENTAS.
023300     PERFORM 1850-IMP-LINEA THRU 1850-IMP-LINEA-FIN.
023400
023500 1800-IMPRIMIR-REPORTE-FIN.
023600     EXIT.
023700*----------------------------------------------------------------*
023800 1850-IMP-LINEA.
023900
024000     WRITE WS-SAL-REPORTE-VENTAS.
024100
024200     IF FS-REPORTE-OUT-OK
024300         ADD 1 TO WS-LINEAS-IMPRESAS
024400     ELSE
024500         DISPLAY 'ERROR AL ESCRIBIR SALES-REPORT-OUT'
024600         DISPLAY 'FILE STATUS: ' FS-REPORTE-OUT
024700     END-IF.
024800
024900 1850-IMP-LINEA-FIN.
025000     EXIT.
025100*----------------------------------------------------------------*
025200 3000-FINALIZAR-PROGRAMA.
025300
025400     CLOSE ENT-RESUMEN-VENTAS
025500           SAL-REPORTE-VENTAS.
025600
025700     DISPLAY 'LINEAS IMPRESAS : ' WS-LINEAS-IMPRESAS.
025800
025900 3000-FINALIZAR-PROGRAMA-FIN.
026000     EXIT.
