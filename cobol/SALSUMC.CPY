000100*****************************************************************
000200* SALSUMC   - SALES SUMMARY ACCUMULATOR/REPORT RECORD LAYOUT
000300* PART 1 IS THE STRUCTURED SALES-SUMMARY-OUT RECORD BUILT BY
000400* SALESAGG (ONE RECORD PER RUN) AND READ BACK IN BY SALESRPT.
000500* PART 2 IS THE PRINTED SALES SUMMARY REPORT LAYOUT, BUILT BY
000600* SALESRPT ONLY, IN THE SAME SEPARATOR/HEADER/NUMERALES STYLE
000700* THIS SHOP USES FOR ITS OTHER PRINTED SUMMARIES.
000800*****************************************************************
000900 01  WS-SAL-RESUMEN-VENTAS.
001000     05  WS-RVT-PERIOD-START         PIC 9(08).
001100     05  WS-RVT-PERIOD-END           PIC 9(08).
001200     05  WS-RVT-TOTAL-SALES          PIC S9(09)V99 COMP-3.
001300     05  WS-RVT-ORDER-COUNT          PIC 9(07).
001400     05  WS-RVT-TOP-ITEM-NAME        PIC X(30).
001500     05  FILLER                      PIC X(14) VALUE SPACES.
001600
001700*****************************************************************
001800* LAYOUT OF THE PRINTED REPORT LINES (MOVED INTO THE FLAT
001900* SALES-RPT-OUT RECORD ONE GROUP AT A TIME, SAME AS RESUMEN.CPY
002000* USED TO BE MOVED INTO WS-SAL-RESUMENES BEFORE EACH WRITE).
002100*****************************************************************
002200 01  WS-SAL-IMPRESION-VENTAS.
002300     05  WS-RPT-SEPARADOR            PIC X(80) VALUE ALL '-'.
002400
002500     05  WS-RPT-TITULO.
002600         10  FILLER                  PIC X(20)
002700                     VALUE 'SALES SUMMARY REPORT'.
002800         10  FILLER                  PIC X(60) VALUE SPACES.
002900
003000     05  WS-RPT-RANGO.
003100         10  FILLER               PIC X(13) VALUE 'Period Start'.
003200         10  WS-RPT-PERIOD-START  PIC 9(04)/99/99.
003300         10  FILLER               PIC X(06) VALUE SPACES.
003400         10  FILLER               PIC X(11) VALUE 'Period End'.
003500         10  WS-RPT-PERIOD-END    PIC 9(04)/99/99.
003600         10  FILLER               PIC X(36) VALUE SPACES.
003700
003800     05  WS-RPT-COLUMNAS.
003900         10  FILLER               PIC X(13) VALUE 'Total Sales'.
004000         10  FILLER               PIC X(13) VALUE 'Order Count'.
004100         10  FILLER               PIC X(30) VALUE 'Top Item'.
004200         10  FILLER               PIC X(24) VALUE SPACES.
004300
004400     05  WS-RPT-DETALLE.
004500         10  FILLER                  PIC X(01) VALUE '$'.
004600         10  WS-RPT-TOTAL-SALES      PIC ZZZ,ZZZ,ZZ9.99.
004700         10  FILLER                  PIC X(02) VALUE SPACES.
004800         10  WS-RPT-ORDER-COUNT      PIC ZZZ,ZZ9.
004900         10  FILLER                  PIC X(03) VALUE SPACES.
005000         10  WS-RPT-TOP-ITEM-NAME    PIC X(30).
005100         10  FILLER                  PIC X(26) VALUE SPACES.
005200
005300     05  WS-RPT-LINEA-FINAL          PIC X(110) VALUE SPACES.
005400
005500     05  WS-RPT-NUMERALES            PIC X(80) VALUE ALL '#'.
