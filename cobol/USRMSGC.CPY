000100*****************************************************************
000200* USRMSGC   - USER MESSAGE RECORD LAYOUT
000300* ONE RECORD PER MESSAGE READ FROM USER-MESSAGES-IN BY MSGUNRD
000400* WHEN COUNTING UNREAD MESSAGES FOR A CUSTOMER OR STAFF INBOX.
000500*****************************************************************
000600 01  WS-ENT-MENSAJE.
000700     05  WS-MSG-MESSAGE-ID           PIC 9(09).
000800     05  WS-MSG-SENDER-ID            PIC 9(09).
000900     05  WS-MSG-RECIPIENT-ID         PIC S9(09).
001000     05  WS-MSG-STATUS               PIC X(06).
001100         88  WS-MSG-ES-UNREAD            VALUE 'UNREAD'.
001200         88  WS-MSG-ES-READ                VALUE 'READ  '.
001300     05  FILLER                      PIC X(20) VALUE SPACES.
