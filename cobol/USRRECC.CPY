000100*****************************************************************
000200* USRRECC   - USER MASTER RECORD LAYOUT
000300* ONE RECORD PER REGISTERED ACCOUNT.  WRITTEN BY REGVALID WHEN A
000400* SOLICITUD PASSES VALIDATION; READ INTO A TABLE BY MAESUSR FOR
000500* THE USERNAME/EMAIL DUPLICATE CHECK.
000600*****************************************************************
000700 01  WS-ENT-USUARIO.
000800     05  WS-USR-ID                   PIC 9(09).
000900     05  WS-USR-USERNAME             PIC X(30).
001000     05  WS-USR-EMAIL                PIC X(50).
001100     05  WS-USR-ROLE                 PIC X(08).
001200         88  WS-USR-ES-CUSTOMER          VALUE 'CUSTOMER'.
001300         88  WS-USR-ES-STAFF              VALUE 'STAFF   '.
001400         88  WS-USR-ES-CEO                 VALUE 'CEO     '.
001500     05  WS-USR-PHONE-NUMBER         PIC X(15).
001600     05  WS-USR-ADDRESS              PIC X(60).
001700     05  FILLER                      PIC X(17) VALUE SPACES.
